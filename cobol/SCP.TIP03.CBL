000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    SCORECARD-RUN-CONTROL.
000300 AUTHOR.                        R B HARTLEY.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  07/12/1989.
000600 DATE-COMPILED.                 07/12/1989.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  SCP.TIP03  -  SCORECARD RUN CONTROL PARAMETER RECORD          *
001100*                                                                *
001200*  ONE OPTIONAL CONTROL CARD READ AT THE START OF THE WEEKLY     *
001300*  EQUITY SCORECARD RUN (ESC.R01000).  TELLS THE RUN WHICH       *
001400*  WATCH-LIST RECORDS PARTICIPATE - THE STANDARD FUNDAMENTALS    *
001500*  FEED AS-IS, THE FEED EXTENDED BY A HAND-KEYED TICKER LIST, OR  *
001600*  THE HAND-KEYED LIST ALONE - AND WHETHER THE BROAD-MARKET      *
001700*  BENCHMARKS ARE APPENDED TO THE RUN.  IF THE CARD IS MISSING   *
001800*  THE RUN DEFAULTS TO STANDARD MODE WITH BENCHMARKS ON.         *
001900*                                                                *
002000******************************************************************
002100*                 C H A N G E   L O G                           *
002200******************************************************************
002300* 07/12/89  RBH  PGM CHG 0003 - ORIGINAL CONTROL CARD, MODE CODE *
002400*                ONLY (STANDARD OR HAND-KEYED).                 *
002500* 02/22/90  RBH  PGM CHG 0032 - ADDED EXTEND MODE AND THE CUSTOM  *
002600*                TICKER LIST FIELD PER SCORECARD DESIGN REVIEW.  *
002700* 05/02/93  SKP  PGM CHG 0079 - ADDED INCLUDE-BENCHMARKS SWITCH,  *
002800*                DEFAULT VALUE 'Y' WHEN CARD IS NOT SUPPLIED.    *
002900* 12/01/98  JCM  PGM CHG 0142 - Y2K REMEDIATION.  NO DATE FIELDS  *
003000*                ON THIS RECORD, REVIEWED AND CLOSED NO CHANGE.  *
003100* 06/19/04  DAO  CR-4404 - WIDENED CUSTOM TICKER LIST TO 120      *
003200*                BYTES, TEN TICKERS WAS NO LONGER ENOUGH.        *
003300* 10/03/07  DAO  CR-4473 - REALIGNED FILLER, RECORD LENGTH HELD   *
003400*                AT 150 BYTES FOR THE CONTROL-CARD READER.       *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT OPTIONAL SETTINGS-FILE ASSIGN TO SCPCARD
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-SCP-FILE-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SETTINGS-FILE
004800     LABEL RECORD IS STANDARD
004900     RECORD CONTAINS 150 CHARACTERS
005000     DATA RECORD IS SETTINGS-REC.
005100 01  SETTINGS-REC.
005200*    HH/DD/TT LAYOUT SHARED BY ALL THREE REDEFINES BELOW - ONLY
005300*    ONE DD CARD IS EXPECTED; HH/TT ARE RESERVED, NOT READ YET.
005400     05  SCP-RECORD-TYPE-CDE               PIC X(2).
005500         88  SCP-RECORD-TYPE-HEADER            VALUE 'HH'.
005600         88  SCP-RECORD-TYPE-DETAIL            VALUE 'DD'.
005700         88  SCP-RECORD-TYPE-TRAILER           VALUE 'TT'.
005800*    LIST-MODE DRIVES 1100-LOAD-SETTINGS - DEFAULT RUNS THE FULL
005900     05  SCP-DETAIL-AREA.
006000*    FEED, EXTEND/CUSTOM ADD OR REPLACE IT WITH THE TICKER LIST
006100         10  SCP-LIST-MODE                 PIC X(7).
006200             88  SCP-LIST-MODE-DEFAULT         VALUE 'DEFAULT'.
006300             88  SCP-LIST-MODE-EXTEND           VALUE 'EXTEND '.
006400             88  SCP-LIST-MODE-CUSTOM           VALUE 'CUSTOM '.
006500*    BELOW.  CUSTOM-TICKERS IS THE RAW COMMA-SEPARATED CARD TEXT,
006600*    UP TO 10 SLOTS, NORMALIZED BY 1200/1205/1210.
006700         10  SCP-CUSTOM-TICKERS             PIC X(120).
006800*    'N' SUPPRESSES THE BENCHMARK SECTION ENTIRELY - DEFAULTS
006900         10  SCP-INCLUDE-BENCHMARKS-SW      PIC X(1).
007000             88  SCP-INCLUDE-BENCHMARKS-YES    VALUE 'Y'.
007100*    TO 'Y' IN WORKING-STORAGE WHEN NO CARD IS SUPPLIED AT ALL.
007200             88  SCP-INCLUDE-BENCHMARKS-NO     VALUE 'N'.
007300         10  FILLER                        PIC X(20).
007400*    RESERVED TRAILER VIEW - A FUTURE RUN-CONTROL JOB COULD TALLY
007500     05  SCP-TRAILER-AREA REDEFINES SCP-DETAIL-AREA.
007600*    HOW MANY CUSTOM TICKERS WERE KEYED; NOT WRITTEN TODAY.
007700         10  SCP-TOTAL-TICKERS-SUPPLIED-CT  PIC 9(3).
007800         10  FILLER                        PIC X(145).
007900*    TABLE VIEW OF THE SAME BYTES AS SCP-CUSTOM-TICKERS - NOT
008000     05  SCP-CUSTOM-TICKERS-TABLE REDEFINES SCP-DETAIL-AREA.
008100*    USED BY THE RUN ITSELF, WHICH UNSTRINGS THE RAW TEXT INTO
008200*    ITS OWN WORKING-STORAGE TABLE; KEPT HERE FOR A UTILITY JOB
008300         10  SCP-CUSTOM-TICKER-ENTRY        PIC X(12)
008400                                             OCCURS 10 TIMES
008500                                             INDEXED BY SCP-TKR-IDX.
008600         10  FILLER                        PIC X(28).
008700 WORKING-STORAGE SECTION.
008800 01  WS-SCP-FILE-STATUS                    PIC X(2)    VALUE '00'.
008900 01  WS-SCP-CARD-PRESENT-SW                PIC X(1)    VALUE 'N'.
009000     88  WS-SCP-CARD-WAS-SUPPLIED                      VALUE 'Y'.
009100 PROCEDURE DIVISION.
009200 0000-SCP-TIP03-LAYOUT.
009300     STOP RUN.
