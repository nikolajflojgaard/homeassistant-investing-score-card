000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    COMPANY-FUNDAMENTALS-FEED.
000300 AUTHOR.                        R B HARTLEY.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  07/05/1989.
000600 DATE-COMPILED.                 07/05/1989.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  CFD.TIP01  -  COMPANY FUNDAMENTALS TRANSMISSION RECORD        *
001100*                                                                *
001200*  ONE RECORD PER WATCH-LIST COMPANY.  CARRIES THE LATEST AND    *
001300*  PRIOR-YEAR QUARTERLY FUNDAMENTALS USED BY THE WEEKLY EQUITY   *
001400*  SCORECARD RUN (ESC.R01000) TO SCORE AND VALUE THE COMPANY.    *
001500*  FIELDS ARRIVE FROM THE MARKET-DATA FEED WITH PER-FIELD        *
001600*  PRESENCE FLAGS SO "NOT REPORTED" CAN BE TOLD APART FROM ZERO. *
001700*                                                                *
001800******************************************************************
001900*                 C H A N G E   L O G                           *
002000******************************************************************
002100* 07/05/89  RBH  PGM CHG 0001 - ORIGINAL LAYOUT FOR WATCH-LIST   *
002200*                FUNDAMENTALS FEED, REPLACES MANUAL ROSTER CARDS.*
002300* 11/14/89  RBH  PGM CHG 0014 - ADDED PRICE-TO-BOOK AND EV TO    *
002400*                EBITDA MULTIPLES FOR FINANCIAL/ENERGY SECTORS.  *
002500* 02/22/90  RBH  PGM CHG 0031 - ADDED GUIDANCE-CHANGE TEXT FIELD *
002600*                PER SCORECARD DESIGN REVIEW.                   *
002700* 09/18/91  SKP  PGM CHG 0058 - WIDENED INDUSTRY TO 32 BYTES,    *
002800*                SOME SEMICONDUCTOR NAMES WERE TRUNCATING.       *
002900* 05/02/93  SKP  PGM CHG 0077 - SPLIT MARGIN LATEST/PRIOR INTO   *
003000*                A REPEATING PAIR FOR THE MARGIN-YOY ROUTINE.   *
003100* 01/09/95  SKP  PGM CHG 0102 - NET-DEBT-TO-EBITDA ADDED, FLOOR  *
003200*                OF ZERO APPLIED UPSTREAM BY THE FEED.           *
003300* 08/30/96  SKP  PGM CHG 0119 - NEXT-EARNINGS TIMESTAMP AND ISO  *
003400*                TEXT ADDED FOR THE UPCOMING-EARNINGS SECTION.   *
003500* 12/01/98  JCM  PGM CHG 0140 - Y2K REMEDIATION.  PERIOD DATES   *
003600*                RE-CAST WITH 4-DIGIT YEAR (CC/YY SPLIT KEPT     *
003700*                FOR DOWNSTREAM REDEFINES COMPATIBILITY ONLY).  *
003800* 03/07/01  JCM  PGM CHG 0158 - CUSIP-LENGTH TICKER FIELD WIDENED*
003900*                TO 12 BYTES FOR ADR SYMBOLS.                   *
004000* 06/19/04  DAO  CR-4402 - ADDED FCF-YOY-PCT FOR CAPITAL         *
004100*                DISCIPLINE COMPONENT OF SCORECARD.              *
004200* 10/03/07  DAO  CR-4471 - NO FUNCTIONAL CHANGE.  REALIGNED      *
004300*                FILLER TO KEEP RECORD LENGTH AT 260 BYTES.      *
004400* 04/11/13  DAO  CR-5190 - COMMENT CLEANUP, NO LAYOUT CHANGE.    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COMPANY-FUNDAMENTALS-FILE ASSIGN TO CFDFEED
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-CFD-FILE-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  COMPANY-FUNDAMENTALS-FILE
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 260 CHARACTERS
006000     DATA RECORD IS COMPANY-FUNDAMENTALS-REC.
006100 01  COMPANY-FUNDAMENTALS-REC.
006200*    RECORD-TYPE LITERAL 'CFD' - LETS THE SCORECARD RUN TELL
006300*    THIS SEGMENT APART FROM THE BMK/SCP FEEDS IT ALSO READS.
006400     05  CFD-RECORD-TYPE                   PIC X(3).
006500         88  CFD-TYPE-FUNDAMENTALS             VALUE 'CFD'.
006600*    FEED SEQUENCE NUMBER - TIES A RECORD BACK TO ITS SOURCE
006700     05  CFD-SEQUENCE-NUMBER               PIC 9(3).
006800*    PRINTED ON THE SCORECARD REPORT DETAIL LINE AND ON BOTH
006900     05  CFD-COMPANY-NAME                  PIC X(30).
007000*    COMPARED AGAINST THE RUN CONTROL CARD'S ACCEPTED-TICKER
007100*    LIST IN CUSTOM MODE - WIDENED TO 12 BYTES FOR ADR SYMBOLS.
007200     05  CFD-TICKER                        PIC X(12).
007300*    BROAD-MARKET INDEX TAG - MATCHED AGAINST BMK-INDEX-NAME
007400     05  CFD-INDEX-NAME                    PIC X(10).
007500*    SECTOR/INDUSTRY PAIR DRIVE THE MODEL/STYLE KEYWORD
007600     05  CFD-SECTOR                        PIC X(24).
007700*    CASCADE IN 8310/8315 - BOTH ARE FOLDED UPPERCASE BEFORE
007800*    THE KEYWORD SCAN, SO MIXED-CASE FEED TEXT STILL MATCHES.
007900     05  CFD-INDUSTRY                      PIC X(32).
008000*    MOST RECENT REPORTING PERIOD, ISO TEXT FORM, WITH A
008100*    CC/YY-SPLIT REDEFINES BELOW KEPT PURELY FOR DOWNSTREAM
008200*    COMPATIBILITY - NO 2-DIGIT YEAR IS STORED AFTER Y2K.
008300     05  CFD-LATEST-PERIOD                 PIC X(10).
008400     05  CFD-LATEST-PERIOD-BRKDWN REDEFINES
008500         CFD-LATEST-PERIOD.
008600         10  CFD-LATEST-PERIOD-YYYY        PIC 9(4).
008700         10  FILLER                        PIC X(1).
008800         10  CFD-LATEST-PERIOD-MM          PIC 9(2).
008900         10  FILLER                        PIC X(1).
009000         10  CFD-LATEST-PERIOD-DD          PIC 9(2).
009100*    PRIOR-YEAR PERIOD, SAME TEXT/REDEFINES SHAPE AS ABOVE -
009200*    USED ONLY TO LABEL THE YOY COMPARISON, NOT TO COMPUTE IT.
009300     05  CFD-PRIOR-PERIOD                  PIC X(10).
009400     05  CFD-PRIOR-PERIOD-BRKDWN REDEFINES
009500         CFD-PRIOR-PERIOD.
009600         10  CFD-PRIOR-PERIOD-YYYY         PIC 9(4).
009700         10  FILLER                        PIC X(1).
009800         10  CFD-PRIOR-PERIOD-MM           PIC 9(2).
009900         10  FILLER                        PIC X(1).
010000         10  CFD-PRIOR-PERIOD-DD           PIC 9(2).
010100*    REVENUE AND EPS YEAR-OVER-YEAR GROWTH - SCORED BY
010200     05  CFD-REVENUE-YOY-PCT               PIC S9(5)V9(2).
010300     05  CFD-REVENUE-YOY-FLAG              PIC X(1).
010400         88  CFD-REVENUE-YOY-PRESENT           VALUE 'Y'.
010500     05  CFD-EPS-YOY-PCT                    PIC S9(5)V9(2).
010600     05  CFD-EPS-YOY-FLAG                   PIC X(1).
010700*    8100/8110 AGAINST THE BAND LITERALS IF THE -FLAG IS 'Y';
010800*    A BLANK/'N' FLAG MEANS NOT REPORTED, NOT ZERO GROWTH.
010900         88  CFD-EPS-YOY-PRESENT                VALUE 'Y'.
011000*    OPERATING MARGIN LATEST/PRIOR PAIR - SCORED BOTH ON
011100     05  CFD-OPM-PAIR-AREA.
011200         10  CFD-OPM-LATEST-PCT            PIC S9(3)V9(2).
011300         10  CFD-OPM-LATEST-FLAG           PIC X(1).
011400             88  CFD-OPM-LATEST-PRESENT        VALUE 'Y'.
011500*    ITS OWN LEVEL (8120) AND ON ITS YEAR-OVER-YEAR CHANGE
011600         10  CFD-OPM-PRIOR-PCT             PIC S9(3)V9(2).
011700         10  CFD-OPM-PRIOR-FLAG            PIC X(1).
011800             88  CFD-OPM-PRIOR-PRESENT         VALUE 'Y'.
011900*    (8130) - THE REDEFINES BELOW LETS 8130 WALK BOTH VALUES
012000*    AS A 2-OCCURRENCE TABLE INSTEAD OF TWO NAMED FIELDS.
012100     05  CFD-OPM-TABLE REDEFINES CFD-OPM-PAIR-AREA
012200                                OCCURS 2 TIMES
012300                                INDEXED BY CFD-OPM-IDX.
012400         10  CFD-OPM-PCT                   PIC S9(3)V9(2).
012500         10  CFD-OPM-FLAG                  PIC X(1).
012600*    MANAGEMENT GUIDANCE DIRECTION, FIVE LOWERCASE FEED
012700     05  CFD-GUIDANCE-CHANGE                PIC X(10).
012800         88  CFD-GUIDANCE-CUT                   VALUE 'cut       '.
012900         88  CFD-GUIDANCE-LOWERED               VALUE 'lowered   '.
013000         88  CFD-GUIDANCE-UNCHANGED             VALUE 'unchanged '.
013100         88  CFD-GUIDANCE-MAINTAINED            VALUE 'maintained'.
013200*    VALUES - CASE-FOLDED TO WS-GUIDANCE-LOWER IN 8140 BEFORE
013300*    THE SCORING EVALUATE, PER CR-5191.
013400         88  CFD-GUIDANCE-RAISED                VALUE 'raised    '.
013500*    FREE-CASH-FLOW GROWTH - THE CAPITAL-DISCIPLINE COMPONENT
013600     05  CFD-FCF-YOY-PCT                    PIC S9(5)V9(2).
013700     05  CFD-FCF-YOY-FLAG                   PIC X(1).
013800         88  CFD-FCF-YOY-PRESENT                VALUE 'Y'.
013900     05  CFD-NET-DEBT-TO-EBITDA             PIC S9(3)V9(2).
014000     05  CFD-NET-DEBT-FLAG                  PIC X(1).
014100*    OF THE SCORECARD, ALONGSIDE NET-DEBT-TO-EBITDA LEVERAGE.
014200         88  CFD-NET-DEBT-PRESENT               VALUE 'Y'.
014300*    CURRENT PRICE AND THE THREE VALUATION MULTIPLES - WHICH
014400     05  CFD-PRICE                          PIC 9(7)V9(2).
014500     05  CFD-PRICE-FLAG                     PIC X(1).
014600         88  CFD-PRICE-PRESENT                  VALUE 'Y'.
014700     05  CFD-TRAILING-PE                    PIC S9(5)V9(2).
014800     05  CFD-TRAILING-PE-FLAG               PIC X(1).
014900*    ONE IS ACTUAL-MULTIPLE DEPENDS ON THE MODEL 8310 PICKS
015000         88  CFD-TRAILING-PE-PRESENT            VALUE 'Y'.
015100     05  CFD-PRICE-TO-BOOK                  PIC S9(3)V9(2).
015200     05  CFD-PRICE-TO-BOOK-FLAG             PIC X(1).
015300*    FOR THIS COMPANY - PE, PRICE-TO-BOOK OR EV/EBITDA.
015400         88  CFD-PRICE-TO-BOOK-PRESENT          VALUE 'Y'.
015500*    EV/EBITDA MULTIPLE - ADDED FOR FINANCIAL/ENERGY SECTORS,
015600     05  CFD-EV-TO-EBITDA                   PIC S9(5)V9(2).
015700     05  CFD-EV-TO-EBITDA-FLAG              PIC X(1).
015800*    WHICH RARELY CARRY A MEANINGFUL PE.
015900         88  CFD-EV-TO-EBITDA-PRESENT           VALUE 'Y'.
016000*    NEXT EARNINGS DATE - THE NUMERIC TIMESTAMP DRIVES THE
016100     05  CFD-NEXT-EARNINGS-TS               PIC 9(10).
016200     05  CFD-NEXT-EARNINGS-TS-FLAG          PIC X(1).
016300         88  CFD-NEXT-EARNINGS-TS-PRESENT       VALUE 'Y'.
016400*    TOP-FIVE UPCOMING-EARNINGS SORT IN 4100; THE ISO TEXT IS
016500*    CARRIED THROUGH TO AST.TIP04 FOR THE REPORT LINE ONLY.
016600     05  CFD-NEXT-EARNINGS-ISO              PIC X(20).
016700*    PAD TO THE 260-BYTE RECORD LENGTH - CR-4471 REALIGNED THIS
016800     05  FILLER                             PIC X(11).
016900 WORKING-STORAGE SECTION.
017000 01  WS-CFD-FILE-STATUS                    PIC X(2)    VALUE '00'.
017100 01  WS-CFD-RECORD-COUNT                   PIC S9(7)   COMP VALUE ZERO.
017200 PROCEDURE DIVISION.
017300 0000-CFD-TIP01-LAYOUT.
017400     STOP RUN.
