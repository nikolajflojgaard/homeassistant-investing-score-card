000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    EQUITY-SCORECARD-RUN.
000300 AUTHOR.                        S K PORTER.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  05/02/1993.
000600 DATE-COMPILED.                 05/02/1993.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*  ESC.R01000  -  WEEKLY EQUITY SCORECARD RUN                     *
001100*                                                               *
001200*  DRIVES THE WEEKLY WATCH-LIST SCORECARD AND VALUATION CYCLE.    *
001300*  READS THE COMPANY FUNDAMENTALS FEED (CFD.TIP01), THE OPTIONAL   *
001400*  SCORECARD RUN CONTROL CARD (SCP.TIP03), AND THE BROAD-MARKET    *
001500*  BENCHMARK FEED (BMK.TIP02).  SCORES EACH COMPANY AGAINST THE    *
001600*  SEVEN-COMPONENT SCORECARD, SELECTS A VALUATION MODEL AND STYLE  *
001700*  BY SECTOR/INDUSTRY KEYWORD, COMPUTES THE FAIR MULTIPLE, FAIR    *
001800*  PRICE AND GAP, RANKS THE TOP-TEN OPPORTUNITIES AND NEXT-FIVE     *
001900*  UPCOMING EARNINGS, AND PRODUCES THE ASSET RESULT FILE            *
002000*  (AST.TIP04), THE RUN SUMMARY TRAILER (SUM.R00900) AND THE       *
002100*  PRINTED SCORECARD REPORT.                                       *
002200*                                                               *
002300*****************************************************************
002400*                C H A N G E   L O G                           *
002500*****************************************************************
002600* 05/02/93  SKP  PGM CHG 0078 - ORIGINAL DRIVER.  SCORES AND       *
002700*               GRADES THE WATCH LIST, NO VALUATION YET.          *
002800* 01/09/95  SKP  PGM CHG 0103 - ADDED THE SEVEN-COMPONENT BREAKOUT  *
002900*               AND THE BAND-TABLE LOOKUP ROUTINE.                *
003000* 08/30/96  SKP  PGM CHG 0120 - MERGED IN THE VALUATION STEP -      *
003100*               MODEL/STYLE SELECTION, FAIR MULTIPLE, FAIR PRICE,  *
003200*               GAP, ASSESSMENT.  ADDED THE RUN SUMMARY TRAILER.   *
003300* 12/01/98  JCM  PGM CHG 0141 - Y2K REMEDIATION.  SYSTEM DATE NOW   *
003400*               ACCEPTED AS A 2-DIGIT YEAR, REPORT HEADING STRING  *
003500*               REVIEWED, NO 4-DIGIT YEAR STORAGE ON THIS RUN.     *
003600* 03/07/01  JCM  PGM CHG 0159 - ADDED THE TOP-TEN OPPORTUNITY       *
003700*               RANKING AND THE OPPORTUNITY-SCORE BONUS RULE.      *
003800* 06/19/04  DAO  CR-4406 - ADDED THE UPCOMING-EARNINGS SELECTION    *
003900*               AND REPORT SECTION, NEXT FIVE BY EARNINGS DATE.    *
004000* 10/03/07  DAO  CR-4476 - ADDED THE SCORECARD RUN CONTROL CARD     *
004100*               (SCP.TIP03) - DEFAULT/EXTEND/CUSTOM TICKER LIST     *
004200*               AND THE INCLUDE-BENCHMARKS SWITCH.                 *
004300* 02/14/11  DAO  CR-4981 - CORRECTED THE ASSET RESULT LAYOUT TO      *
004400*               MATCH CR-4980 ON AST.TIP04 - OPPORTUNITY-SCORE IS   *
004500*               NO LONGER MOVED THROUGH THE VALUATION REDEFINES.    *
004600* 04/11/13  DAO  CR-5191 - GUIDANCE-CHANGE NOW CASE-FOLDED BEFORE   *
004700*               THE EVALUATE IN 8140-SCORE-GUIDANCE, SAME AS THE    *
004800*               SECTOR/INDUSTRY FOLD ALREADY DONE FOR VALUATION -   *
004900*               MIXED-CASE FEED VALUES WERE FALLING THROUGH TO      *
005000*               THE "UNCHANGED" DEFAULT SCORE.                      *
005100* 11/04/14  DAO  CR-5299 - ADDED THE COMPUTE-FAILURE FALLBACK TO    *
005200*               2200-VALUE-COMPANY AND 3000-PROCESS-BENCHMARKS -    *
005300*               A RECORD WHOSE VALUATION ARITHMETIC OVERFLOWS OR    *
005400*               DIVIDES BY ZERO NOW WRITES WITH ASSESSMENT "N/A",   *
005500*               GRADE "N/A", NO SCORE TOTAL, AND OPPORTUNITY SCORE   *
005600*               -999.0, RATHER THAN ABENDING THE RUN.               *
005700* 02/18/16  DAO  CR-5340 - SOURCE RE-PUNCHED TO THE SHOP CARD-IMAGE  *
005800*               STANDARD (AREA A STARTING COLUMN 8) - NO LOGIC       *
005900*               CHANGE.  ADDED PARAGRAPH-LEVEL MAINTENANCE NOTES     *
006000*               THROUGHOUT FOR THE NEXT PROGRAMMER ON THIS RUN.      *
006100* 09/22/17  DAO  CR-5361 - CUSTOM TICKER SLOTS NOW LEFT-TRIMMED IN   *
006200*               1205-TRIM-ONE-TICKER BEFORE THE UPPERCASE/COMPARE/   *
006300*               STORE STEPS IN 1210 - A ", "-SEPARATED CARD WAS      *
006400*               LEAVING A LEADING BLANK THAT NEVER MATCHED THE FEED  *
006500*               TICKER OR A LATER PLAIN DUPLICATE.                   *
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    PRIMARY FEED - ONE DETAIL RECORD PER WATCH-LIST COMPANY,
007400*    REQUIRED EVERY RUN.
007500     SELECT COMPANY-FUNDAMENTALS-FILE ASSIGN TO CFDFEED
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-CFD-FILE-STATUS.
007800*    OPTIONAL - OMITTED ENTIRELY WHEN THE SETTINGS CARD TURNS
007900*    BENCHMARKS OFF; SEE 1100-LOAD-SETTINGS.
008000     SELECT OPTIONAL BENCHMARK-FILE ASSIGN TO BMKFEED
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-BMK-FILE-STATUS.
008300*    OPTIONAL CONTROL CARD - ABSENT MEANS STANDARD MODE, BENCHMARKS
008400*    ON.  SEE SCP.TIP03 FOR THE CARD LAYOUT ITSELF.
008500     SELECT OPTIONAL SETTINGS-FILE ASSIGN TO SCPCARD
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-SCP-FILE-STATUS.
008800*    ONE RESULT RECORD PER COMPANY/BENCHMARK PROCESSED - THE
008900*    SCORECARD PLUS VALUATION OUTCOME, FOR DOWNSTREAM CONSUMERS.
009000     SELECT ASSET-RESULT-FILE ASSIGN TO ASTFEED
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-AST-FILE-STATUS.
009300*    SINGLE TRAILER RECORD WRITTEN AT 6000-TERMINATE-RUN WITH THE
009400*    RUN-WIDE ASSESSMENT COUNTS.
009500     SELECT SUMMARY-FILE ASSIGN TO SUMFEED
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-SUM-FILE-STATUS.
009800*    THE PRINTED SCORECARD REPORT - TITLE/HEADINGS, ONE DETAIL LINE
009900*    PER ASSET, THEN THE OPPORTUNITY/EARNINGS BOARDS AND SUMMARY.
010000     SELECT SCORECARD-PRTOUT ASSIGN TO SCPRPT
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS WS-PRT-FILE-STATUS.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  COMPANY-FUNDAMENTALS-FILE
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 260 CHARACTERS
010800     DATA RECORD IS COMPANY-FUNDAMENTALS-REC.
010900*   RESTATES CFD.TIP01'S LAYOUT FOR THIS RUN - SEE THAT COPYBOOK
011000*   FOR THE FULL FIELD-BY-FIELD CHANGE HISTORY.  EVERY SCORABLE
011100*   FIELD CARRIES ITS OWN PRESENCE FLAG SO A MISSING FEED VALUE
011200*   CAN BE TOLD APART FROM A REPORTED ZERO.
011300 01  COMPANY-FUNDAMENTALS-REC.
011400     05  CFD-RECORD-TYPE                   PIC X(3).
011500         88  CFD-TYPE-FUNDAMENTALS             VALUE 'CFD'.
011600*   FEED SEQUENCE NUMBER - NOT USED FOR CONTROL BREAKS IN THIS RUN.
011700     05  CFD-SEQUENCE-NUMBER               PIC 9(3).
011800*   PRINTED ON THE DETAIL LINE AND CARRIED INTO THE ASSET TABLE.
011900     05  CFD-COMPANY-NAME                  PIC X(30).
012000*   MATCHED AGAINST THE CUSTOM TICKER LIST IN 2060-CHECK-TICKER-MATCH.
012100     05  CFD-TICKER                        PIC X(12).
012200*   CARRIED THROUGH TO THE RESULT RECORD; NOT SCORED OR VALUED.
012300     05  CFD-INDEX-NAME                    PIC X(10).
012400*   SCANNED BY 8316-CHECK-SECTOR-KEYWORD FOR A STYLE KEYWORD HIT.
012500     05  CFD-SECTOR                        PIC X(24).
012600*   SCANNED BY 8317-CHECK-INDUSTRY-KEYWORD WHEN SECTOR DOES NOT HIT.
012700     05  CFD-INDUSTRY                      PIC X(32).
012800*   LATEST/PRIOR FISCAL-PERIOD TAGS - CARRIED FOR REFERENCE, NOT
012900*   SCORED.  BRKDWN REDEFINES EXPOSE YYYY/MM/DD IF A FUTURE REPORT
013000*   NEEDS THEM SPLIT.
013100     05  CFD-LATEST-PERIOD                 PIC X(10).
013200     05  CFD-LATEST-PERIOD-BRKDWN REDEFINES
013300         CFD-LATEST-PERIOD.
013400         10  CFD-LATEST-PERIOD-YYYY        PIC 9(4).
013500         10  FILLER                        PIC X(1).
013600         10  CFD-LATEST-PERIOD-MM          PIC 9(2).
013700         10  FILLER                        PIC X(1).
013800         10  CFD-LATEST-PERIOD-DD          PIC 9(2).
013900     05  CFD-PRIOR-PERIOD                  PIC X(10).
014000     05  CFD-PRIOR-PERIOD-BRKDWN REDEFINES
014100         CFD-PRIOR-PERIOD.
014200         10  CFD-PRIOR-PERIOD-YYYY         PIC 9(4).
014300         10  FILLER                        PIC X(1).
014400         10  CFD-PRIOR-PERIOD-MM           PIC 9(2).
014500         10  FILLER                        PIC X(1).
014600         10  CFD-PRIOR-PERIOD-DD           PIC 9(2).
014700*   SCORED BY 8100-SCORE-REVENUE-GROWTH AGAINST THE REVENUE BANDS.
014800     05  CFD-REVENUE-YOY-PCT               PIC S9(5)V9(2).
014900     05  CFD-REVENUE-YOY-FLAG              PIC X(1).
015000         88  CFD-REVENUE-YOY-PRESENT           VALUE 'Y'.
015100*   SCORED BY 8110-SCORE-EPS-GROWTH AGAINST THE EPS BANDS.
015200     05  CFD-EPS-YOY-PCT                    PIC S9(5)V9(2).
015300     05  CFD-EPS-YOY-FLAG                   PIC X(1).
015400         88  CFD-EPS-YOY-PRESENT                VALUE 'Y'.
015500*   OPERATING-MARGIN PAIR SCORED BY 8120-SCORE-MARGIN-TREND, WHICH
015600*   COMPARES LATEST AGAINST PRIOR; THE TABLE REDEFINE BELOW LETS
015700*   THAT PARAGRAPH WALK BOTH VALUES WITH ONE INDEXED REFERENCE.
015800     05  CFD-OPM-PAIR-AREA.
015900         10  CFD-OPM-LATEST-PCT            PIC S9(3)V9(2).
016000         10  CFD-OPM-LATEST-FLAG           PIC X(1).
016100             88  CFD-OPM-LATEST-PRESENT        VALUE 'Y'.
016200         10  CFD-OPM-PRIOR-PCT             PIC S9(3)V9(2).
016300         10  CFD-OPM-PRIOR-FLAG            PIC X(1).
016400             88  CFD-OPM-PRIOR-PRESENT         VALUE 'Y'.
016500     05  CFD-OPM-TABLE REDEFINES CFD-OPM-PAIR-AREA
016600                                OCCURS 2 TIMES
016700                                INDEXED BY CFD-OPM-IDX.
016800         10  CFD-OPM-PCT                   PIC S9(3)V9(2).
016900         10  CFD-OPM-FLAG                  PIC X(1).
017000*   CASE-FOLDED INTO WS-GUIDANCE-LOWER BEFORE 8140 SCORES IT.
017100     05  CFD-GUIDANCE-CHANGE                PIC X(10).
017200         88  CFD-GUIDANCE-CUT                   VALUE 'cut       '.
017300         88  CFD-GUIDANCE-LOWERED               VALUE 'lowered   '.
017400         88  CFD-GUIDANCE-UNCHANGED             VALUE 'unchanged '.
017500         88  CFD-GUIDANCE-MAINTAINED            VALUE 'maintained'.
017600         88  CFD-GUIDANCE-RAISED                VALUE 'raised    '.
017700*   SCORED BY 8150-SCORE-FCF-GROWTH AGAINST THE FCF BANDS.
017800     05  CFD-FCF-YOY-PCT                    PIC S9(5)V9(2).
017900     05  CFD-FCF-YOY-FLAG                   PIC X(1).
018000         88  CFD-FCF-YOY-PRESENT                VALUE 'Y'.
018100*   SCORED BY 8160-SCORE-LEVERAGE - LOWER LEVERAGE SCORES HIGHER.
018200     05  CFD-NET-DEBT-TO-EBITDA             PIC S9(3)V9(2).
018300     05  CFD-NET-DEBT-FLAG                  PIC X(1).
018400         88  CFD-NET-DEBT-PRESENT               VALUE 'Y'.
018500*   CURRENT MARKET PRICE - THE NUMERATOR IN 8330'S GAP-PCT COMPUTE.
018600     05  CFD-PRICE                          PIC 9(7)V9(2).
018700     05  CFD-PRICE-FLAG                     PIC X(1).
018800         88  CFD-PRICE-PRESENT                  VALUE 'Y'.
018900*   ACTUAL MULTIPLE WHEN 2210 SELECTS THE PE VALUATION MODEL.
019000     05  CFD-TRAILING-PE                    PIC S9(5)V9(2).
019100     05  CFD-TRAILING-PE-FLAG               PIC X(1).
019200         88  CFD-TRAILING-PE-PRESENT            VALUE 'Y'.
019300*   ACTUAL MULTIPLE WHEN 2210 SELECTS THE PB VALUATION MODEL.
019400     05  CFD-PRICE-TO-BOOK                  PIC S9(3)V9(2).
019500     05  CFD-PRICE-TO-BOOK-FLAG             PIC X(1).
019600         88  CFD-PRICE-TO-BOOK-PRESENT          VALUE 'Y'.
019700*   ACTUAL MULTIPLE WHEN 2210 SELECTS THE EV/EBITDA VALUATION MODEL.
019800     05  CFD-EV-TO-EBITDA                   PIC S9(5)V9(2).
019900     05  CFD-EV-TO-EBITDA-FLAG              PIC X(1).
020000         88  CFD-EV-TO-EBITDA-PRESENT           VALUE 'Y'.
020100*   COMPARED AGAINST WS-BEST-TS BY 4120-SCAN-FOR-NEXT-EARNINGS.
020200     05  CFD-NEXT-EARNINGS-TS               PIC 9(10).
020300     05  CFD-NEXT-EARNINGS-TS-FLAG          PIC X(1).
020400         88  CFD-NEXT-EARNINGS-TS-PRESENT       VALUE 'Y'.
020500*   CARRIED THROUGH TO THE NEXT-5 EARNINGS REPORT SECTION AS-IS.
020600     05  CFD-NEXT-EARNINGS-ISO              PIC X(20).
020700     05  FILLER                             PIC X(11).
020800 FD  BENCHMARK-FILE
020900     LABEL RECORD IS STANDARD
021000     RECORD CONTAINS 90 CHARACTERS
021100     DATA RECORD IS BENCHMARK-REC.
021200*   RESTATES BMK.TIP02 - ONE BROAD-MARKET INDEX RECORD PER
021300*   BENCHMARK, VALUED THE SAME WAY AS A COMPANY BUT WITHOUT A
021400*   SCORECARD (SEE 3100-VALUE-BENCHMARK).
021500 01  BENCHMARK-REC.
021600     05  BMK-RECORD-TYPE                   PIC X(3).
021700         88  BMK-TYPE-BENCHMARK                VALUE 'BMK'.
021800*   FEED SEQUENCE NUMBER - NOT USED FOR CONTROL BREAKS IN THIS RUN.
021900     05  BMK-SEQUENCE-NUMBER               PIC 9(3).
022000     05  BMK-NAME                           PIC X(30).
022100     05  BMK-NAME-BRKDWN REDEFINES BMK-NAME.
022200         10  BMK-NAME-SHORT                 PIC X(15).
022300         10  BMK-NAME-QUALIFIER             PIC X(15).
022400     05  BMK-TICKER                         PIC X(12).
022500     05  BMK-TICKER-BRKDWN REDEFINES BMK-TICKER.
022600         10  BMK-EXCHANGE-CODE               PIC X(4).
022700         10  BMK-SYMBOL                      PIC X(8).
022800*   3100-VALUE-BENCHMARK'S SOLE FAIR MULTIPLE - INDEXES ARE ALWAYS
022900     05  BMK-FAIR-PE                         PIC 9(3)V9(1).
023000     05  BMK-FAIR-PE-BRKDWN REDEFINES BMK-FAIR-PE.
023100         10  BMK-FAIR-PE-WHOLE              PIC 9(3).
023200         10  BMK-FAIR-PE-TENTH               PIC 9(1).
023300*   VALUED ON A PE BASIS, NO MODEL-SELECTION STEP IS NEEDED.
023400     05  BMK-PRICE                           PIC 9(7)V9(2).
023500     05  BMK-PRICE-FLAG                      PIC X(1).
023600         88  BMK-PRICE-PRESENT                  VALUE 'Y'.
023700     05  BMK-TRAILING-PE                     PIC S9(5)V9(2).
023800     05  BMK-TRAILING-PE-FLAG                PIC X(1).
023900         88  BMK-TRAILING-PE-PRESENT            VALUE 'Y'.
024000     05  FILLER                              PIC X(20).
024100 FD  SETTINGS-FILE
024200     LABEL RECORD IS STANDARD
024300     RECORD CONTAINS 150 CHARACTERS
024400     DATA RECORD IS SETTINGS-REC.
024500*   RESTATES SCP.TIP03 - AT MOST ONE DETAIL CARD PER RUN, READ BY
024600*   9300 AND APPLIED BY 1100-LOAD-SETTINGS.  HEADER/TRAILER
024700*   RECORD TYPES ARE DEFINED BUT NOT USED BY THIS RUN.
024800 01  SETTINGS-REC.
024900     05  SCP-RECORD-TYPE-CDE               PIC X(2).
025000         88  SCP-RECORD-TYPE-HEADER            VALUE 'HH'.
025100         88  SCP-RECORD-TYPE-DETAIL            VALUE 'DD'.
025200         88  SCP-RECORD-TYPE-TRAILER           VALUE 'TT'.
025300     05  SCP-DETAIL-AREA.
025400*        READ BY 1100-LOAD-SETTINGS AND TESTED THROUGHOUT 2000/2050.
025500         10  SCP-LIST-MODE                 PIC X(7).
025600             88  SCP-LIST-MODE-DEFAULT         VALUE 'DEFAULT'.
025700             88  SCP-LIST-MODE-EXTEND           VALUE 'EXTEND '.
025800             88  SCP-LIST-MODE-CUSTOM           VALUE 'CUSTOM '.
025900         10  SCP-CUSTOM-TICKERS             PIC X(120).
026000         10  SCP-INCLUDE-BENCHMARKS-SW      PIC X(1).
026100             88  SCP-INCLUDE-BENCHMARKS-YES    VALUE 'Y'.
026200             88  SCP-INCLUDE-BENCHMARKS-NO     VALUE 'N'.
026300         10  FILLER                        PIC X(20).
026400     05  SCP-TRAILER-AREA REDEFINES SCP-DETAIL-AREA.
026500         10  SCP-TOTAL-TICKERS-SUPPLIED-CT  PIC 9(3).
026600         10  FILLER                        PIC X(145).
026700     05  SCP-CUSTOM-TICKERS-TABLE REDEFINES SCP-DETAIL-AREA.
026800         10  SCP-CUSTOM-TICKER-ENTRY        PIC X(12)
026900                                              OCCURS 10 TIMES
027000                                              INDEXED BY SCP-TKR-IDX.
027100         10  FILLER                        PIC X(28).
027200 FD  ASSET-RESULT-FILE
027300     LABEL RECORD IS STANDARD
027400     RECORD CONTAINS 220 CHARACTERS
027500     DATA RECORD IS ASSET-RESULT-REC.
027600*   RESTATES AST.TIP04 - ONE RECORD PER SCORED COMPANY OR VALUED
027700*   BENCHMARK, WRITTEN BY 2250/3200 AS THE RUN PROGRESSES.  ANY
027800*   FIELD THE RUN COULD NOT COMPUTE CARRIES ITS FLAG OFF RATHER
027900*   THAN A MISLEADING ZERO.
028000 01  ASSET-RESULT-REC.
028100     05  AST-RECORD-TYPE                    PIC X(3).
028200         88  AST-TYPE-RESULT                    VALUE 'AST'.
028300*   COPIED FROM CFD-SEQUENCE-NUMBER OR BMK-SEQUENCE-NUMBER AS-IS.
028400     05  AST-SEQUENCE-NUMBER                PIC 9(3).
028500     05  AST-ASSET-IDENTITY.
028600         10  AST-COMPANY-NAME                PIC X(30).
028700         10  AST-TICKER                      PIC X(12).
028800         10  AST-TICKER-BRKDWN REDEFINES
028900             AST-TICKER.
029000             15  AST-EXCHANGE-CODE            PIC X(4).
029100             15  AST-SYMBOL                    PIC X(8).
029200         10  AST-INDEX-NAME                  PIC X(10).
029300*        LETS A DOWNSTREAM READER OF ASTFEED TELL A COMPANY ROW
029400*        FROM A BENCHMARK ROW WITHOUT RE-DERIVING IT FROM THE NAME.
029500         10  AST-BENCHMARK-SW                 PIC X(1).
029600             88  AST-IS-BENCHMARK                 VALUE 'Y'.
029700             88  AST-IS-COMPANY                   VALUE 'N'.
029800     05  AST-SCORECARD-AREA.
029900*        FINAL SCORE OUT OF 100, AS COMPUTED BY 8200-TOTAL-AND-GRADE.
030000         10  AST-SCORE-TOTAL                 PIC 9(3)V9(1).
030100         10  AST-SCORE-TOTAL-FLAG            PIC X(1).
030200             88  AST-SCORE-TOTAL-PRESENT         VALUE 'Y'.
030300         10  AST-GRADE                        PIC X(2).
030400         10  AST-GRADE-BRKDWN REDEFINES
030500             AST-GRADE.
030600             15  AST-GRADE-LETTER             PIC X(1).
030700             15  AST-GRADE-MODIFIER           PIC X(1).
030800         10  AST-COMPLETENESS-PCT            PIC 9(3)V9(1).
030900         10  AST-COMPLETENESS-FLAG           PIC X(1).
031000*   THE SEVEN SCORED COMPONENTS, ONE PAIR PER 8100-8160 PARAGRAPH.
031100*   THE TABLE REDEFINE BELOW LETS 8200-COMPUTE-SCORE-TOTAL WALK ALL
031200*   SEVEN WITH ONE INDEXED LOOP INSTEAD OF SEVEN NAMED IF-TESTS.
031300     05  AST-COMPONENT-SCORES.
031400         10  AST-SCORE-GROWTH-REVENUE         PIC 9(2)V9(1).
031500         10  AST-SCORE-GROWTH-REVENUE-FLAG    PIC X(1).
031600             88  AST-SCORE-GROWTH-REVENUE-PRESENT VALUE 'Y'.
031700         10  AST-SCORE-GROWTH-EPS             PIC 9(2)V9(1).
031800         10  AST-SCORE-GROWTH-EPS-FLAG        PIC X(1).
031900             88  AST-SCORE-GROWTH-EPS-PRESENT     VALUE 'Y'.
032000         10  AST-SCORE-MARGIN-LEVEL           PIC 9(2)V9(1).
032100         10  AST-SCORE-MARGIN-LEVEL-FLAG      PIC X(1).
032200             88  AST-SCORE-MARGIN-LEVEL-PRESENT   VALUE 'Y'.
032300         10  AST-SCORE-MARGIN-YOY             PIC 9(2)V9(1).
032400         10  AST-SCORE-MARGIN-YOY-FLAG        PIC X(1).
032500             88  AST-SCORE-MARGIN-YOY-PRESENT     VALUE 'Y'.
032600         10  AST-SCORE-GUIDANCE               PIC 9(2)V9(1).
032700         10  AST-SCORE-GUIDANCE-FLAG          PIC X(1).
032800             88  AST-SCORE-GUIDANCE-PRESENT       VALUE 'Y'.
032900         10  AST-SCORE-CAPITAL-FCF            PIC 9(2)V9(1).
033000         10  AST-SCORE-CAPITAL-FCF-FLAG       PIC X(1).
033100             88  AST-SCORE-CAPITAL-FCF-PRESENT    VALUE 'Y'.
033200         10  AST-SCORE-CAPITAL-LEVERAGE       PIC 9(2)V9(1).
033300         10  AST-SCORE-CAPITAL-LEVERAGE-FLAG  PIC X(1).
033400             88  AST-SCORE-CAPITAL-LEVERAGE-PRESENT VALUE 'Y'.
033500     05  AST-COMPONENT-TABLE REDEFINES AST-COMPONENT-SCORES
033600                                       OCCURS 7 TIMES
033700                                       INDEXED BY AST-COMP-IDX.
033800         10  AST-COMP-SCORE                   PIC 9(2)V9(1).
033900         10  AST-COMP-FLAG                    PIC X(1).
034000*   BUILT BY 8300-ASSIGN-VALUATION-MODEL THROUGH 8340 - MODEL PICKS
034100*   THE RATIO (PE/PB/EV-EBITDA), STYLE PICKS THE FAIR-MULTIPLE
034200*   FORMULA, THE REST ARE THE INTERMEDIATE AND FINAL RESULTS.
034300     05  AST-VALUATION-AREA.
034400         10  AST-VALUATION-MODEL             PIC X(9).
034500             88  AST-MODEL-PE                    VALUE 'PE       '.
034600             88  AST-MODEL-PB                    VALUE 'PB       '.
034700             88  AST-MODEL-EV-EBITDA             VALUE 'EV/EBITDA'.
034800         10  AST-VALUATION-STYLE             PIC X(16).
034900         10  AST-ACTUAL-MULTIPLE             PIC 9(5)V9(2).
035000         10  AST-ACTUAL-MULTIPLE-FLAG        PIC X(1).
035100             88  AST-ACTUAL-MULTIPLE-PRESENT     VALUE 'Y'.
035200         10  AST-FAIR-MULTIPLE               PIC 9(5)V9(2).
035300         10  AST-MULTIPLE-RATIO               PIC 9(3)V9(2).
035400         10  AST-MULTIPLE-RATIO-FLAG          PIC X(1).
035500             88  AST-MULTIPLE-RATIO-PRESENT      VALUE 'Y'.
035600         10  AST-FAIR-PRICE                   PIC 9(7)V9(2).
035700         10  AST-FAIR-PRICE-FLAG              PIC X(1).
035800             88  AST-FAIR-PRICE-PRESENT          VALUE 'Y'.
035900         10  AST-VALUATION-GAP-PCT            PIC S9(4)V9(1).
036000         10  AST-VALUATION-GAP-FLAG           PIC X(1).
036100             88  AST-VALUATION-GAP-PRESENT       VALUE 'Y'.
036200         10  AST-ASSESSMENT                   PIC X(11).
036300             88  AST-ASSESSMENT-UNDERVALUED      VALUE 'Undervalued'.
036400             88  AST-ASSESSMENT-FAIR             VALUE 'Fair       '.
036500             88  AST-ASSESSMENT-OVERVALUED       VALUE 'Overvalued '.
036600             88  AST-ASSESSMENT-NA               VALUE 'N/A        '.
036700*   RANKING KEY FOR THE TOP-10 OPPORTUNITIES SECTION - SEE 4000.
036800     05  AST-OPPORTUNITY-SCORE                PIC S9(4)V9(1).
036900     05  AST-NEXT-EARNINGS-ISO               PIC X(20).
037000     05  FILLER                               PIC X(23).
037100 FD  SUMMARY-FILE
037200     LABEL RECORD IS STANDARD
037300     RECORD CONTAINS 40 CHARACTERS
037400     DATA RECORD IS SUMMARY-REC.
037500*   RESTATES SUM.R00900 - ONE TRAILER RECORD WRITTEN BY 6000 AT
037600*   END OF RUN WITH THE FINAL ASSESSMENT COUNTS.
037700 01  SUMMARY-REC.
037800*   ALWAYS 'T' - ONE TRAILER RECORD PER RUN, NO HEADER OR DETAILS.
037900     05  SUM-RECORD-TYPE-CD                 PIC X(1).
038000         88  SUM-RECORD-TYPE-TRAILER            VALUE 'T'.
038100     05  SUM-ASSESSMENT-COUNTS-AREA.
038200         10  CNT-UNDERVALUED                 PIC 9(4).
038300         10  CNT-FAIR                         PIC 9(4).
038400         10  CNT-OVERVALUED                   PIC 9(4).
038500         10  CNT-NA                            PIC 9(4).
038600     05  SUM-ASSESSMENT-COUNTS-TABLE REDEFINES
038700                                  SUM-ASSESSMENT-COUNTS-AREA
038800                                  OCCURS 4 TIMES
038900                                  INDEXED BY SUM-CNT-IDX.
039000         10  CNT-BUCKET-TOTAL                 PIC 9(4).
039100     05  SUM-TOTAL-ASSETS-RUN                PIC 9(5).
039200     05  FILLER                              PIC X(18).
039300 FD  SCORECARD-PRTOUT
039400     LABEL RECORD IS STANDARD
039500     RECORD CONTAINS 132 CHARACTERS
039600     LINAGE IS 58 LINES WITH FOOTING AT 54
039700     DATA RECORD IS PRTLINE.
039800*   GENERIC 132-BYTE PRINT SLOT - THE REPORT GROUPS BELOW ARE MOVED
039900 01  PRTLINE                                 PIC X(132).
040000 WORKING-STORAGE SECTION.
040100*   FILE STATUS AND RECORD COUNTS
040200 01  WS-CFD-FILE-STATUS                     PIC X(2)    VALUE '00'.
040300 01  WS-CFD-RECORD-COUNT                    PIC S9(5)   COMP VALUE ZERO.
040400 01  WS-BMK-FILE-STATUS                     PIC X(2)    VALUE '00'.
040500 01  WS-BMK-RECORD-COUNT                    PIC S9(3)   COMP VALUE ZERO.
040600 01  WS-SCP-FILE-STATUS                     PIC X(2)    VALUE '00'.
040700 01  WS-AST-FILE-STATUS                     PIC X(2)    VALUE '00'.
040800 01  WS-AST-RECORD-COUNT                    PIC S9(5)   COMP VALUE ZERO.
040900 01  WS-SUM-FILE-STATUS                     PIC X(2)    VALUE '00'.
041000 01  WS-PRT-FILE-STATUS                     PIC X(2)    VALUE '00'.
041100*   END OF FILE AND RUN CONTROL SWITCHES
041200 01  WS-MORE-CFD-RECS-SW                    PIC X(3)    VALUE 'YES'.
041300     88  WS-NO-MORE-CFD-RECS                             VALUE 'NO '.
041400 01  WS-MORE-BMK-RECS-SW                    PIC X(3)    VALUE 'YES'.
041500     88  WS-NO-MORE-BMK-RECS                             VALUE 'NO '.
041600 01  WS-SCP-CARD-PRESENT-SW                 PIC X(1)    VALUE 'N'.
041700     88  WS-SCP-CARD-WAS-SUPPLIED                        VALUE 'Y'.
041800 01  WS-LIST-MODE                           PIC X(7)    VALUE 'DEFAULT'.
041900     88  WS-LIST-MODE-IS-DEFAULT                         VALUE 'DEFAULT'.
042000     88  WS-LIST-MODE-IS-EXTEND                          VALUE 'EXTEND '.
042100     88  WS-LIST-MODE-IS-CUSTOM                          VALUE 'CUSTOM '.
042200 01  WS-INCLUDE-BENCHMARKS-SW                PIC X(1)    VALUE 'Y'.
042300     88  WS-BENCHMARKS-INCLUDED                          VALUE 'Y'.
042400 01  WS-COMPANY-QUALIFIES-SW                 PIC X(1)    VALUE 'Y'.
042500*   RUN COUNTERS (COMP PER HOUSE STANDARD)
042600 01  WS-PAGE-CTR                             PIC S9(3)   COMP VALUE ZERO.
042700 01  WS-LINE-CTR                             PIC S9(3)   COMP VALUE ZERO.
042800 01  WS-COMPANY-CT                           PIC S9(5)   COMP VALUE ZERO.
042900 01  WS-BENCHMARK-CT                         PIC S9(3)   COMP VALUE ZERO.
043000 01  WS-ASSET-TOTAL-CT                       PIC S9(5)   COMP VALUE ZERO.
043100 01  WS-AST-SEQ-NO                           PIC S9(3)   COMP VALUE ZERO.
043200 01  WS-CNT-UNDERVALUED                      PIC S9(5)   COMP VALUE ZERO.
043300 01  WS-CNT-FAIR                             PIC S9(5)   COMP VALUE ZERO.
043400 01  WS-CNT-OVERVALUED                       PIC S9(5)   COMP VALUE ZERO.
043500 01  WS-CNT-NA                               PIC S9(5)   COMP VALUE ZERO.
043600*   RUN DATE FOR REPORT HEADING
043700 01  WS-SYSTEM-DATE.
043800     05  WS-SYS-YY                           PIC 9(2).
043900     05  WS-SYS-MM                           PIC 9(2).
044000     05  WS-SYS-DD                           PIC 9(2).
044100 01  WS-RUN-DATE-TEXT                        PIC X(10).
044200*   SCORECARD BAND TABLES - ONE LITERAL ARRAY PER COMPONENT,
044300*   EACH PAIRED WITH A TYPED REDEFINES VIEW OF (THRESHOLD,
044400*   FRACTION) ENTRIES, LOADED INTO THE GENERIC LOOKUP WORK
044500*   AREA BY EACH 81XX SCORING PARAGRAPH.
044600*   REVENUE YOY % BANDS (WEIGHT 15) - BELOW -20% SCORES 0.00,
044700*   -10% 0.10, 0% 0.30, 5% 0.55, 10% 0.70, 15% 0.82, 25% 0.92,
044800*   ANYTHING HIGHER 1.00.
044900 01  WS-REVENUE-BAND-LITERALS.
045000     05  FILLER PIC S9(5)V9(2) VALUE -20.00.
045100     05  FILLER PIC 9V9(2)     VALUE 0.00.
045200     05  FILLER PIC S9(5)V9(2) VALUE -10.00.
045300     05  FILLER PIC 9V9(2)     VALUE 0.10.
045400     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
045500     05  FILLER PIC 9V9(2)     VALUE 0.30.
045600     05  FILLER PIC S9(5)V9(2) VALUE 5.00.
045700     05  FILLER PIC 9V9(2)     VALUE 0.55.
045800     05  FILLER PIC S9(5)V9(2) VALUE 10.00.
045900     05  FILLER PIC 9V9(2)     VALUE 0.70.
046000     05  FILLER PIC S9(5)V9(2) VALUE 15.00.
046100     05  FILLER PIC 9V9(2)     VALUE 0.82.
046200     05  FILLER PIC S9(5)V9(2) VALUE 25.00.
046300     05  FILLER PIC 9V9(2)     VALUE 0.92.
046400     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
046500     05  FILLER PIC 9V9(2)     VALUE 1.00.
046600 01  WS-REVENUE-BAND-TABLE REDEFINES WS-REVENUE-BAND-LITERALS.
046700     05  WS-REVENUE-BAND OCCURS 8 TIMES INDEXED BY WS-REV-IDX.
046800         10  WS-REVENUE-BAND-THRESHOLD       PIC S9(5)V9(2).
046900         10  WS-REVENUE-BAND-FRACTION        PIC 9V9(2).
047000*   EPS YOY % BANDS (WEIGHT 15) - BELOW -40% SCORES 0.00, -20%
047100*   0.10, 0% 0.30, 10% 0.55, 20% 0.72, 35% 0.85, 50% 0.94,
047200*   ANYTHING HIGHER 1.00.
047300 01  WS-EPS-BAND-LITERALS.
047400     05  FILLER PIC S9(5)V9(2) VALUE -40.00.
047500     05  FILLER PIC 9V9(2)     VALUE 0.00.
047600     05  FILLER PIC S9(5)V9(2) VALUE -20.00.
047700     05  FILLER PIC 9V9(2)     VALUE 0.10.
047800     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
047900     05  FILLER PIC 9V9(2)     VALUE 0.30.
048000     05  FILLER PIC S9(5)V9(2) VALUE 10.00.
048100     05  FILLER PIC 9V9(2)     VALUE 0.55.
048200     05  FILLER PIC S9(5)V9(2) VALUE 20.00.
048300     05  FILLER PIC 9V9(2)     VALUE 0.72.
048400     05  FILLER PIC S9(5)V9(2) VALUE 35.00.
048500     05  FILLER PIC 9V9(2)     VALUE 0.85.
048600     05  FILLER PIC S9(5)V9(2) VALUE 50.00.
048700     05  FILLER PIC 9V9(2)     VALUE 0.94.
048800     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
048900     05  FILLER PIC 9V9(2)     VALUE 1.00.
049000 01  WS-EPS-BAND-TABLE REDEFINES WS-EPS-BAND-LITERALS.
049100     05  WS-EPS-BAND OCCURS 8 TIMES INDEXED BY WS-EPS-IDX.
049200         10  WS-EPS-BAND-THRESHOLD           PIC S9(5)V9(2).
049300         10  WS-EPS-BAND-FRACTION            PIC 9V9(2).
049400*   OPERATING MARGIN LEVEL BANDS (WEIGHT 12) - 0% OR BELOW SCORES
049500*   0.00, 5% 0.15, 10% 0.30, 15% 0.50, 20% 0.70, 25% 0.83, 30%
049600*   0.93, ANYTHING HIGHER 1.00.
049700 01  WS-MARGIN-LEVEL-BAND-LITERALS.
049800     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
049900     05  FILLER PIC 9V9(2)     VALUE 0.00.
050000     05  FILLER PIC S9(5)V9(2) VALUE 5.00.
050100     05  FILLER PIC 9V9(2)     VALUE 0.15.
050200     05  FILLER PIC S9(5)V9(2) VALUE 10.00.
050300     05  FILLER PIC 9V9(2)     VALUE 0.30.
050400     05  FILLER PIC S9(5)V9(2) VALUE 15.00.
050500     05  FILLER PIC 9V9(2)     VALUE 0.50.
050600     05  FILLER PIC S9(5)V9(2) VALUE 20.00.
050700     05  FILLER PIC 9V9(2)     VALUE 0.70.
050800     05  FILLER PIC S9(5)V9(2) VALUE 25.00.
050900     05  FILLER PIC 9V9(2)     VALUE 0.83.
051000     05  FILLER PIC S9(5)V9(2) VALUE 30.00.
051100     05  FILLER PIC 9V9(2)     VALUE 0.93.
051200     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
051300     05  FILLER PIC 9V9(2)     VALUE 1.00.
051400 01  WS-MARGIN-LEVEL-BAND-TABLE REDEFINES WS-MARGIN-LEVEL-BAND-LITERALS.
051500     05  WS-MLV-BAND OCCURS 8 TIMES INDEXED BY WS-MLV-IDX.
051600         10  WS-MLV-BAND-THRESHOLD           PIC S9(5)V9(2).
051700         10  WS-MLV-BAND-FRACTION            PIC 9V9(2).
051800*   OPERATING MARGIN YOY-DELTA BANDS (WEIGHT 13) - -8 PTS OR WORSE
051900*   SCORES 0.00, -4 PTS 0.12, -2 PTS 0.28, FLAT 0.45, +1 PT 0.62,
052000*   +2 PTS 0.76, +4 PTS 0.90, ANYTHING HIGHER 1.00.
052100 01  WS-MARGIN-YOY-BAND-LITERALS.
052200     05  FILLER PIC S9(5)V9(2) VALUE -8.00.
052300     05  FILLER PIC 9V9(2)     VALUE 0.00.
052400     05  FILLER PIC S9(5)V9(2) VALUE -4.00.
052500     05  FILLER PIC 9V9(2)     VALUE 0.12.
052600     05  FILLER PIC S9(5)V9(2) VALUE -2.00.
052700     05  FILLER PIC 9V9(2)     VALUE 0.28.
052800     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
052900     05  FILLER PIC 9V9(2)     VALUE 0.45.
053000     05  FILLER PIC S9(5)V9(2) VALUE 1.00.
053100     05  FILLER PIC 9V9(2)     VALUE 0.62.
053200     05  FILLER PIC S9(5)V9(2) VALUE 2.00.
053300     05  FILLER PIC 9V9(2)     VALUE 0.76.
053400     05  FILLER PIC S9(5)V9(2) VALUE 4.00.
053500     05  FILLER PIC 9V9(2)     VALUE 0.90.
053600     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
053700     05  FILLER PIC 9V9(2)     VALUE 1.00.
053800 01  WS-MARGIN-YOY-BAND-TABLE REDEFINES WS-MARGIN-YOY-BAND-LITERALS.
053900     05  WS-MYY-BAND OCCURS 8 TIMES INDEXED BY WS-MYY-IDX.
054000         10  WS-MYY-BAND-THRESHOLD           PIC S9(5)V9(2).
054100         10  WS-MYY-BAND-FRACTION            PIC 9V9(2).
054200*   FREE-CASH-FLOW YOY % BANDS (WEIGHT 10) - BELOW -50% SCORES
054300*   0.00, -25% 0.15, -10% 0.32, 0% 0.50, 10% 0.66, 20% 0.80, 35%
054400*   0.92, ANYTHING HIGHER 1.00.
054500 01  WS-FCF-BAND-LITERALS.
054600     05  FILLER PIC S9(5)V9(2) VALUE -50.00.
054700     05  FILLER PIC 9V9(2)     VALUE 0.00.
054800     05  FILLER PIC S9(5)V9(2) VALUE -25.00.
054900     05  FILLER PIC 9V9(2)     VALUE 0.15.
055000     05  FILLER PIC S9(5)V9(2) VALUE -10.00.
055100     05  FILLER PIC 9V9(2)     VALUE 0.32.
055200     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
055300     05  FILLER PIC 9V9(2)     VALUE 0.50.
055400     05  FILLER PIC S9(5)V9(2) VALUE 10.00.
055500     05  FILLER PIC 9V9(2)     VALUE 0.66.
055600     05  FILLER PIC S9(5)V9(2) VALUE 20.00.
055700     05  FILLER PIC 9V9(2)     VALUE 0.80.
055800     05  FILLER PIC S9(5)V9(2) VALUE 35.00.
055900     05  FILLER PIC 9V9(2)     VALUE 0.92.
056000     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
056100     05  FILLER PIC 9V9(2)     VALUE 1.00.
056200 01  WS-FCF-BAND-TABLE REDEFINES WS-FCF-BAND-LITERALS.
056300     05  WS-FCF-BAND OCCURS 8 TIMES INDEXED BY WS-FCF-IDX.
056400         10  WS-FCF-BAND-THRESHOLD           PIC S9(5)V9(2).
056500         10  WS-FCF-BAND-FRACTION            PIC 9V9(2).
056600*   NET-DEBT-TO-EBITDA BANDS (WEIGHT 10) - LOWER IS BETTER, SO
056700*   THIS TABLE RUNS 1.00 DOWN TO 0.00 AS LEVERAGE CLIMBS: 0.0X
056800*   SCORES 1.00, 1.0X 0.88, 2.0X 0.72, 3.0X 0.52, 4.0X 0.30, 5.0X
056900*   0.15, ANYTHING HIGHER 0.00.  ONLY 7 ENTRIES - SEE 8160.
057000 01  WS-LEVERAGE-BAND-LITERALS.
057100     05  FILLER PIC S9(5)V9(2) VALUE 0.00.
057200     05  FILLER PIC 9V9(2)     VALUE 1.00.
057300     05  FILLER PIC S9(5)V9(2) VALUE 1.00.
057400     05  FILLER PIC 9V9(2)     VALUE 0.88.
057500     05  FILLER PIC S9(5)V9(2) VALUE 2.00.
057600     05  FILLER PIC 9V9(2)     VALUE 0.72.
057700     05  FILLER PIC S9(5)V9(2) VALUE 3.00.
057800     05  FILLER PIC 9V9(2)     VALUE 0.52.
057900     05  FILLER PIC S9(5)V9(2) VALUE 4.00.
058000     05  FILLER PIC 9V9(2)     VALUE 0.30.
058100     05  FILLER PIC S9(5)V9(2) VALUE 5.00.
058200     05  FILLER PIC 9V9(2)     VALUE 0.15.
058300     05  FILLER PIC S9(5)V9(2) VALUE 10000.00.
058400     05  FILLER PIC 9V9(2)     VALUE 0.00.
058500 01  WS-LEVERAGE-BAND-TABLE REDEFINES WS-LEVERAGE-BAND-LITERALS.
058600     05  WS-LVG-BAND OCCURS 7 TIMES INDEXED BY WS-LVG-IDX.
058700         10  WS-LVG-BAND-THRESHOLD           PIC S9(5)V9(2).
058800         10  WS-LVG-BAND-FRACTION            PIC 9V9(2).
058900*   GENERIC BAND LOOKUP WORK AREA - ONE COMPONENT'S TABLE IS
059000*   MOVED IN HERE BEFORE 8190-BAND-LOOKUP IS PERFORMED.
059100 01  WS-BAND-WORK-AREA.
059200     05  WS-BAND-WORK-ENTRY OCCURS 8 TIMES INDEXED BY WS-BAND-IDX.
059300         10  WS-BAND-WORK-THRESHOLD          PIC S9(5)V9(2).
059400         10  WS-BAND-WORK-FRACTION           PIC 9V9(2).
059500 01  WS-BAND-WORK-COUNT                      PIC 9(1)    COMP.
059600 01  WS-BAND-FOUND-SW                         PIC X(1).
059700 01  WS-BAND-LOOKUP-VALUE                     PIC S9(5)V9(2).
059800 01  WS-BAND-LOOKUP-FRACTION                  PIC 9V9(2).
059900*   SCORECARD TOTAL/GRADE WORK AREAS
060000*   RUNNING SUM OF WEIGHT TIMES FRACTION ACROSS THE SEVEN SCORED
060100*   COMPONENTS, ACCUMULATED BY 8200-TOTAL-AND-GRADE.
060200 01  WS-RAW-POINT-SUM                         PIC S9(5)V9(2) COMP.
060300*   RUNNING SUM OF THE WEIGHTS FOR COMPONENTS THAT WERE ACTUALLY
060400*   PRESENT - THE DIVISOR THAT PRORATES THE SCORE WHEN A FEED
060500*   VALUE WAS MISSING, SO A GAP DOES NOT DRAG THE TOTAL DOWN.
060600 01  WS-PRESENT-WEIGHT-SUM                    PIC S9(3)      COMP.
060700*   FINAL 0-100 SCORE AFTER THE PRORATE - STORED TO AST-SCORE-
060800*   TOTAL AND FED TO 8210-ASSIGN-GRADE FOR THE LETTER/MODIFIER.
060900 01  WS-SCORE-TOTAL-WORK                      PIC S9(3)V9(1) COMP.
061000*   GUIDANCE CASE-FOLD WORK AREA - CFD-GUIDANCE-CHANGE LOWER-
061100*   CASED HERE SO "CUT", "Cut" AND "cut" ALL SCORE ALIKE.
061200 01  WS-GUIDANCE-LOWER                          PIC X(10).
061300     88  WS-GUIDANCE-CUT                           VALUE 'cut       '.
061400     88  WS-GUIDANCE-LOWERED                       VALUE 'lowered   '.
061500     88  WS-GUIDANCE-UNCHANGED                     VALUE 'unchanged '.
061600     88  WS-GUIDANCE-MAINTAINED                    VALUE 'maintained'.
061700     88  WS-GUIDANCE-RAISED                        VALUE 'raised    '.
061800*   VALUATION WORK AREAS
061900*   CASE-FOLDED COPIES OF CFD-SECTOR/CFD-INDUSTRY - 8315-SELECT-
062000*   STYLE SCANS THESE FOR A KEYWORD TO PICK THE VALUATION STYLE.
062100 01  WS-SECTOR-LOWER                          PIC X(24).
062200 01  WS-INDUSTRY-LOWER                        PIC X(32).
062300*   ONE KEYWORD AT A TIME, PULLED FROM THE SECTOR/INDUSTRY
062400*   KEYWORD TABLE, WITH ITS TRIMMED LENGTH AND A MATCH TALLY.
062500 01  WS-KEYWORD-HOLDER                        PIC X(20).
062600 01  WS-KEYWORD-LEN                           PIC S9(2)   COMP.
062700 01  WS-TALLY                                 PIC S9(3)   COMP.
062800*   FAIR MULTIPLE CARRIED TO ONE DECIMAL BY 8320-FAIR-MULTIPLE -
062900*   THE SAME VALUE 8330 THEN DIVIDES THE ACTUAL MULTIPLE BY.
063000 01  WS-FAIR-MULT-T                           PIC 9(3)V9(1).
063100*   PRICE AND ITS PRESENCE FLAG, MOVED FROM EITHER CFD-PRICE OR
063200*   BMK-PRICE SO 8330/2270/3200 SHARE ONE PRICE-HANDLING PATH.
063300 01  WS-CURRENT-PRICE                         PIC 9(7)V9(2).
063400 01  WS-CURRENT-PRICE-FLAG                    PIC X(1).
063500*   UNDERVALUED/OVERVALUED CUTOFFS FOR THE MULTIPLE-RATIO TEST -
063600*   WIDER FOR GROWTH STYLE, TIGHTER FOR VALUE, SET BY 2200/3100.
063700 01  WS-ASSESS-LOW                             PIC 9V9(2).
063800 01  WS-ASSESS-HIGH                            PIC 9V9(2).
063900*   BASE OPPORTUNITY POINTS FROM THE GAP-PCT BAND, BEFORE THE
064000*   GUIDANCE/CAPITAL-STRUCTURE BONUS IS ADDED IN 8340.
064100 01  WS-OPP-BASE                              PIC S9(3)V9(1) COMP.
064200*   VALUATION ARITHMETIC FAILURE SWITCH - SET BY ON SIZE ERROR
064300*   IN 8320/8330/8340 WHEN A MULTIPLE, RATIO OR PRICE COMPUTE
064400*   OVERFLOWS OR WOULD DIVIDE BY ZERO.
064500 01  WS-CALC-FAILURE-SW                         PIC X(1)    VALUE 'N'.
064600     88  WS-CALC-FAILED                                     VALUE 'Y'.
064700*   CUSTOM TICKER LIST NORMALIZATION WORK AREAS
064800 01  WS-CUSTOM-TICKER-RAW                     PIC X(120).
064900 01  WS-CUSTOM-TICKER-RAW-CT                  PIC S9(2)   COMP VALUE ZERO.
065000 01  WS-CUSTOM-TICKER-TABLE.
065100     05  WS-CUSTOM-TICKER-ENTRY PIC X(12) OCCURS 10 TIMES
065200                                 INDEXED BY WS-CTI-IDX.
065300 01  WS-ACCEPTED-TICKER-TABLE.
065400     05  WS-ACCEPTED-TICKER    PIC X(12) OCCURS 10 TIMES
065500                                 INDEXED BY WS-ACC-IDX.
065600 01  WS-ACCEPTED-TICKER-CT                    PIC S9(2)   COMP VALUE ZERO.
065700 01  WS-CUSTOM-TICKER-SCAN                    PIC X(12).
065800 01  WS-DUP-FOUND-SW                          PIC X(1)    VALUE 'N'.
065900     88  WS-DUP-WAS-FOUND                                  VALUE 'Y'.
066000*   LEFT-TRIM WORK AREAS FOR 1205-TRIM-ONE-TICKER - CR-5361.
066100 01  WS-TICKER-TRIM-IDX                       PIC S9(3)   COMP.
066200 01  WS-TICKER-TRIM-WORK                      PIC X(12).
066300*   IN-MEMORY ASSET TABLE FOR TOP-TEN AND NEXT-FIVE RANKING
066400*   (COMPANIES ONLY - BENCHMARKS ARE EXCLUDED FROM RANKING).
066500*    HOLDS EVERY QUALIFYING COMPANY (NOT BENCHMARKS) UNTIL THE
066600 01  WS-ASSET-TABLE.
066700     05  WS-ASSET-ENTRY OCCURS 500 TIMES INDEXED BY WS-AST-IDX.
066800         10  WS-AT-COMPANY-NAME               PIC X(30).
066900         10  WS-AT-TICKER                     PIC X(12).
067000         10  WS-AT-SCORE-TOTAL                PIC 9(3)V9(1).
067100*    SCORE-TOTAL/SCORE-PRESENT, AND -EFFECTIVE, WHICH SUBSTITUTES
067200         10  WS-AT-SCORE-PRESENT               PIC X(1).
067300*    ZERO WHEN NO COMPONENT SCORED SO THE RANKING COMPARE IN 4000
067400         10  WS-AT-SCORE-EFFECTIVE            PIC 9(3)V9(1).
067500         10  WS-AT-GRADE                       PIC X(2).
067600         10  WS-AT-ASSESSMENT                  PIC X(11).
067700         10  WS-AT-OPPORTUNITY-SCORE           PIC S9(4)V9(1).
067800         10  WS-AT-EARNINGS-TS                 PIC 9(10).
067900         10  WS-AT-EARNINGS-TS-FLAG            PIC X(1).
068000         10  WS-AT-EARNINGS-ISO                PIC X(20).
068100         10  WS-AT-PRICE                       PIC 9(7)V9(2).
068200         10  WS-AT-FAIR-PRICE                  PIC 9(7)V9(2).
068300*    NEVER TESTS AN UNINITIALIZED FIELD.
068400         10  WS-AT-OPP-RANKED-SW               PIC X(1).
068500*    OPP/ERN-RANKED-SW MARK AN ENTRY ALREADY PICKED FOR ITS
068600         10  WS-AT-ERN-RANKED-SW               PIC X(1).
068700*    RESPECTIVE SECTION SO 4000/4100'S REPEATED MAX-SCAN SKIPS IT.
068800 01  WS-ASSET-TABLE-CT                        PIC S9(3)   COMP VALUE ZERO.
068900*   SHARED BY BOTH 4020-SCAN-FOR-BEST-OPPORTUNITY AND 4120-SCAN-
069000*   FOR-NEXT-EARNINGS - WS-BEST-IDX IS THE SUBSCRIPT OF THE
069100*   CURRENT-BEST UNRANKED ENTRY FOUND SO FAR IN THE SCAN, ZERO
069200*   UNTIL ONE IS FOUND; THE OTHER TWO FIELDS HOLD ITS COMPARE
069300*   KEYS SO THE SCAN PARAGRAPH DOES NOT RE-SUBSCRIPT THE TABLE.
069400 01  WS-BEST-IDX                              PIC S9(3)   COMP VALUE ZERO.
069500 01  WS-BEST-OPP-SCORE                        PIC S9(4)V9(1) COMP.
069600 01  WS-BEST-SCORE-EFFECTIVE                  PIC 9(3)V9(1) COMP.
069700 01  WS-BEST-TS                               PIC 9(10)   COMP.
069800*    TOP-10 OPPORTUNITY RANKING RESULT - COPIED OUT OF
069900 01  WS-TOP-TABLE.
070000*    WS-ASSET-TABLE BY 4000-RANK-OPPORTUNITIES, HIGHEST
070100     05  WS-TOP-ENTRY OCCURS 10 TIMES INDEXED BY WS-TOP-IDX.
070200         10  WS-TOP-COMPANY-NAME              PIC X(30).
070300         10  WS-TOP-TICKER                    PIC X(12).
070400         10  WS-TOP-OPPORTUNITY-SCORE          PIC S9(4)V9(1).
070500         10  WS-TOP-SCORE-TOTAL                PIC 9(3)V9(1).
070600         10  WS-TOP-SCORE-PRESENT              PIC X(1).
070700         10  WS-TOP-GRADE                       PIC X(2).
070800*    OPPORTUNITY-SCORE FIRST, FOR THE REPORT'S TOP-10 SECTION.
070900         10  WS-TOP-ASSESSMENT                 PIC X(11).
071000 01  WS-RANK-CT                               PIC S9(2)   COMP VALUE ZERO.
071100*    NEXT-5 UPCOMING-EARNINGS RESULT - SAME IDEA AS WS-TOP-TABLE
071200 01  WS-EARNINGS-TABLE.
071300     05  WS-ERN-ENTRY OCCURS 5 TIMES INDEXED BY WS-ERN-IDX.
071400         10  WS-ERN-COMPANY-NAME               PIC X(30).
071500         10  WS-ERN-TICKER                     PIC X(12).
071600         10  WS-ERN-EARNINGS-ISO                PIC X(20).
071700         10  WS-ERN-ASSESSMENT                  PIC X(11).
071800         10  WS-ERN-PRICE                       PIC 9(7)V9(2).
071900*   BUT ORDERED BY SOONEST EARNINGS TIMESTAMP, NOT OPPORTUNITY.
072000         10  WS-ERN-FAIR-PRICE                  PIC 9(7)V9(2).
072100 01  WS-EARNINGS-CT                           PIC S9(2)   COMP VALUE ZERO.
072200*   REPORT PRINT LINES - BUILT FILLER-BY-FILLER TO 132 COLUMNS
072300*   IN THE HOUSE WRITE...FROM...AFTER ADVANCING STYLE.
072400*    PAGE-TOP TITLE, PRINTED BY 5100-REPORT-HEADINGS ON EACH NEW
072500 01  REPORT-TITLE-LINE.
072600     05  FILLER                              PIC X(6)  VALUE 'DATE: '.
072700     05  RPT-RUN-DATE                         PIC X(10).
072800     05  FILLER                              PIC X(20) VALUE SPACES.
072900     05  FILLER                              PIC X(37)
073000         VALUE 'WEEKLY EQUITY SCORECARD - ESC.R01000'.
073100     05  FILLER                              PIC X(51) VALUE SPACES.
073200     05  FILLER                              PIC X(6)  VALUE 'PAGE: '.
073300*    PAGE, INCLUDING THE FIRST.
073400     05  RPT-PAGE-NO                          PIC Z9.
073500*    MAIN DETAIL SECTION COLUMN HEADINGS - ONE SCORED COMPANY OR
073600 01  REPORT-COLUMN-HEADING-1.
073700     05  FILLER PIC X(30) VALUE 'COMPANY'.
073800     05  FILLER PIC X(1)  VALUE SPACE.
073900     05  FILLER PIC X(12) VALUE 'TICKER'.
074000     05  FILLER PIC X(1)  VALUE SPACE.
074100     05  FILLER PIC X(6)  VALUE 'SCORE'.
074200     05  FILLER PIC X(1)  VALUE SPACE.
074300     05  FILLER PIC X(2)  VALUE 'GR'.
074400     05  FILLER PIC X(1)  VALUE SPACE.
074500     05  FILLER PIC X(10) VALUE 'PRICE'.
074600     05  FILLER PIC X(1)  VALUE SPACE.
074700     05  FILLER PIC X(10) VALUE 'FAIRPRICE'.
074800     05  FILLER PIC X(1)  VALUE SPACE.
074900     05  FILLER PIC X(7)  VALUE 'GAP%'.
075000     05  FILLER PIC X(1)  VALUE SPACE.
075100     05  FILLER PIC X(9)  VALUE 'MODEL'.
075200     05  FILLER PIC X(1)  VALUE SPACE.
075300     05  FILLER PIC X(8)  VALUE 'ACTUAL'.
075400     05  FILLER PIC X(1)  VALUE SPACE.
075500     05  FILLER PIC X(8)  VALUE 'FAIR'.
075600     05  FILLER PIC X(1)  VALUE SPACE.
075700     05  FILLER PIC X(5)  VALUE 'RATIO'.
075800     05  FILLER PIC X(1)  VALUE SPACE.
075900     05  FILLER PIC X(11) VALUE 'ASSESSMENT'.
076000*    BENCHMARK PER LINE, PRINTED BY 2270/3200.
076100     05  FILLER PIC X(3)  VALUE SPACES.
076200*    MAIN DETAIL LINE - PRICE/FAIR-PRICE CARRY TWO DECIMALS,
076300 01  REPORT-DETAIL-LINE.
076400     05  RPT-COMPANY                          PIC X(30).
076500     05  FILLER                               PIC X(1) VALUE SPACE.
076600     05  RPT-TICKER                            PIC X(12).
076700     05  FILLER                               PIC X(1) VALUE SPACE.
076800     05  RPT-SCORE                             PIC ZZZ9.9.
076900     05  FILLER                               PIC X(1) VALUE SPACE.
077000     05  RPT-GRADE                             PIC XX.
077100     05  FILLER                               PIC X(1) VALUE SPACE.
077200     05  RPT-PRICE                             PIC ZZZZZZ9.99.
077300     05  FILLER                               PIC X(1) VALUE SPACE.
077400     05  RPT-FAIR-PRICE                        PIC ZZZZZZ9.99.
077500     05  FILLER                               PIC X(1) VALUE SPACE.
077600     05  RPT-GAP-PCT                           PIC -ZZZ9.9.
077700     05  FILLER                               PIC X(1) VALUE SPACE.
077800     05  RPT-MODEL                             PIC X(9).
077900     05  FILLER                               PIC X(1) VALUE SPACE.
078000     05  RPT-ACTUAL                            PIC ZZZZ9.99.
078100     05  FILLER                               PIC X(1) VALUE SPACE.
078200     05  RPT-FAIR                              PIC ZZZZ9.99.
078300     05  FILLER                               PIC X(1) VALUE SPACE.
078400     05  RPT-RATIO                             PIC Z9.99.
078500     05  FILLER                               PIC X(1) VALUE SPACE.
078600*    GAP-PCT ONE, MATCHING THE FEED/RESULT FIELD PRECISIONS.
078700     05  RPT-ASSESSMENT                        PIC X(11).
078800     05  FILLER                                PIC X(3) VALUE SPACES.
078900 01  REPORT-BLANK-LINE.
079000     05  FILLER                                PIC X(132) VALUE SPACES.
079100*    TOP-10 OPPORTUNITIES SECTION - PRINTED AFTER ALL COMPANIES
079200 01  REPORT-OPP-HEADING-LINE.
079300     05  FILLER PIC X(35) VALUE 'TOP 10 OPPORTUNITIES'.
079400*    AND BENCHMARKS ARE PROCESSED, BY 4000/4050.
079500     05  FILLER PIC X(97) VALUE SPACES.
079600*    COLUMN CAPTIONS FOR THE OPPORTUNITY BOARD PRINTED BY 5300 -
079700*    RANK/COMPANY/TICKER/OPP-SCORE/SCORE/GRADE/ASSESSMENT, WIDTHS
079800*    MATCHED TO REPORT-OPP-LINE BELOW.
079900 01  REPORT-OPP-COLUMN-HEADING.
080000     05  FILLER PIC X(4)  VALUE 'RANK'.
080100     05  FILLER PIC X(2)  VALUE SPACES.
080200     05  FILLER PIC X(30) VALUE 'COMPANY'.
080300     05  FILLER PIC X(1)  VALUE SPACE.
080400     05  FILLER PIC X(12) VALUE 'TICKER'.
080500     05  FILLER PIC X(2)  VALUE SPACES.
080600     05  FILLER PIC X(7)  VALUE 'OPP SC'.
080700     05  FILLER PIC X(1)  VALUE SPACE.
080800     05  FILLER PIC X(6)  VALUE 'SCORE'.
080900     05  FILLER PIC X(1)  VALUE SPACE.
081000     05  FILLER PIC X(2)  VALUE 'GR'.
081100     05  FILLER PIC X(1)  VALUE SPACE.
081200     05  FILLER PIC X(11) VALUE 'ASSESSMENT'.
081300     05  FILLER PIC X(52) VALUE SPACES.
081400*    ONE OPPORTUNITY-BOARD DETAIL LINE, BUILT FIELD BY FIELD IN
081500*    5310-PRINT-ONE-OPPORTUNITY FROM THE WS-TOP-TABLE ENTRY.
081600 01  REPORT-OPP-LINE.
081700     05  FILLER                                PIC X(2) VALUE SPACES.
081800     05  RPT-OPP-RANK                          PIC Z9.
081900     05  FILLER                                PIC X(2) VALUE SPACES.
082000     05  RPT-OPP-COMPANY                       PIC X(30).
082100     05  FILLER                                PIC X(1) VALUE SPACE.
082200     05  RPT-OPP-TICKER                        PIC X(12).
082300     05  FILLER                                PIC X(2) VALUE SPACES.
082400     05  RPT-OPP-SCORE                          PIC -ZZZ9.9.
082500     05  FILLER                                PIC X(1) VALUE SPACE.
082600     05  RPT-OPP-TOTAL                          PIC ZZZ9.9.
082700     05  FILLER                                PIC X(1) VALUE SPACE.
082800     05  RPT-OPP-GRADE                          PIC XX.
082900     05  FILLER                                PIC X(1) VALUE SPACE.
083000     05  RPT-OPP-ASSESSMENT                     PIC X(11).
083100     05  FILLER                                 PIC X(53) VALUE SPACES.
083200*    NEXT-5 UPCOMING-EARNINGS SECTION - PRINTED LAST, BY
083300 01  REPORT-ERN-HEADING-LINE.
083400     05  FILLER PIC X(27)  VALUE 'NEXT 5 UPCOMING EARNINGS'.
083500*    4100/4150, SORTED BY SOONEST EARNINGS DATE.
083600     05  FILLER PIC X(105) VALUE SPACES.
083700 01  REPORT-ERN-COLUMN-HEADING.
083800     05  FILLER PIC X(30) VALUE 'COMPANY'.
083900     05  FILLER PIC X(1)  VALUE SPACE.
084000     05  FILLER PIC X(12) VALUE 'TICKER'.
084100     05  FILLER PIC X(2)  VALUE SPACES.
084200     05  FILLER PIC X(20) VALUE 'EARNINGS DATE'.
084300     05  FILLER PIC X(1)  VALUE SPACE.
084400     05  FILLER PIC X(11) VALUE 'ASSESSMENT'.
084500     05  FILLER PIC X(1)  VALUE SPACE.
084600     05  FILLER PIC X(10) VALUE 'PRICE'.
084700     05  FILLER PIC X(1)  VALUE SPACE.
084800     05  FILLER PIC X(10) VALUE 'FAIRPRICE'.
084900     05  FILLER PIC X(33) VALUE SPACES.
085000 01  REPORT-ERN-LINE.
085100     05  RPT-ERN-COMPANY                       PIC X(30).
085200     05  FILLER                                 PIC X(1) VALUE SPACE.
085300     05  RPT-ERN-TICKER                         PIC X(12).
085400     05  FILLER                                 PIC X(2) VALUE SPACES.
085500     05  RPT-ERN-DATE                           PIC X(20).
085600     05  FILLER                                 PIC X(1) VALUE SPACE.
085700     05  RPT-ERN-ASSESSMENT                     PIC X(11).
085800     05  FILLER                                 PIC X(1) VALUE SPACE.
085900     05  RPT-ERN-PRICE                          PIC ZZZZZZ9.99.
086000     05  FILLER                                 PIC X(1) VALUE SPACE.
086100     05  RPT-ERN-FAIR-PRICE                     PIC ZZZZZZ9.99.
086200     05  FILLER                                 PIC X(33) VALUE SPACES.
086300*    ONE-LINE RUN SUMMARY - BUILT BY 5900-PRINT-SUMMARY FROM THE
086400 01  REPORT-SUMMARY-LINE.
086500     05  FILLER PIC X(10) VALUE 'SUMMARY: '.
086600     05  FILLER PIC X(13) VALUE 'UNDERVALUED: '.
086700     05  RPT-CNT-UNDERVALUED                    PIC ZZZ9.
086800     05  FILLER PIC X(3)  VALUE SPACES.
086900     05  FILLER PIC X(6)  VALUE 'FAIR: '.
087000     05  RPT-CNT-FAIR                           PIC ZZZ9.
087100     05  FILLER PIC X(3)  VALUE SPACES.
087200     05  FILLER PIC X(12) VALUE 'OVERVALUED: '.
087300     05  RPT-CNT-OVERVALUED                     PIC ZZZ9.
087400     05  FILLER PIC X(3)  VALUE SPACES.
087500     05  FILLER PIC X(5)  VALUE 'N/A: '.
087600     05  RPT-CNT-NA                              PIC ZZZ9.
087700     05  FILLER PIC X(3)  VALUE SPACES.
087800     05  FILLER PIC X(7)  VALUE 'TOTAL: '.
087900     05  RPT-CNT-TOTAL                           PIC ZZZZ9.
088000*    SAME FOUR COUNTERS WRITTEN TO THE SUM.R00900 TRAILER.
088100     05  FILLER PIC X(46) VALUE SPACES.
088200 PROCEDURE DIVISION.
088300*   MAINLINE - ONE PASS OVER COMPANY-FUNDAMENTALS, OPTIONAL SECOND
088400*   PASS OVER THE BENCHMARK FEED, THEN THE TOP-10 OPPORTUNITY AND
088500*   TOP-5 EARNINGS SCANS OVER THE IN-MEMORY ASSET TABLE BUILT ALONG
088600*   THE WAY.  REPORT IS STREAMED AS COMPANIES ARE SCORED; THE
088700*   RANKING SECTIONS PRINT ONLY AFTER THE TABLE IS COMPLETE.
088800 0000-ESC-R01000-MAINLINE.
088900     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
089000     PERFORM 5100-REPORT-HEADINGS THRU 5100-EXIT.
089100     PERFORM 2000-PROCESS-COMPANIES THRU 2000-EXIT
089200         UNTIL WS-NO-MORE-CFD-RECS.
089300     IF WS-BENCHMARKS-INCLUDED
089400         PERFORM 3000-PROCESS-BENCHMARKS THRU 3000-EXIT
089500             UNTIL WS-NO-MORE-BMK-RECS
089600     END-IF.
089700     PERFORM 4000-RANK-OPPORTUNITIES THRU 4000-EXIT.
089800     PERFORM 4100-SELECT-UPCOMING-EARNINGS THRU 4100-EXIT.
089900     PERFORM 5300-REPORT-OPPORTUNITIES THRU 5300-EXIT.
090000     PERFORM 5400-REPORT-EARNINGS THRU 5400-EXIT.
090100     PERFORM 5500-REPORT-SUMMARY THRU 5500-EXIT.
090200     PERFORM 6000-TERMINATE-RUN THRU 6000-EXIT.
090300     STOP RUN.
090400*   OPEN THE FIVE FILES, STAMP THE RUN DATE FOR THE REPORT HEADING,
090500*   PULL IN THE SCP PARAMETER CARD (IF ANY), AND PRIME THE FIRST
090600*   COMPANY (AND FIRST BENCHMARK, WHEN INCLUDED) BEFORE THE MAIN
090700*   PROCESSING LOOP STARTS.
090800 1000-INITIALIZE-RUN.
090900*   FIVE FILES FOR A BENCHMARK-INCLUDED RUN, FOUR OTHERWISE -
091000*   BENCHMARK-FILE IS OPENED FURTHER DOWN ONLY WHEN NEEDED.
091100     OPEN INPUT COMPANY-FUNDAMENTALS-FILE.
091200     OPEN INPUT SETTINGS-FILE.
091300     OPEN OUTPUT ASSET-RESULT-FILE.
091400     OPEN OUTPUT SUMMARY-FILE.
091500     OPEN OUTPUT SCORECARD-PRTOUT.
091600*   2-DIGIT YEAR FROM THE OPERATING SYSTEM CLOCK - CARRIED OVER
091700*   FROM PGM CHG 0141 AND LEFT AS-IS; REPORT HEADING ONLY.
091800     ACCEPT WS-SYSTEM-DATE FROM DATE.
091900     STRING WS-SYS-MM '/' WS-SYS-DD '/' WS-SYS-YY
092000         DELIMITED BY SIZE INTO WS-RUN-DATE-TEXT.
092100     PERFORM 1100-LOAD-SETTINGS THRU 1100-EXIT.
092200*   CUSTOM MEANS SCORE ONLY THE SUPPLIED TICKERS; EXTEND MEANS
092300*   FULL LIST PLUS THE SUPPLIED TICKERS ARE GUARANTEED ON IT.
092400     IF WS-LIST-MODE-IS-CUSTOM OR WS-LIST-MODE-IS-EXTEND
092500         PERFORM 1200-NORMALIZE-CUSTOM-TICKERS THRU 1200-EXIT
092600     END-IF.
092700     IF WS-BENCHMARKS-INCLUDED
092800         OPEN INPUT BENCHMARK-FILE
092900         PERFORM 9200-READ-BENCHMARK THRU 9200-EXIT
093000     END-IF.
093100     PERFORM 9100-READ-COMPANY THRU 9100-EXIT.
093200 1000-EXIT.
093300     EXIT.
093400*   SETTINGS-FILE IS OPTIONAL.  WHEN NO CARD IS PRESENT THE RUN
093500*   DEFAULTS STAY AS INITIALIZED IN WORKING-STORAGE (FULL LIST,
093600*   BENCHMARKS INCLUDED).
093700 1100-LOAD-SETTINGS.
093800     PERFORM 9300-READ-SETTINGS THRU 9300-EXIT.
093900     IF WS-SCP-CARD-WAS-SUPPLIED
094000         MOVE SCP-LIST-MODE TO WS-LIST-MODE
094100         MOVE SCP-CUSTOM-TICKERS TO WS-CUSTOM-TICKER-RAW
094200         IF SCP-INCLUDE-BENCHMARKS-NO
094300             MOVE 'N' TO WS-INCLUDE-BENCHMARKS-SW
094400         ELSE
094500             MOVE 'Y' TO WS-INCLUDE-BENCHMARKS-SW
094600         END-IF
094700     END-IF.
094800 1100-EXIT.
094900     EXIT.
095000*   CUSTOM/EXTEND LIST MODES ONLY.  SPLITS THE COMMA LIST OFF THE
095100*   SCP CARD INTO UP TO 10 SLOTS, THEN UPPERCASES AND DE-DUPLICATES
095200*   EACH ONE AGAINST THE ACCEPTED-TICKER TABLE.
095300 1200-NORMALIZE-CUSTOM-TICKERS.
095400*   UP TO 10 TICKERS ACCEPTED OFF THE SCP CARD - THE 11TH AND
095500*   BEYOND ARE SILENTLY DROPPED, SAME AS THE UNSTRING LIMIT BELOW.
095600     MOVE ZERO TO WS-ACCEPTED-TICKER-CT.
095700     MOVE SPACES TO WS-CUSTOM-TICKER-TABLE.
095800     UNSTRING WS-CUSTOM-TICKER-RAW DELIMITED BY ","
095900         INTO WS-CUSTOM-TICKER-ENTRY(1) WS-CUSTOM-TICKER-ENTRY(2)
096000              WS-CUSTOM-TICKER-ENTRY(3) WS-CUSTOM-TICKER-ENTRY(4)
096100              WS-CUSTOM-TICKER-ENTRY(5) WS-CUSTOM-TICKER-ENTRY(6)
096200              WS-CUSTOM-TICKER-ENTRY(7) WS-CUSTOM-TICKER-ENTRY(8)
096300              WS-CUSTOM-TICKER-ENTRY(9) WS-CUSTOM-TICKER-ENTRY(10)
096400         TALLYING IN WS-CUSTOM-TICKER-RAW-CT.
096500     PERFORM 1210-NORMALIZE-ONE-TICKER
096600         VARYING WS-CTI-IDX FROM 1 BY 1
096700         UNTIL WS-CTI-IDX > 10.
096800 1200-EXIT.
096900     EXIT.
097000*   STRIPS A LEADING BLANK LEFT OVER FROM A ", " STYLE CARD (E.G.
097100*   "AAPL, MSFT") BEFORE THE SLOT IS UPPERCASED, COMPARED OR
097200*   STORED - CR-5361.  A SLOT THAT IS ALL BLANKS AFTER THE SCAN IS
097300*   LEFT UNTOUCHED; 1210 ALREADY SKIPS THOSE.
097400 1205-TRIM-ONE-TICKER.
097500     MOVE 1 TO WS-TICKER-TRIM-IDX.
097600     PERFORM 1206-FIND-FIRST-NONBLANK THRU 1206-EXIT
097700         UNTIL WS-TICKER-TRIM-IDX > 12
097800         OR WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX)
097900            (WS-TICKER-TRIM-IDX:1) NOT = SPACE.
098000     IF WS-TICKER-TRIM-IDX > 1 AND WS-TICKER-TRIM-IDX < 13
098100         MOVE SPACES TO WS-TICKER-TRIM-WORK
098200         MOVE WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX)
098300             (WS-TICKER-TRIM-IDX:) TO WS-TICKER-TRIM-WORK
098400         MOVE WS-TICKER-TRIM-WORK TO
098500             WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX)
098600     END-IF.
098700 1205-EXIT.
098800     EXIT.
098900*   ONE POSITION PER CALL - ADVANCES PAST A LEADING BLANK.
099000 1206-FIND-FIRST-NONBLANK.
099100     ADD 1 TO WS-TICKER-TRIM-IDX.
099200 1206-EXIT.
099300     EXIT.
099400*   ONE UNSTRUNG TICKER PER CALL.  SKIPPED IF THE SLOT CAME BACK
099500*   BLANK (FEWER THAN 10 TICKERS SUPPLIED) OR THE TABLE IS ALREADY
099600*   FULL AT 10.
099700 1210-NORMALIZE-ONE-TICKER.
099800     IF WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX) NOT = SPACES
099900         PERFORM 1205-TRIM-ONE-TICKER THRU 1205-EXIT
100000         INSPECT WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX) CONVERTING
100100             "abcdefghijklmnopqrstuvwxyz" TO
100200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100300         MOVE 'N' TO WS-DUP-FOUND-SW
100400         IF WS-ACCEPTED-TICKER-CT > ZERO
100500             PERFORM 1220-CHECK-DUPLICATE-TICKER
100600                 VARYING WS-ACC-IDX FROM 1 BY 1
100700                 UNTIL WS-ACC-IDX > WS-ACCEPTED-TICKER-CT
100800         END-IF
100900         IF NOT WS-DUP-WAS-FOUND AND WS-ACCEPTED-TICKER-CT < 10
101000             ADD 1 TO WS-ACCEPTED-TICKER-CT
101100             SET WS-ACC-IDX TO WS-ACCEPTED-TICKER-CT
101200             MOVE WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX)
101300                 TO WS-ACCEPTED-TICKER(WS-ACC-IDX)
101400         END-IF
101500     END-IF.
101600 1210-EXIT.
101700     EXIT.
101800*   ONE COMPARE PER ACCEPTED SLOT - SETS WS-DUP-FOUND-SW SO THE
101900*   CALLER DOES NOT ACCEPT THE SAME TICKER TWICE.
102000 1220-CHECK-DUPLICATE-TICKER.
102100     IF WS-CUSTOM-TICKER-ENTRY(WS-CTI-IDX) =
102200        WS-ACCEPTED-TICKER(WS-ACC-IDX)
102300         MOVE 'Y' TO WS-DUP-FOUND-SW
102400     END-IF.
102500 1220-EXIT.
102600     EXIT.
102700*   ONE COMPANY-FUNDAMENTALS RECORD PER CALL.  A COMPANY THAT DOES
102800*   NOT QUALIFY UNDER THE CURRENT LIST MODE IS SKIPPED ENTIRELY - NO
102900*   SCORE, NO ASSET RECORD, NO REPORT LINE - THEN THE NEXT RECORD IS
103000*   READ AHEAD FOR THE NEXT CALL.
103100 2000-PROCESS-COMPANIES.
103200     PERFORM 2050-COMPANY-QUALIFIES THRU 2050-EXIT.
103300     IF WS-COMPANY-QUALIFIES-SW = 'Y'
103400         MOVE ZERO TO WS-RAW-POINT-SUM
103500         MOVE ZERO TO WS-PRESENT-WEIGHT-SUM
103600         PERFORM 2100-SCORE-COMPANY THRU 2100-EXIT
103700         PERFORM 2200-VALUE-COMPANY THRU 2200-EXIT
103800         PERFORM 2250-BUILD-RESULT-RECORD THRU 2250-EXIT
103900         PERFORM 2270-PRINT-DETAIL-LINE THRU 2270-EXIT
104000         PERFORM 2300-ACCUMULATE-SUMMARY THRU 2300-EXIT
104100         PERFORM 2350-STORE-ASSET-TABLE-ENTRY THRU 2350-EXIT
104200         ADD 1 TO WS-COMPANY-CT
104300         ADD 1 TO WS-ASSET-TOTAL-CT
104400     END-IF.
104500     PERFORM 9100-READ-COMPANY THRU 9100-EXIT.
104600 2000-EXIT.
104700     EXIT.
104800*   FULL/EXTEND MODES QUALIFY EVERYONE.  CUSTOM MODE QUALIFIES ONLY
104900*   TICKERS ON THE ACCEPTED-TICKER LIST BUILT BY 1200 - COMPARE IS
105000*   CASE-INSENSITIVE, SAME AS THE LIST ITSELF.
105100 2050-COMPANY-QUALIFIES.
105200     MOVE 'Y' TO WS-COMPANY-QUALIFIES-SW.
105300     IF WS-LIST-MODE-IS-CUSTOM
105400         MOVE CFD-TICKER TO WS-CUSTOM-TICKER-SCAN
105500         INSPECT WS-CUSTOM-TICKER-SCAN CONVERTING
105600             "abcdefghijklmnopqrstuvwxyz" TO
105700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
105800         MOVE 'N' TO WS-COMPANY-QUALIFIES-SW
105900         IF WS-ACCEPTED-TICKER-CT > ZERO
106000             PERFORM 2060-CHECK-TICKER-MATCH
106100                 VARYING WS-ACC-IDX FROM 1 BY 1
106200                 UNTIL WS-ACC-IDX > WS-ACCEPTED-TICKER-CT
106300         END-IF
106400     END-IF.
106500 2050-EXIT.
106600     EXIT.
106700*   ONE COMPARE PER ACCEPTED SLOT.
106800 2060-CHECK-TICKER-MATCH.
106900     IF WS-CUSTOM-TICKER-SCAN = WS-ACCEPTED-TICKER(WS-ACC-IDX)
107000         MOVE 'Y' TO WS-COMPANY-QUALIFIES-SW
107100     END-IF.
107200 2060-EXIT.
107300     EXIT.
107400*   RUNS THE SEVEN WEIGHTED SCORECARD COMPONENTS IN SPEC ORDER -
107500*   REVENUE GROWTH (15), EPS GROWTH (15), MARGIN LEVEL (12), MARGIN
107600*   YOY (13), GUIDANCE (25), FCF GROWTH (10) AND LEVERAGE (10) -
107700*   THEN TOTALS AND GRADES WHATEVER WEIGHT WAS ACTUALLY PRESENT.
107800 2100-SCORE-COMPANY.
107900     PERFORM 8100-SCORE-REVENUE-GROWTH THRU 8100-EXIT.
108000     PERFORM 8110-SCORE-EPS-GROWTH THRU 8110-EXIT.
108100     PERFORM 8120-SCORE-MARGIN-LEVEL THRU 8120-EXIT.
108200     PERFORM 8130-SCORE-MARGIN-YOY THRU 8130-EXIT.
108300     PERFORM 8140-SCORE-GUIDANCE THRU 8140-EXIT.
108400     PERFORM 8150-SCORE-FCF-GROWTH THRU 8150-EXIT.
108500     PERFORM 8160-SCORE-LEVERAGE THRU 8160-EXIT.
108600     PERFORM 8200-TOTAL-AND-GRADE THRU 8200-EXIT.
108700 2100-EXIT.
108800     EXIT.
108900*   CASE-FOLDS SECTOR/INDUSTRY ONCE FOR THE KEYWORD CASCADES, PICKS
109000*   THE VALUATION MODEL AND STYLE, PRICES THE COMPANY AGAINST ITS
109100*   FAIR MULTIPLE, AND FORCES THE N/A FALLBACK IF ANY VALUATION
109200*   COMPUTE BELOW OVERFLOWED OR DIVIDED BY ZERO.
109300 2200-VALUE-COMPANY.
109400     MOVE 'N' TO WS-CALC-FAILURE-SW.
109500     MOVE CFD-SECTOR TO WS-SECTOR-LOWER.
109600     INSPECT WS-SECTOR-LOWER CONVERTING
109700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
109800         "abcdefghijklmnopqrstuvwxyz".
109900     MOVE CFD-INDUSTRY TO WS-INDUSTRY-LOWER.
110000     INSPECT WS-INDUSTRY-LOWER CONVERTING
110100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
110200         "abcdefghijklmnopqrstuvwxyz".
110300     PERFORM 8300-SELECT-MODEL-STYLE THRU 8300-EXIT.
110400     PERFORM 2210-SELECT-ACTUAL-MULTIPLE THRU 2210-EXIT.
110500     MOVE CFD-PRICE TO WS-CURRENT-PRICE.
110600     MOVE CFD-PRICE-FLAG TO WS-CURRENT-PRICE-FLAG.
110700     PERFORM 8320-FAIR-MULTIPLE THRU 8320-EXIT.
110800*   ASSESSMENT BAND ITSELF IS STYLE-DEPENDENT - HYPERGROWTH AND
110900*   QUALITY TECH NAMES GET A WIDER 0.75-1.30 BAND BEFORE BEING
111000*   CALLED OVER OR UNDER VALUED; EVERYTHING ELSE USES 0.85-1.15.
111100     IF AST-VALUATION-STYLE = "tech_hypergrowth" OR
111200        AST-VALUATION-STYLE = "tech_quality"
111300         MOVE 0.75 TO WS-ASSESS-LOW
111400         MOVE 1.30 TO WS-ASSESS-HIGH
111500     ELSE
111600         MOVE 0.85 TO WS-ASSESS-LOW
111700         MOVE 1.15 TO WS-ASSESS-HIGH
111800     END-IF.
111900     PERFORM 8330-RATIO-AND-PRICE THRU 8330-EXIT.
112000     PERFORM 8340-OPPORTUNITY-SCORE THRU 8340-EXIT.
112100     IF WS-CALC-FAILED
112200         PERFORM 8350-FORCE-CALC-FAILURE THRU 8350-EXIT
112300     END-IF.
112400 2200-EXIT.
112500     EXIT.
112600*   PULLS THE ACTUAL MULTIPLE THAT MATCHES THE MODEL CHOSEN BY
112700*   8310 - TRAILING P/E, PRICE-TO-BOOK OR EV/EBITDA.  MISSING OR
112800*   NON-POSITIVE FEED VALUE FALLS THROUGH TO 2220.
112900 2210-SELECT-ACTUAL-MULTIPLE.
113000     EVALUATE TRUE
113100*       PE MODEL WANTS CFD-TRAILING-PE; A MISSING OR NON-POSITIVE
113200*       FEED VALUE FALLS THROUGH TO 2220 RATHER THAN VALUING BLIND.
113300         WHEN AST-MODEL-PE
113400             IF CFD-TRAILING-PE-PRESENT AND CFD-TRAILING-PE > ZERO
113500                 MOVE CFD-TRAILING-PE TO AST-ACTUAL-MULTIPLE
113600                 MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
113700             ELSE
113800                 PERFORM 2220-FALLBACK-MULTIPLE THRU 2220-EXIT
113900             END-IF
114000*       PB MODEL WANTS CFD-PRICE-TO-BOOK, SAME FALLBACK RULE.
114100         WHEN AST-MODEL-PB
114200             IF CFD-PRICE-TO-BOOK-PRESENT AND
114300                CFD-PRICE-TO-BOOK > ZERO
114400                 MOVE CFD-PRICE-TO-BOOK TO AST-ACTUAL-MULTIPLE
114500                 MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
114600             ELSE
114700                 PERFORM 2220-FALLBACK-MULTIPLE THRU 2220-EXIT
114800             END-IF
114900*       EV/EBITDA MODEL WANTS CFD-EV-TO-EBITDA, SAME FALLBACK RULE.
115000         WHEN AST-MODEL-EV-EBITDA
115100             IF CFD-EV-TO-EBITDA-PRESENT AND
115200                CFD-EV-TO-EBITDA > ZERO
115300                 MOVE CFD-EV-TO-EBITDA TO AST-ACTUAL-MULTIPLE
115400                 MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
115500             ELSE
115600                 PERFORM 2220-FALLBACK-MULTIPLE THRU 2220-EXIT
115700             END-IF
115800     END-EVALUATE.
115900 2210-EXIT.
116000     EXIT.
116100*   MODEL'S OWN MULTIPLE WAS MISSING OR ZERO - TRY P/E, THEN P/B,
116200*   THEN EV/EBITDA, IN THAT FIXED ORDER, AND SWITCH THE RECORD TO
116300*   WHICHEVER ONE ACTUALLY HAD DATA.  NOTHING USABLE LEAVES THE
116400*   ACTUAL-MULTIPLE-FLAG OFF.
116500 2220-FALLBACK-MULTIPLE.
116600     IF CFD-TRAILING-PE-PRESENT AND CFD-TRAILING-PE > ZERO
116700         MOVE CFD-TRAILING-PE TO AST-ACTUAL-MULTIPLE
116800         MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
116900         MOVE "PE" TO AST-VALUATION-MODEL
117000     ELSE
117100         IF CFD-PRICE-TO-BOOK-PRESENT AND CFD-PRICE-TO-BOOK > ZERO
117200             MOVE CFD-PRICE-TO-BOOK TO AST-ACTUAL-MULTIPLE
117300             MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
117400             MOVE "PB" TO AST-VALUATION-MODEL
117500         ELSE
117600             IF CFD-EV-TO-EBITDA-PRESENT AND
117700                CFD-EV-TO-EBITDA > ZERO
117800                 MOVE CFD-EV-TO-EBITDA TO AST-ACTUAL-MULTIPLE
117900                 MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
118000                 MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
118100             ELSE
118200                 MOVE ZERO TO AST-ACTUAL-MULTIPLE
118300                 MOVE 'N' TO AST-ACTUAL-MULTIPLE-FLAG
118400             END-IF
118500         END-IF
118600     END-IF.
118700 2220-EXIT.
118800     EXIT.
118900*   ONE ASSET-RESULT RECORD PER QUALIFYING COMPANY, KEYED BY THE
119000*   RUN-WIDE SEQUENCE COUNTER SO THE SUMMARY RECORD'S COUNTS TIE
119100*   BACK TO IT.
119200 2250-BUILD-RESULT-RECORD.
119300     ADD 1 TO WS-AST-SEQ-NO.
119400     MOVE WS-AST-SEQ-NO TO AST-SEQUENCE-NUMBER.
119500     MOVE 'AST' TO AST-RECORD-TYPE.
119600     MOVE CFD-COMPANY-NAME TO AST-COMPANY-NAME.
119700     MOVE CFD-TICKER TO AST-TICKER.
119800     MOVE CFD-INDEX-NAME TO AST-INDEX-NAME.
119900     MOVE 'N' TO AST-BENCHMARK-SW.
120000     MOVE CFD-NEXT-EARNINGS-ISO TO AST-NEXT-EARNINGS-ISO.
120100     WRITE ASSET-RESULT-REC.
120200     ADD 1 TO WS-AST-RECORD-COUNT.
120300 2250-EXIT.
120400     EXIT.
120500*   STREAMS ONE REPORT LINE PER ASSET AS IT IS SCORED (COMPANIES
120600*   AND, LATER, BENCHMARKS SHARE THIS PARAGRAPH).  ANY FIELD THE
120700*   SCORECARD COULD NOT COMPUTE PRINTS BLANK RATHER THAN ZERO.
120800 2270-PRINT-DETAIL-LINE.
120900     MOVE AST-COMPANY-NAME TO RPT-COMPANY.
121000     MOVE AST-TICKER TO RPT-TICKER.
121100*   FAIR-MULTIPLE BASELINE IS THE COMPANY'S OWN SCORECARD TOTAL;
121200*   AN UNSCORED COMPANY (NO WEIGHT PRESENT) FALLS BACK TO A
121300*   NEUTRAL 50.0 SO THE VALUATION STEP STILL HAS A BASE TO WORK
121400*   FROM.
121500     IF AST-SCORE-TOTAL-FLAG = 'Y'
121600         MOVE AST-SCORE-TOTAL TO RPT-SCORE
121700     ELSE
121800         MOVE SPACES TO RPT-SCORE
121900     END-IF.
122000     MOVE AST-GRADE TO RPT-GRADE.
122100     IF WS-CURRENT-PRICE-FLAG = 'Y'
122200         MOVE WS-CURRENT-PRICE TO RPT-PRICE
122300     ELSE
122400         MOVE SPACES TO RPT-PRICE
122500     END-IF.
122600     IF AST-FAIR-PRICE-FLAG = 'Y'
122700         MOVE AST-FAIR-PRICE TO RPT-FAIR-PRICE
122800     ELSE
122900         MOVE SPACES TO RPT-FAIR-PRICE
123000     END-IF.
123100     IF AST-VALUATION-GAP-FLAG = 'Y'
123200         MOVE AST-VALUATION-GAP-PCT TO RPT-GAP-PCT
123300     ELSE
123400         MOVE SPACES TO RPT-GAP-PCT
123500     END-IF.
123600     MOVE AST-VALUATION-MODEL TO RPT-MODEL.
123700     IF AST-ACTUAL-MULTIPLE-FLAG = 'Y'
123800         MOVE AST-ACTUAL-MULTIPLE TO RPT-ACTUAL
123900     ELSE
124000         MOVE SPACES TO RPT-ACTUAL
124100     END-IF.
124200     MOVE AST-FAIR-MULTIPLE TO RPT-FAIR.
124300     IF AST-MULTIPLE-RATIO-FLAG = 'Y'
124400         MOVE AST-MULTIPLE-RATIO TO RPT-RATIO
124500     ELSE
124600         MOVE SPACES TO RPT-RATIO
124700     END-IF.
124800     MOVE AST-ASSESSMENT TO RPT-ASSESSMENT.
124900     WRITE PRTLINE FROM REPORT-DETAIL-LINE
125000         AFTER ADVANCING 1 LINE.
125100     ADD 1 TO WS-LINE-CTR.
125200*   54 DETAIL LINES PER PAGE, LEAVING ROOM ABOVE FOR THE TITLE
125300*   AND COLUMN-HEADING LINES WRITTEN BY 5100.
125400     IF WS-LINE-CTR > 54
125500         PERFORM 5100-REPORT-HEADINGS THRU 5100-EXIT
125600     END-IF.
125700 2270-EXIT.
125800     EXIT.
125900*   RUN-WIDE ASSESSMENT COUNTS FOR THE TRAILER REPORT LINE AND THE
126000*   SUMMARY-FILE RECORD - UNDERVALUED/FAIR/OVERVALUED/N-A.
126100 2300-ACCUMULATE-SUMMARY.
126200     EVALUATE TRUE
126300         WHEN AST-ASSESSMENT-UNDERVALUED
126400             ADD 1 TO WS-CNT-UNDERVALUED
126500         WHEN AST-ASSESSMENT-FAIR
126600             ADD 1 TO WS-CNT-FAIR
126700         WHEN AST-ASSESSMENT-OVERVALUED
126800             ADD 1 TO WS-CNT-OVERVALUED
126900         WHEN OTHER
127000             ADD 1 TO WS-CNT-NA
127100     END-EVALUATE.
127200 2300-EXIT.
127300     EXIT.
127400*   CARRIES THE FIELDS THE RANKING PASSES NEED INTO THE IN-MEMORY
127500*   ASSET TABLE (500-ENTRY CAP).  SCORE-EFFECTIVE IS ZERO WHEN NO
127600*   SCORE WAS COMPUTED, SO AN N/A RECORD NEVER OUTRANKS A REAL ONE
127700*   ON A TIE.
127800 2350-STORE-ASSET-TABLE-ENTRY.
127900     IF WS-ASSET-TABLE-CT < 500
128000         ADD 1 TO WS-ASSET-TABLE-CT
128100         SET WS-AST-IDX TO WS-ASSET-TABLE-CT
128200*        IDENTITY FIELDS CARRIED THROUGH UNCHANGED FOR THE RANKING
128300*        REPORTS' COMPANY/TICKER COLUMNS.
128400         MOVE AST-COMPANY-NAME TO WS-AT-COMPANY-NAME(WS-AST-IDX)
128500         MOVE AST-TICKER TO WS-AT-TICKER(WS-AST-IDX)
128600*        SCORECARD RESULT FIELDS - GRADE AND ASSESSMENT PRINT
128700*        DIRECTLY, SCORE-TOTAL FEEDS THE 4020 BEST-OPPORTUNITY SCAN.
128800         MOVE AST-SCORE-TOTAL TO WS-AT-SCORE-TOTAL(WS-AST-IDX)
128900         MOVE AST-SCORE-TOTAL-FLAG TO WS-AT-SCORE-PRESENT(WS-AST-IDX)
129000         MOVE AST-GRADE TO WS-AT-GRADE(WS-AST-IDX)
129100         MOVE AST-ASSESSMENT TO WS-AT-ASSESSMENT(WS-AST-IDX)
129200         MOVE AST-OPPORTUNITY-SCORE TO
129300             WS-AT-OPPORTUNITY-SCORE(WS-AST-IDX)
129400*        EARNINGS-DATE FIELDS FEED THE 4100 NEXT-5-EARNINGS SCAN -
129500*        BOTH THE RAW TIMESTAMP AND ITS PRESENCE FLAG ARE CARRIED.
129600         MOVE CFD-NEXT-EARNINGS-TS TO WS-AT-EARNINGS-TS(WS-AST-IDX)
129700         MOVE CFD-NEXT-EARNINGS-TS-FLAG TO
129800             WS-AT-EARNINGS-TS-FLAG(WS-AST-IDX)
129900         MOVE CFD-NEXT-EARNINGS-ISO TO
130000             WS-AT-EARNINGS-ISO(WS-AST-IDX)
130100         MOVE WS-CURRENT-PRICE TO WS-AT-PRICE(WS-AST-IDX)
130200         MOVE AST-FAIR-PRICE TO WS-AT-FAIR-PRICE(WS-AST-IDX)
130300*        RANKED-SW PAIR RESET HERE EVERY PASS SO 4020/4120 NEVER
130400*        SKIP A FRESH ENTRY THAT HAPPENS TO REUSE A TABLE SLOT.
130500         MOVE 'N' TO WS-AT-OPP-RANKED-SW(WS-AST-IDX)
130600         MOVE 'N' TO WS-AT-ERN-RANKED-SW(WS-AST-IDX)
130700         IF AST-SCORE-TOTAL-FLAG = 'Y'
130800             MOVE AST-SCORE-TOTAL TO
130900                 WS-AT-SCORE-EFFECTIVE(WS-AST-IDX)
131000         ELSE
131100             MOVE ZERO TO WS-AT-SCORE-EFFECTIVE(WS-AST-IDX)
131200         END-IF
131300     END-IF.
131400 2350-EXIT.
131500     EXIT.
131600*   BENCHMARKS-INCLUDED RUNS ONLY.  BENCHMARK RECORDS GET A
131700*   BROAD-MARKET P/E VALUATION BUT NO SCORECARD COMPONENTS - TOTAL
131800*   AND GRADE ARE FORCED TO N/A HERE BEFORE THE VALUATION STEP.
131900 3000-PROCESS-BENCHMARKS.
132000*   BENCHMARKS CARRY NO SCORECARD COMPONENTS - THESE RESET TO
132100*   THEIR N/A DEFAULTS EVERY PASS SO A STALE COMPANY'S TOTAL
132200*   CANNOT LEAK INTO THE BENCHMARK'S RESULT RECORD.
132300     MOVE ZERO TO WS-RAW-POINT-SUM.
132400     MOVE ZERO TO WS-PRESENT-WEIGHT-SUM.
132500     MOVE ZERO TO AST-SCORE-TOTAL.
132600     MOVE 'N' TO AST-SCORE-TOTAL-FLAG.
132700     MOVE 'NA' TO AST-GRADE.
132800     MOVE ZERO TO AST-COMPLETENESS-PCT.
132900     MOVE 'N' TO AST-COMPLETENESS-FLAG.
133000     MOVE 'N' TO WS-CALC-FAILURE-SW.
133100     PERFORM 3100-VALUE-BENCHMARK THRU 3100-EXIT.
133200     IF WS-CALC-FAILED
133300         PERFORM 8350-FORCE-CALC-FAILURE THRU 8350-EXIT
133400     END-IF.
133500     PERFORM 3200-BUILD-BENCHMARK-RESULT THRU 3200-EXIT.
133600     PERFORM 2270-PRINT-DETAIL-LINE THRU 2270-EXIT.
133700     PERFORM 2300-ACCUMULATE-SUMMARY THRU 2300-EXIT.
133800     ADD 1 TO WS-BENCHMARK-CT.
133900     ADD 1 TO WS-ASSET-TOTAL-CT.
134000     PERFORM 9200-READ-BENCHMARK THRU 9200-EXIT.
134100 3000-EXIT.
134200     EXIT.
134300*   SAME RATIO/PRICE/GAP MATH AS A COMPANY (8330) BUT THE MULTIPLE
134400*   COMES STRAIGHT OFF THE BENCHMARK FEED RECORD - NO MODEL/STYLE
134500*   SELECTION, NO OPPORTUNITY SCORE.
134600 3100-VALUE-BENCHMARK.
134700     MOVE "PE" TO AST-VALUATION-MODEL.
134800     MOVE "broad_market" TO AST-VALUATION-STYLE.
134900     IF BMK-TRAILING-PE-PRESENT AND BMK-TRAILING-PE > ZERO
135000         MOVE BMK-TRAILING-PE TO AST-ACTUAL-MULTIPLE
135100         MOVE 'Y' TO AST-ACTUAL-MULTIPLE-FLAG
135200     ELSE
135300         MOVE ZERO TO AST-ACTUAL-MULTIPLE
135400         MOVE 'N' TO AST-ACTUAL-MULTIPLE-FLAG
135500     END-IF.
135600     MOVE BMK-FAIR-PE TO AST-FAIR-MULTIPLE.
135700     MOVE BMK-PRICE TO WS-CURRENT-PRICE.
135800     MOVE BMK-PRICE-FLAG TO WS-CURRENT-PRICE-FLAG.
135900     MOVE 0.85 TO WS-ASSESS-LOW.
136000     MOVE 1.15 TO WS-ASSESS-HIGH.
136100     PERFORM 8330-RATIO-AND-PRICE THRU 8330-EXIT.
136200     MOVE ZERO TO AST-OPPORTUNITY-SCORE.
136300 3100-EXIT.
136400     EXIT.
136500*   SAME ASSET-RESULT LAYOUT AS A COMPANY RECORD, BENCHMARK-SW SET
136600*   TO Y AND NEXT-EARNINGS LEFT BLANK SINCE BENCHMARKS DO NOT
136700*   REPORT EARNINGS DATES.
136800 3200-BUILD-BENCHMARK-RESULT.
136900     ADD 1 TO WS-AST-SEQ-NO.
137000     MOVE WS-AST-SEQ-NO TO AST-SEQUENCE-NUMBER.
137100     MOVE 'AST' TO AST-RECORD-TYPE.
137200     MOVE BMK-NAME TO AST-COMPANY-NAME.
137300     MOVE BMK-TICKER TO AST-TICKER.
137400     MOVE 'Benchmark' TO AST-INDEX-NAME.
137500     MOVE 'Y' TO AST-BENCHMARK-SW.
137600     MOVE SPACES TO AST-NEXT-EARNINGS-ISO.
137700     WRITE ASSET-RESULT-REC.
137800     ADD 1 TO WS-AST-RECORD-COUNT.
137900 3200-EXIT.
138000     EXIT.
138100*   TOP-10 SELECTION SORT OVER THE ASSET TABLE BY OPPORTUNITY
138200*   SCORE, TIE-BROKEN BY EFFECTIVE SCORECARD SCORE.  STOPS EARLY IF
138300*   THE TABLE HAS FEWER THAN 10 ENTRIES.
138400 4000-RANK-OPPORTUNITIES.
138500     MOVE ZERO TO WS-RANK-CT.
138600*   ONE RANK SLOT PER PASS OVER THE WHOLE TABLE - CHEAP ENOUGH AT
138700*   500 ENTRIES AND AVOIDS SORTING THE TABLE OUT OF ITS ORIGINAL
138800*   ORDER, WHICH THE EARNINGS SCAN BELOW STILL NEEDS.
138900 4010-PICK-NEXT-OPPORTUNITY.
139000*   STOPS AT 10 RANKED SLOTS OR WHEN THE WHOLE TABLE HAS BEEN
139100*   RANKED, WHICHEVER COMES FIRST - A LIGHT RUN CAN HAVE FEWER
139200*   THAN 10 ASSETS TOTAL.
139300     IF WS-RANK-CT >= 10 OR WS-RANK-CT >= WS-ASSET-TABLE-CT
139400         GO TO 4000-EXIT
139500     END-IF.
139600     MOVE ZERO TO WS-BEST-IDX.
139700     PERFORM 4020-SCAN-FOR-BEST-OPPORTUNITY
139800         VARYING WS-AST-IDX FROM 1 BY 1
139900         UNTIL WS-AST-IDX > WS-ASSET-TABLE-CT.
140000     IF WS-BEST-IDX = ZERO
140100         GO TO 4000-EXIT
140200     END-IF.
140300     ADD 1 TO WS-RANK-CT.
140400     SET WS-TOP-IDX TO WS-RANK-CT.
140500     MOVE WS-AT-COMPANY-NAME(WS-BEST-IDX)
140600         TO WS-TOP-COMPANY-NAME(WS-TOP-IDX).
140700     MOVE WS-AT-TICKER(WS-BEST-IDX) TO WS-TOP-TICKER(WS-TOP-IDX).
140800     MOVE WS-AT-OPPORTUNITY-SCORE(WS-BEST-IDX)
140900         TO WS-TOP-OPPORTUNITY-SCORE(WS-TOP-IDX).
141000     MOVE WS-AT-SCORE-TOTAL(WS-BEST-IDX)
141100         TO WS-TOP-SCORE-TOTAL(WS-TOP-IDX).
141200     MOVE WS-AT-SCORE-PRESENT(WS-BEST-IDX)
141300         TO WS-TOP-SCORE-PRESENT(WS-TOP-IDX).
141400     MOVE WS-AT-GRADE(WS-BEST-IDX) TO WS-TOP-GRADE(WS-TOP-IDX).
141500     MOVE WS-AT-ASSESSMENT(WS-BEST-IDX)
141600         TO WS-TOP-ASSESSMENT(WS-TOP-IDX).
141700     MOVE 'Y' TO WS-AT-OPP-RANKED-SW(WS-BEST-IDX).
141800     GO TO 4010-PICK-NEXT-OPPORTUNITY.
141900 4000-EXIT.
142000     EXIT.
142100*   SKIPS ANYTHING ALREADY RANKED THIS RUN.  HIGHEST OPPORTUNITY
142200*   SCORE WINS; A TIE GOES TO THE HIGHER SCORECARD SCORE.
142300 4020-SCAN-FOR-BEST-OPPORTUNITY.
142400     IF WS-AT-OPP-RANKED-SW(WS-AST-IDX) NOT = 'Y'
142500         IF WS-BEST-IDX = ZERO
142600             PERFORM 4025-SET-AS-BEST-OPPORTUNITY THRU 4025-EXIT
142700         ELSE
142800             IF WS-AT-OPPORTUNITY-SCORE(WS-AST-IDX) >
142900                WS-BEST-OPP-SCORE
143000                 PERFORM 4025-SET-AS-BEST-OPPORTUNITY THRU 4025-EXIT
143100             ELSE
143200                 IF WS-AT-OPPORTUNITY-SCORE(WS-AST-IDX) =
143300                    WS-BEST-OPP-SCORE AND
143400                    WS-AT-SCORE-EFFECTIVE(WS-AST-IDX) >
143500                    WS-BEST-SCORE-EFFECTIVE
143600                     PERFORM 4025-SET-AS-BEST-OPPORTUNITY
143700                         THRU 4025-EXIT
143800                 END-IF
143900             END-IF
144000         END-IF
144100     END-IF.
144200 4020-EXIT.
144300     EXIT.
144400*   REMEMBERS THE CANDIDATE'S INDEX AND THE TWO VALUES IT WAS
144500*   COMPARED ON, SO THE NEXT CANDIDATE CAN BE JUDGED WITHOUT RE-
144600*   READING THE TABLE.
144700 4025-SET-AS-BEST-OPPORTUNITY.
144800     SET WS-BEST-IDX TO WS-AST-IDX.
144900     MOVE WS-AT-OPPORTUNITY-SCORE(WS-AST-IDX) TO WS-BEST-OPP-SCORE.
145000     MOVE WS-AT-SCORE-EFFECTIVE(WS-AST-IDX)
145100         TO WS-BEST-SCORE-EFFECTIVE.
145200 4025-EXIT.
145300     EXIT.
145400*   TOP-5 SELECTION SORT, SAME SHAPE AS 4000 BUT ORDERED BY
145500*   SOONEST NEXT-EARNINGS TIMESTAMP AND LIMITED TO COMPANIES THAT
145600*   ACTUALLY REPORTED ONE.
145700 4100-SELECT-UPCOMING-EARNINGS.
145800     MOVE ZERO TO WS-EARNINGS-CT.
145900*   ONE RANK SLOT PER PASS, CAPPED AT 5 ENTRIES PER SPEC.
146000 4110-PICK-NEXT-EARNINGS.
146100*   STOPS AT 5 RANKED SLOTS, SAME EARLY-EXIT SHAPE AS 4010
146200*   ABOVE BUT FOR THE EARNINGS BOARD.
146300     IF WS-EARNINGS-CT >= 5
146400         GO TO 4100-EXIT
146500     END-IF.
146600     MOVE ZERO TO WS-BEST-IDX.
146700     PERFORM 4120-SCAN-FOR-NEXT-EARNINGS
146800         VARYING WS-AST-IDX FROM 1 BY 1
146900         UNTIL WS-AST-IDX > WS-ASSET-TABLE-CT.
147000     IF WS-BEST-IDX = ZERO
147100         GO TO 4100-EXIT
147200     END-IF.
147300     ADD 1 TO WS-EARNINGS-CT.
147400     SET WS-ERN-IDX TO WS-EARNINGS-CT.
147500     MOVE WS-AT-COMPANY-NAME(WS-BEST-IDX)
147600         TO WS-ERN-COMPANY-NAME(WS-ERN-IDX).
147700     MOVE WS-AT-TICKER(WS-BEST-IDX) TO WS-ERN-TICKER(WS-ERN-IDX).
147800     MOVE WS-AT-EARNINGS-ISO(WS-BEST-IDX)
147900         TO WS-ERN-EARNINGS-ISO(WS-ERN-IDX).
148000     MOVE WS-AT-ASSESSMENT(WS-BEST-IDX)
148100         TO WS-ERN-ASSESSMENT(WS-ERN-IDX).
148200     MOVE WS-AT-PRICE(WS-BEST-IDX) TO WS-ERN-PRICE(WS-ERN-IDX).
148300     MOVE WS-AT-FAIR-PRICE(WS-BEST-IDX)
148400         TO WS-ERN-FAIR-PRICE(WS-ERN-IDX).
148500     MOVE 'Y' TO WS-AT-ERN-RANKED-SW(WS-BEST-IDX).
148600     GO TO 4110-PICK-NEXT-EARNINGS.
148700 4100-EXIT.
148800     EXIT.
148900*   SKIPS ANYTHING ALREADY PICKED AND ANYTHING WITH NO EARNINGS
149000*   TIMESTAMP.  EARLIEST TIMESTAMP WINS.
149100 4120-SCAN-FOR-NEXT-EARNINGS.
149200     IF WS-AT-ERN-RANKED-SW(WS-AST-IDX) NOT = 'Y' AND
149300        WS-AT-EARNINGS-TS-FLAG(WS-AST-IDX) = 'Y'
149400         IF WS-BEST-IDX = ZERO
149500             PERFORM 4125-SET-AS-BEST-EARNINGS THRU 4125-EXIT
149600         ELSE
149700             IF WS-AT-EARNINGS-TS(WS-AST-IDX) < WS-BEST-TS
149800                 PERFORM 4125-SET-AS-BEST-EARNINGS THRU 4125-EXIT
149900             END-IF
150000         END-IF
150100     END-IF.
150200 4120-EXIT.
150300     EXIT.
150400*   REMEMBERS THE CANDIDATE'S INDEX AND ITS EARNINGS TIMESTAMP.
150500 4125-SET-AS-BEST-EARNINGS.
150600     SET WS-BEST-IDX TO WS-AST-IDX.
150700     MOVE WS-AT-EARNINGS-TS(WS-AST-IDX) TO WS-BEST-TS.
150800 4125-EXIT.
150900     EXIT.
151000*   FIRES ON PAGE 1 AND AGAIN EVERY 54 DETAIL LINES (SEE 2270).
151100 5100-REPORT-HEADINGS.
151200     ADD 1 TO WS-PAGE-CTR.
151300     MOVE WS-PAGE-CTR TO RPT-PAGE-NO.
151400     MOVE WS-RUN-DATE-TEXT TO RPT-RUN-DATE.
151500     WRITE PRTLINE FROM REPORT-TITLE-LINE
151600         AFTER ADVANCING PAGE.
151700     WRITE PRTLINE FROM REPORT-COLUMN-HEADING-1
151800         AFTER ADVANCING 2 LINES.
151900     MOVE ZERO TO WS-LINE-CTR.
152000 5100-EXIT.
152100     EXIT.
152200*   TOP-10 OPPORTUNITY BOARD - PRINTS AFTER THE LAST DETAIL LINE,
152300*   ONCE THE RANKING PASS IN 4000 HAS SETTLED.
152400 5300-REPORT-OPPORTUNITIES.
152500     WRITE PRTLINE FROM REPORT-BLANK-LINE AFTER ADVANCING 2 LINES.
152600     WRITE PRTLINE FROM REPORT-OPP-HEADING-LINE
152700         AFTER ADVANCING 1 LINE.
152800     WRITE PRTLINE FROM REPORT-OPP-COLUMN-HEADING
152900         AFTER ADVANCING 1 LINE.
153000     IF WS-RANK-CT > 0
153100         PERFORM 5310-PRINT-ONE-OPPORTUNITY
153200             VARYING WS-TOP-IDX FROM 1 BY 1
153300             UNTIL WS-TOP-IDX > WS-RANK-CT
153400     END-IF.
153500 5300-EXIT.
153600     EXIT.
153700*   ONE RANKED LINE.  SCORE PRINTS BLANK, NOT ZERO, WHEN THE
153800*   UNDERLYING COMPANY HAD NO SCORECARD TOTAL.
153900 5310-PRINT-ONE-OPPORTUNITY.
154000     SET RPT-OPP-RANK TO WS-TOP-IDX.
154100     MOVE WS-TOP-COMPANY-NAME(WS-TOP-IDX) TO RPT-OPP-COMPANY.
154200     MOVE WS-TOP-TICKER(WS-TOP-IDX) TO RPT-OPP-TICKER.
154300     MOVE WS-TOP-OPPORTUNITY-SCORE(WS-TOP-IDX) TO RPT-OPP-SCORE.
154400     IF WS-TOP-SCORE-PRESENT(WS-TOP-IDX) = 'Y'
154500         MOVE WS-TOP-SCORE-TOTAL(WS-TOP-IDX) TO RPT-OPP-TOTAL
154600     ELSE
154700         MOVE SPACES TO RPT-OPP-TOTAL
154800     END-IF.
154900     MOVE WS-TOP-GRADE(WS-TOP-IDX) TO RPT-OPP-GRADE.
155000     MOVE WS-TOP-ASSESSMENT(WS-TOP-IDX) TO RPT-OPP-ASSESSMENT.
155100     WRITE PRTLINE FROM REPORT-OPP-LINE AFTER ADVANCING 1 LINE.
155200 5310-EXIT.
155300     EXIT.
155400*   TOP-5 UPCOMING-EARNINGS BOARD - PRINTS AFTER THE OPPORTUNITY
155500*   BOARD, ONCE 4100 HAS SETTLED.
155600 5400-REPORT-EARNINGS.
155700     WRITE PRTLINE FROM REPORT-BLANK-LINE AFTER ADVANCING 2 LINES.
155800     WRITE PRTLINE FROM REPORT-ERN-HEADING-LINE
155900         AFTER ADVANCING 1 LINE.
156000     WRITE PRTLINE FROM REPORT-ERN-COLUMN-HEADING
156100         AFTER ADVANCING 1 LINE.
156200     IF WS-EARNINGS-CT > 0
156300         PERFORM 5410-PRINT-ONE-EARNINGS-LINE
156400             VARYING WS-ERN-IDX FROM 1 BY 1
156500             UNTIL WS-ERN-IDX > WS-EARNINGS-CT
156600     END-IF.
156700 5400-EXIT.
156800     EXIT.
156900*   ONE RANKED LINE - TICKER, EARNINGS DATE, ASSESSMENT AND
157000*   CURRENT/FAIR PRICE.
157100 5410-PRINT-ONE-EARNINGS-LINE.
157200     MOVE WS-ERN-COMPANY-NAME(WS-ERN-IDX) TO RPT-ERN-COMPANY.
157300     MOVE WS-ERN-TICKER(WS-ERN-IDX) TO RPT-ERN-TICKER.
157400     MOVE WS-ERN-EARNINGS-ISO(WS-ERN-IDX) TO RPT-ERN-DATE.
157500     MOVE WS-ERN-ASSESSMENT(WS-ERN-IDX) TO RPT-ERN-ASSESSMENT.
157600     MOVE WS-ERN-PRICE(WS-ERN-IDX) TO RPT-ERN-PRICE.
157700     MOVE WS-ERN-FAIR-PRICE(WS-ERN-IDX) TO RPT-ERN-FAIR-PRICE.
157800     WRITE PRTLINE FROM REPORT-ERN-LINE AFTER ADVANCING 1 LINE.
157900 5410-EXIT.
158000     EXIT.
158100*   TRAILER LINE - ASSESSMENT COUNTS ACROSS COMPANIES AND
158200*   BENCHMARKS TOGETHER.
158300 5500-REPORT-SUMMARY.
158400     WRITE PRTLINE FROM REPORT-BLANK-LINE AFTER ADVANCING 2 LINES.
158500     MOVE WS-CNT-UNDERVALUED TO RPT-CNT-UNDERVALUED.
158600     MOVE WS-CNT-FAIR TO RPT-CNT-FAIR.
158700     MOVE WS-CNT-OVERVALUED TO RPT-CNT-OVERVALUED.
158800     MOVE WS-CNT-NA TO RPT-CNT-NA.
158900     MOVE WS-ASSET-TOTAL-CT TO RPT-CNT-TOTAL.
159000     WRITE PRTLINE FROM REPORT-SUMMARY-LINE AFTER ADVANCING 2 LINES.
159100 5500-EXIT.
159200     EXIT.
159300*   WRITES THE ONE SUMMARY-FILE TRAILER RECORD AND CLOSES EVERY
159400*   FILE THIS RUN OPENED.
159500 6000-TERMINATE-RUN.
159600     MOVE 'T' TO SUM-RECORD-TYPE-CD.
159700     MOVE WS-CNT-UNDERVALUED TO CNT-UNDERVALUED.
159800     MOVE WS-CNT-FAIR TO CNT-FAIR.
159900     MOVE WS-CNT-OVERVALUED TO CNT-OVERVALUED.
160000     MOVE WS-CNT-NA TO CNT-NA.
160100     MOVE WS-ASSET-TOTAL-CT TO SUM-TOTAL-ASSETS-RUN.
160200     WRITE SUMMARY-REC.
160300     CLOSE COMPANY-FUNDAMENTALS-FILE.
160400     CLOSE SETTINGS-FILE.
160500     CLOSE ASSET-RESULT-FILE.
160600     CLOSE SUMMARY-FILE.
160700     CLOSE SCORECARD-PRTOUT.
160800     IF WS-BENCHMARKS-INCLUDED
160900         CLOSE BENCHMARK-FILE
161000     END-IF.
161100 6000-EXIT.
161200     EXIT.
161300*   15-POINT COMPONENT.  MISSING REVENUE-YOY LEAVES THE COMPONENT
161400*   UNSCORED AND OUT OF THE WEIGHT SUM RATHER THAN SCORED ZERO.
161500 8100-SCORE-REVENUE-GROWTH.
161600     IF CFD-REVENUE-YOY-PRESENT
161700         MOVE WS-REVENUE-BAND-LITERALS TO WS-BAND-WORK-AREA
161800         MOVE 8 TO WS-BAND-WORK-COUNT
161900         MOVE CFD-REVENUE-YOY-PCT TO WS-BAND-LOOKUP-VALUE
162000         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
162100         COMPUTE AST-SCORE-GROWTH-REVENUE ROUNDED =
162200             WS-BAND-LOOKUP-FRACTION * 15
162300         MOVE 'Y' TO AST-SCORE-GROWTH-REVENUE-FLAG
162400         ADD 15 TO WS-PRESENT-WEIGHT-SUM
162500         ADD AST-SCORE-GROWTH-REVENUE TO WS-RAW-POINT-SUM
162600     ELSE
162700         MOVE ZERO TO AST-SCORE-GROWTH-REVENUE
162800         MOVE 'N' TO AST-SCORE-GROWTH-REVENUE-FLAG
162900     END-IF.
163000 8100-EXIT.
163100     EXIT.
163200*   15-POINT COMPONENT, SAME BAND-LOOKUP PATTERN AS 8100 AGAINST
163300*   THE EPS-YOY BAND TABLE.
163400 8110-SCORE-EPS-GROWTH.
163500     IF CFD-EPS-YOY-PRESENT
163600         MOVE WS-EPS-BAND-LITERALS TO WS-BAND-WORK-AREA
163700         MOVE 8 TO WS-BAND-WORK-COUNT
163800         MOVE CFD-EPS-YOY-PCT TO WS-BAND-LOOKUP-VALUE
163900         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
164000         COMPUTE AST-SCORE-GROWTH-EPS ROUNDED =
164100             WS-BAND-LOOKUP-FRACTION * 15
164200         MOVE 'Y' TO AST-SCORE-GROWTH-EPS-FLAG
164300         ADD 15 TO WS-PRESENT-WEIGHT-SUM
164400         ADD AST-SCORE-GROWTH-EPS TO WS-RAW-POINT-SUM
164500     ELSE
164600         MOVE ZERO TO AST-SCORE-GROWTH-EPS
164700         MOVE 'N' TO AST-SCORE-GROWTH-EPS-FLAG
164800     END-IF.
164900 8110-EXIT.
165000     EXIT.
165100*   12-POINT COMPONENT ON THE LATEST OPERATING MARGIN LEVEL.
165200*   REQUIRES BOTH LATEST AND PRIOR MARGIN TO BE PRESENT, SINCE
165300*   8130 BELOW NEEDS THE SAME PAIR FOR THE YOY DELTA.
165400 8120-SCORE-MARGIN-LEVEL.
165500     IF CFD-OPM-LATEST-PRESENT AND CFD-OPM-PRIOR-PRESENT
165600         MOVE WS-MARGIN-LEVEL-BAND-LITERALS TO WS-BAND-WORK-AREA
165700         MOVE 8 TO WS-BAND-WORK-COUNT
165800         MOVE CFD-OPM-LATEST-PCT TO WS-BAND-LOOKUP-VALUE
165900         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
166000         COMPUTE AST-SCORE-MARGIN-LEVEL ROUNDED =
166100             WS-BAND-LOOKUP-FRACTION * 12
166200         MOVE 'Y' TO AST-SCORE-MARGIN-LEVEL-FLAG
166300         ADD 12 TO WS-PRESENT-WEIGHT-SUM
166400         ADD AST-SCORE-MARGIN-LEVEL TO WS-RAW-POINT-SUM
166500     ELSE
166600         MOVE ZERO TO AST-SCORE-MARGIN-LEVEL
166700         MOVE 'N' TO AST-SCORE-MARGIN-LEVEL-FLAG
166800     END-IF.
166900 8120-EXIT.
167000     EXIT.
167100*   13-POINT COMPONENT ON THE CHANGE IN OPERATING MARGIN YEAR OVER
167200*   YEAR - THE ONLY COMPONENT WHERE THE BAND-LOOKUP VALUE IS ITSELF
167300*   A COMPUTED DELTA RATHER THAN A FEED FIELD.
167400 8130-SCORE-MARGIN-YOY.
167500     IF CFD-OPM-LATEST-PRESENT AND CFD-OPM-PRIOR-PRESENT
167600         MOVE WS-MARGIN-YOY-BAND-LITERALS TO WS-BAND-WORK-AREA
167700         MOVE 8 TO WS-BAND-WORK-COUNT
167800         COMPUTE WS-BAND-LOOKUP-VALUE ROUNDED =
167900             CFD-OPM-LATEST-PCT - CFD-OPM-PRIOR-PCT
168000         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
168100         COMPUTE AST-SCORE-MARGIN-YOY ROUNDED =
168200             WS-BAND-LOOKUP-FRACTION * 13
168300         MOVE 'Y' TO AST-SCORE-MARGIN-YOY-FLAG
168400         ADD 13 TO WS-PRESENT-WEIGHT-SUM
168500         ADD AST-SCORE-MARGIN-YOY TO WS-RAW-POINT-SUM
168600     ELSE
168700         MOVE ZERO TO AST-SCORE-MARGIN-YOY
168800         MOVE 'N' TO AST-SCORE-MARGIN-YOY-FLAG
168900     END-IF.
169000 8130-EXIT.
169100     EXIT.
169200*   25-POINT COMPONENT, HEAVIEST WEIGHT ON THE CARD.  CUT/LOWERED
169300*   SCORE 0.0, UNCHANGED/MAINTAINED SCORE 12.0, RAISED SCORES 25.0;
169400*   ANYTHING ELSE (INCLUDING A FEED VALUE THAT DOES NOT MATCH ANY
169500*   KEYWORD) DEFAULTS NEUTRAL AT 12.0.  CR-5191 ADDED THE CASE-FOLD
169600*   BELOW SO A MIXED-CASE OR ALL-CAPS FEED VALUE STILL MATCHES.
169700 8140-SCORE-GUIDANCE.
169800     IF CFD-GUIDANCE-CHANGE NOT = SPACES
169900         MOVE CFD-GUIDANCE-CHANGE TO WS-GUIDANCE-LOWER
170000         INSPECT WS-GUIDANCE-LOWER CONVERTING
170100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
170200             "abcdefghijklmnopqrstuvwxyz"
170300         EVALUATE TRUE
170400             WHEN WS-GUIDANCE-CUT OR WS-GUIDANCE-LOWERED
170500                 MOVE ZERO TO AST-SCORE-GUIDANCE
170600             WHEN WS-GUIDANCE-UNCHANGED OR WS-GUIDANCE-MAINTAINED
170700                 MOVE 12.0 TO AST-SCORE-GUIDANCE
170800             WHEN WS-GUIDANCE-RAISED
170900                 MOVE 25.0 TO AST-SCORE-GUIDANCE
171000             WHEN OTHER
171100                 MOVE 12.0 TO AST-SCORE-GUIDANCE
171200         END-EVALUATE
171300         MOVE 'Y' TO AST-SCORE-GUIDANCE-FLAG
171400         ADD 25 TO WS-PRESENT-WEIGHT-SUM
171500         ADD AST-SCORE-GUIDANCE TO WS-RAW-POINT-SUM
171600     ELSE
171700         MOVE ZERO TO AST-SCORE-GUIDANCE
171800         MOVE 'N' TO AST-SCORE-GUIDANCE-FLAG
171900     END-IF.
172000 8140-EXIT.
172100     EXIT.
172200*   10-POINT COMPONENT ON FREE-CASH-FLOW GROWTH YEAR OVER YEAR.
172300 8150-SCORE-FCF-GROWTH.
172400     IF CFD-FCF-YOY-PRESENT
172500         MOVE WS-FCF-BAND-LITERALS TO WS-BAND-WORK-AREA
172600         MOVE 8 TO WS-BAND-WORK-COUNT
172700         MOVE CFD-FCF-YOY-PCT TO WS-BAND-LOOKUP-VALUE
172800         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
172900         COMPUTE AST-SCORE-CAPITAL-FCF ROUNDED =
173000             WS-BAND-LOOKUP-FRACTION * 10
173100         MOVE 'Y' TO AST-SCORE-CAPITAL-FCF-FLAG
173200         ADD 10 TO WS-PRESENT-WEIGHT-SUM
173300         ADD AST-SCORE-CAPITAL-FCF TO WS-RAW-POINT-SUM
173400     ELSE
173500         MOVE ZERO TO AST-SCORE-CAPITAL-FCF
173600         MOVE 'N' TO AST-SCORE-CAPITAL-FCF-FLAG
173700     END-IF.
173800 8150-EXIT.
173900     EXIT.
174000*   10-POINT COMPONENT ON NET-DEBT-TO-EBITDA.  LEVERAGE TABLE HAS
174100*   ONLY 7 ENTRIES (ALL OTHERS HAVE 8) SO THE MOVE BELOW COPIES
174200*   JUST THE 70 BYTES THE TABLE ACTUALLY USES.
174300 8160-SCORE-LEVERAGE.
174400     IF CFD-NET-DEBT-PRESENT
174500         MOVE WS-LEVERAGE-BAND-LITERALS TO WS-BAND-WORK-AREA(1:70)
174600         MOVE 7 TO WS-BAND-WORK-COUNT
174700         MOVE CFD-NET-DEBT-TO-EBITDA TO WS-BAND-LOOKUP-VALUE
174800         PERFORM 8190-BAND-LOOKUP THRU 8190-EXIT
174900         COMPUTE AST-SCORE-CAPITAL-LEVERAGE ROUNDED =
175000             WS-BAND-LOOKUP-FRACTION * 10
175100         MOVE 'Y' TO AST-SCORE-CAPITAL-LEVERAGE-FLAG
175200         ADD 10 TO WS-PRESENT-WEIGHT-SUM
175300         ADD AST-SCORE-CAPITAL-LEVERAGE TO WS-RAW-POINT-SUM
175400     ELSE
175500         MOVE ZERO TO AST-SCORE-CAPITAL-LEVERAGE
175600         MOVE 'N' TO AST-SCORE-CAPITAL-LEVERAGE-FLAG
175700     END-IF.
175800 8160-EXIT.
175900     EXIT.
176000*   GENERIC ASCENDING-THRESHOLD SCAN SHARED BY ALL SEVEN SCORING
176100*   PARAGRAPHS ABOVE.  CALLER LOADS WS-BAND-WORK-AREA AND -COUNT
176200*   FIRST; DEFAULT FRACTION IS THE TABLE'S LAST (HIGHEST) ENTRY IN
176300*   CASE THE LOOKUP VALUE RUNS OFF THE TOP OF EVERY BAND.
176400 8190-BAND-LOOKUP.
176500     MOVE 'N' TO WS-BAND-FOUND-SW.
176600     MOVE WS-BAND-WORK-FRACTION(WS-BAND-WORK-COUNT)
176700         TO WS-BAND-LOOKUP-FRACTION.
176800     PERFORM 8195-SCAN-BAND-ENTRY
176900         VARYING WS-BAND-IDX FROM 1 BY 1
177000         UNTIL WS-BAND-IDX > WS-BAND-WORK-COUNT.
177100 8190-EXIT.
177200     EXIT.
177300*   FIRST THRESHOLD THE LOOKUP VALUE IS LESS THAN OR EQUAL TO
177400*   WINS - BANDS MUST BE LOADED IN ASCENDING THRESHOLD ORDER FOR
177500*   THIS TO WORK, WHICH IS HOW EVERY LITERAL TABLE ABOVE IS BUILT.
177600 8195-SCAN-BAND-ENTRY.
177700     IF WS-BAND-FOUND-SW NOT = 'Y'
177800         IF WS-BAND-LOOKUP-VALUE <=
177900            WS-BAND-WORK-THRESHOLD(WS-BAND-IDX)
178000             MOVE WS-BAND-WORK-FRACTION(WS-BAND-IDX)
178100                 TO WS-BAND-LOOKUP-FRACTION
178200             MOVE 'Y' TO WS-BAND-FOUND-SW
178300         END-IF
178400     END-IF.
178500 8195-EXIT.
178600     EXIT.
178700*   TOTAL IS RAW POINTS EARNED OVER WEIGHT ACTUALLY PRESENT,
178800*   RESCALED TO A 100-POINT SCALE, THEN CLAMPED TO 0-100 BEFORE
178900*   GRADING.  ZERO WEIGHT PRESENT (EVERY COMPONENT MISSING) GRADES
179000*   N/A WITHOUT EVER REACHING 8210.
179100 8200-TOTAL-AND-GRADE.
179200*   NOTHING SCORED AT ALL (EVERY COMPONENT'S FEED FIELD WAS
179300*   MISSING) - GRADE N/A RATHER THAN DIVIDE BY A ZERO WEIGHT.
179400     IF WS-PRESENT-WEIGHT-SUM = ZERO
179500         MOVE ZERO TO AST-SCORE-TOTAL
179600         MOVE 'N' TO AST-SCORE-TOTAL-FLAG
179700         MOVE 'NA' TO AST-GRADE
179800         MOVE ZERO TO AST-COMPLETENESS-PCT
179900         MOVE 'N' TO AST-COMPLETENESS-FLAG
180000     ELSE
180100*   RESCALE RAW POINTS EARNED OVER WEIGHT ACTUALLY PRESENT TO A
180200*   0-100 SCALE, SO A COMPANY MISSING ONE OR TWO FEED FIELDS IS
180300*   NOT AUTOMATICALLY PENALIZED AGAINST A FULLY-REPORTED PEER.
180400         COMPUTE WS-SCORE-TOTAL-WORK ROUNDED =
180500             (WS-RAW-POINT-SUM / WS-PRESENT-WEIGHT-SUM) * 100
180600*   ROUNDING ON THE RESCALE CAN NUDGE THE TOTAL A HAIR PAST THE
180700*   0-100 BAND - CLAMP BOTH ENDS BEFORE GRADING.
180800         IF WS-SCORE-TOTAL-WORK > 100
180900             MOVE 100 TO WS-SCORE-TOTAL-WORK
181000         END-IF
181100         IF WS-SCORE-TOTAL-WORK < 0
181200             MOVE 0 TO WS-SCORE-TOTAL-WORK
181300         END-IF
181400         MOVE WS-SCORE-TOTAL-WORK TO AST-SCORE-TOTAL
181500         MOVE 'Y' TO AST-SCORE-TOTAL-FLAG
181600         MOVE WS-PRESENT-WEIGHT-SUM TO AST-COMPLETENESS-PCT
181700         MOVE 'Y' TO AST-COMPLETENESS-FLAG
181800         PERFORM 8210-ASSIGN-GRADE THRU 8210-EXIT
181900     END-IF.
182000 8200-EXIT.
182100     EXIT.
182200*   STRAIGHT LETTER-GRADE BAND TABLE, A+ DOWN TO F, ON THE FINAL
182300*   0-100 SCORE TOTAL.
182400 8210-ASSIGN-GRADE.
182500     EVALUATE TRUE
182600         WHEN AST-SCORE-TOTAL >= 97.0
182700             MOVE 'A+' TO AST-GRADE
182800         WHEN AST-SCORE-TOTAL >= 93.0
182900             MOVE 'A ' TO AST-GRADE
183000         WHEN AST-SCORE-TOTAL >= 90.0
183100             MOVE 'A-' TO AST-GRADE
183200         WHEN AST-SCORE-TOTAL >= 87.0
183300             MOVE 'B+' TO AST-GRADE
183400         WHEN AST-SCORE-TOTAL >= 83.0
183500             MOVE 'B ' TO AST-GRADE
183600         WHEN AST-SCORE-TOTAL >= 80.0
183700             MOVE 'B-' TO AST-GRADE
183800         WHEN AST-SCORE-TOTAL >= 77.0
183900             MOVE 'C+' TO AST-GRADE
184000         WHEN AST-SCORE-TOTAL >= 73.0
184100             MOVE 'C ' TO AST-GRADE
184200         WHEN AST-SCORE-TOTAL >= 70.0
184300             MOVE 'C-' TO AST-GRADE
184400         WHEN AST-SCORE-TOTAL >= 67.0
184500             MOVE 'D+' TO AST-GRADE
184600         WHEN AST-SCORE-TOTAL >= 63.0
184700             MOVE 'D ' TO AST-GRADE
184800         WHEN AST-SCORE-TOTAL >= 60.0
184900             MOVE 'D-' TO AST-GRADE
185000         WHEN OTHER
185100             MOVE 'F ' TO AST-GRADE
185200     END-EVALUATE.
185300 8210-EXIT.
185400     EXIT.
185500*   MODEL (8310) AND STYLE (8315) ARE INDEPENDENT KEYWORD
185600*   CASCADES - MODEL DRIVES WHICH MULTIPLE IS PRICED, STYLE DRIVES
185700*   WHICH FAIR-MULTIPLE FORMULA 8320 USES.
185800 8300-SELECT-MODEL-STYLE.
185900     PERFORM 8310-SELECT-MODEL THRU 8310-EXIT.
186000     PERFORM 8315-SELECT-STYLE THRU 8315-EXIT.
186100 8300-EXIT.
186200     EXIT.
186300*   FIRST KEYWORD HIT WINS, CHECKED IN THIS FIXED ORDER - CREDIT
186400*   SERVICES AND PAYMENT INDUSTRIES FORCE P/E; FINANCIAL/BANK
186500*   SECTOR AND INSURANCE INDUSTRY FORCE P/B; ENERGY-FAMILY SECTORS
186600*   AND SHIPPING FORCE EV/EBITDA; EVERYTHING ELSE DEFAULTS P/E.
186700 8310-SELECT-MODEL.
186800*   MODEL CASCADE - FIRST KEYWORD HIT WINS.  INDUSTRY CHECKED
186900*   BEFORE SECTOR WHEREVER BOTH COULD MATCH, SINCE INDUSTRY IS
187000*   THE MORE SPECIFIC FIELD.
187100*   CREDIT SERVICES / PAYMENT INDUSTRY - FORCE PE.
187200     MOVE "credit services" TO WS-KEYWORD-HOLDER.
187300     MOVE 15 TO WS-KEYWORD-LEN.
187400     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
187500     IF WS-TALLY > ZERO
187600         MOVE "PE" TO AST-VALUATION-MODEL
187700         GO TO 8310-EXIT
187800     END-IF.
187900     MOVE "payment" TO WS-KEYWORD-HOLDER.
188000     MOVE 7 TO WS-KEYWORD-LEN.
188100     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
188200     IF WS-TALLY > ZERO
188300         MOVE "PE" TO AST-VALUATION-MODEL
188400         GO TO 8310-EXIT
188500     END-IF.
188600*   FINANCIAL / BANK SECTOR, INSURANCE INDUSTRY - FORCE PB.
188700     MOVE "financial" TO WS-KEYWORD-HOLDER.
188800     MOVE 9 TO WS-KEYWORD-LEN.
188900     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
189000     IF WS-TALLY > ZERO
189100         MOVE "PB" TO AST-VALUATION-MODEL
189200         GO TO 8310-EXIT
189300     END-IF.
189400     MOVE "bank" TO WS-KEYWORD-HOLDER.
189500     MOVE 4 TO WS-KEYWORD-LEN.
189600     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
189700     IF WS-TALLY > ZERO
189800         MOVE "PB" TO AST-VALUATION-MODEL
189900         GO TO 8310-EXIT
190000     END-IF.
190100     MOVE "insurance" TO WS-KEYWORD-HOLDER.
190200     MOVE 9 TO WS-KEYWORD-LEN.
190300     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
190400     IF WS-TALLY > ZERO
190500         MOVE "PB" TO AST-VALUATION-MODEL
190600         GO TO 8310-EXIT
190700     END-IF.
190800*   ENERGY-FAMILY SECTORS, SHIPPING/TRANSPORT/INDUSTRIAL - FORCE
190900*   EV/EBITDA, WHICH IS CAPITAL-STRUCTURE NEUTRAL ACROSS FLEETS.
191000*   ENERGY/TRANSPORT/SHIPPING CLUSTER, ASSET-HEAVY BUSINESSES WHERE
191100*   EARNINGS ARE DISTORTED BY DEPRECIATION - EV/EBITDA IS THE
191200*   STANDARD SELL-SIDE MULTIPLE FOR THESE NAMES.
191300     MOVE "energy" TO WS-KEYWORD-HOLDER.
191400     MOVE 6 TO WS-KEYWORD-LEN.
191500     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
191600     IF WS-TALLY > ZERO
191700         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
191800         GO TO 8310-EXIT
191900     END-IF.
192000     MOVE "oil" TO WS-KEYWORD-HOLDER.
192100     MOVE 3 TO WS-KEYWORD-LEN.
192200     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
192300     IF WS-TALLY > ZERO
192400         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
192500         GO TO 8310-EXIT
192600     END-IF.
192700     MOVE "gas" TO WS-KEYWORD-HOLDER.
192800     MOVE 3 TO WS-KEYWORD-LEN.
192900     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
193000     IF WS-TALLY > ZERO
193100         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
193200         GO TO 8310-EXIT
193300     END-IF.
193400     MOVE "industrial" TO WS-KEYWORD-HOLDER.
193500     MOVE 10 TO WS-KEYWORD-LEN.
193600     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
193700     IF WS-TALLY > ZERO
193800         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
193900         GO TO 8310-EXIT
194000     END-IF.
194100*   TRANSPORT/SHIPPING KEYWORDS STILL RESOLVE TO EV/EBITDA, SAME
194200*   RATIONALE AS THE ENERGY CLUSTER ABOVE.
194300     MOVE "transport" TO WS-KEYWORD-HOLDER.
194400     MOVE 9 TO WS-KEYWORD-LEN.
194500     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
194600     IF WS-TALLY > ZERO
194700         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
194800         GO TO 8310-EXIT
194900     END-IF.
195000     MOVE "shipping" TO WS-KEYWORD-HOLDER.
195100     MOVE 8 TO WS-KEYWORD-LEN.
195200     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
195300     IF WS-TALLY > ZERO
195400         MOVE "EV/EBITDA" TO AST-VALUATION-MODEL
195500         GO TO 8310-EXIT
195600     END-IF.
195700*   NO KEYWORD MATCHED ANYTHING ABOVE - DEFAULT MODEL IS P/E.
195800     MOVE "PE" TO AST-VALUATION-MODEL.
195900 8310-EXIT.
196000     EXIT.
196100*   SAME CASCADE SHAPE AS 8310 BUT A SEPARATE KEYWORD LIST AND
196200*   RESULT SET - TECH_HYPERGROWTH, TECH_QUALITY, FINANCIALS,
196300*   ENERGY, INDUSTRIALS, HEALTHCARE, OR BROAD_MARKET WHEN NOTHING
196400*   MATCHES.
196500 8315-SELECT-STYLE.
196600*   STYLE CASCADE - SEPARATE KEYWORD LIST AND RESULT SET FROM
196700*   8310 ABOVE; A COMPANY'S MODEL AND STYLE ARE SELECTED
196800*   INDEPENDENTLY AND CAN LAND ON UNRELATED CATEGORIES.
196900*   SOFTWARE/SEMICONDUCTOR/INTERNET INDUSTRY - TECH_HYPERGROWTH.
197000     MOVE "software" TO WS-KEYWORD-HOLDER.
197100     MOVE 8 TO WS-KEYWORD-LEN.
197200     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
197300     IF WS-TALLY > ZERO
197400         MOVE "tech_hypergrowth" TO AST-VALUATION-STYLE
197500         GO TO 8315-EXIT
197600     END-IF.
197700     MOVE "semiconductor" TO WS-KEYWORD-HOLDER.
197800     MOVE 13 TO WS-KEYWORD-LEN.
197900     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
198000     IF WS-TALLY > ZERO
198100         MOVE "tech_hypergrowth" TO AST-VALUATION-STYLE
198200         GO TO 8315-EXIT
198300     END-IF.
198400     MOVE "internet" TO WS-KEYWORD-HOLDER.
198500     MOVE 8 TO WS-KEYWORD-LEN.
198600     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
198700     IF WS-TALLY > ZERO
198800         MOVE "tech_hypergrowth" TO AST-VALUATION-STYLE
198900         GO TO 8315-EXIT
199000     END-IF.
199100*   TECHNOLOGY/ELECTRONIC SECTOR OR INDUSTRY - TECH_QUALITY, A
199200*   LESS AGGRESSIVE STYLE THAN TECH_HYPERGROWTH ABOVE.
199300     MOVE "technology" TO WS-KEYWORD-HOLDER.
199400     MOVE 10 TO WS-KEYWORD-LEN.
199500     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
199600     IF WS-TALLY > ZERO
199700         MOVE "tech_quality" TO AST-VALUATION-STYLE
199800         GO TO 8315-EXIT
199900     END-IF.
200000     MOVE "electronic" TO WS-KEYWORD-HOLDER.
200100     MOVE 10 TO WS-KEYWORD-LEN.
200200     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
200300     IF WS-TALLY > ZERO
200400         MOVE "tech_quality" TO AST-VALUATION-STYLE
200500         GO TO 8315-EXIT
200600     END-IF.
200700*   FINANCIAL/BANK/INSURANCE SECTOR - FINANCIALS STYLE.
200800     MOVE "financial" TO WS-KEYWORD-HOLDER.
200900     MOVE 9 TO WS-KEYWORD-LEN.
201000     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
201100     IF WS-TALLY > ZERO
201200         MOVE "financials" TO AST-VALUATION-STYLE
201300         GO TO 8315-EXIT
201400     END-IF.
201500     MOVE "bank" TO WS-KEYWORD-HOLDER.
201600     MOVE 4 TO WS-KEYWORD-LEN.
201700     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
201800     IF WS-TALLY > ZERO
201900         MOVE "financials" TO AST-VALUATION-STYLE
202000         GO TO 8315-EXIT
202100     END-IF.
202200     MOVE "insurance" TO WS-KEYWORD-HOLDER.
202300     MOVE 9 TO WS-KEYWORD-LEN.
202400     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
202500     IF WS-TALLY > ZERO
202600         MOVE "financials" TO AST-VALUATION-STYLE
202700         GO TO 8315-EXIT
202800     END-IF.
202900*   ENERGY SECTOR, OIL/GAS INDUSTRY - ENERGY STYLE.
203000     MOVE "energy" TO WS-KEYWORD-HOLDER.
203100     MOVE 6 TO WS-KEYWORD-LEN.
203200     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
203300     IF WS-TALLY > ZERO
203400         MOVE "energy" TO AST-VALUATION-STYLE
203500         GO TO 8315-EXIT
203600     END-IF.
203700     MOVE "oil" TO WS-KEYWORD-HOLDER.
203800     MOVE 3 TO WS-KEYWORD-LEN.
203900     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
204000     IF WS-TALLY > ZERO
204100         MOVE "energy" TO AST-VALUATION-STYLE
204200         GO TO 8315-EXIT
204300     END-IF.
204400     MOVE "gas" TO WS-KEYWORD-HOLDER.
204500     MOVE 3 TO WS-KEYWORD-LEN.
204600     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
204700     IF WS-TALLY > ZERO
204800         MOVE "energy" TO AST-VALUATION-STYLE
204900         GO TO 8315-EXIT
205000     END-IF.
205100*   INDUSTRIAL/TRANSPORT SECTOR, SHIPPING INDUSTRY - INDUSTRIALS
205200*   STYLE (CASTS A WIDER NET THAN THE EV/EBITDA MODEL CASCADE).
205300     MOVE "industrial" TO WS-KEYWORD-HOLDER.
205400     MOVE 10 TO WS-KEYWORD-LEN.
205500     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
205600     IF WS-TALLY > ZERO
205700         MOVE "industrials" TO AST-VALUATION-STYLE
205800         GO TO 8315-EXIT
205900     END-IF.
206000     MOVE "transport" TO WS-KEYWORD-HOLDER.
206100     MOVE 9 TO WS-KEYWORD-LEN.
206200     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
206300     IF WS-TALLY > ZERO
206400         MOVE "industrials" TO AST-VALUATION-STYLE
206500         GO TO 8315-EXIT
206600     END-IF.
206700     MOVE "shipping" TO WS-KEYWORD-HOLDER.
206800     MOVE 8 TO WS-KEYWORD-LEN.
206900     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
207000     IF WS-TALLY > ZERO
207100         MOVE "industrials" TO AST-VALUATION-STYLE
207200         GO TO 8315-EXIT
207300     END-IF.
207400*   HEALTHCARE SECTOR, PHARMACEUTICAL/DRUG INDUSTRY - HEALTHCARE
207500*   STYLE.
207600     MOVE "healthcare" TO WS-KEYWORD-HOLDER.
207700     MOVE 10 TO WS-KEYWORD-LEN.
207800     PERFORM 8316-CHECK-SECTOR-KEYWORD THRU 8316-EXIT.
207900     IF WS-TALLY > ZERO
208000         MOVE "healthcare" TO AST-VALUATION-STYLE
208100         GO TO 8315-EXIT
208200     END-IF.
208300     MOVE "pharmaceutical" TO WS-KEYWORD-HOLDER.
208400     MOVE 14 TO WS-KEYWORD-LEN.
208500     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
208600     IF WS-TALLY > ZERO
208700         MOVE "healthcare" TO AST-VALUATION-STYLE
208800         GO TO 8315-EXIT
208900     END-IF.
209000     MOVE "drug" TO WS-KEYWORD-HOLDER.
209100     MOVE 4 TO WS-KEYWORD-LEN.
209200     PERFORM 8317-CHECK-INDUSTRY-KEYWORD THRU 8317-EXIT.
209300     IF WS-TALLY > ZERO
209400         MOVE "healthcare" TO AST-VALUATION-STYLE
209500         GO TO 8315-EXIT
209600     END-IF.
209700*   NO STYLE KEYWORD MATCHED - DEFAULT STYLE IS BROAD_MARKET,
209800*   WHICH IS ALSO WHAT 3100-VALUE-BENCHMARK FORCES OUTRIGHT.
209900     MOVE "broad_market" TO AST-VALUATION-STYLE.
210000 8315-EXIT.
210100     EXIT.
210200*   SUBSTRING TALLY AGAINST THE CASE-FOLDED SECTOR FIELD - A
210300*   NON-ZERO TALLY MEANS THE KEYWORD LOADED INTO WS-KEYWORD-HOLDER
210400*   APPEARED SOMEWHERE IN THE SECTOR TEXT.
210500 8316-CHECK-SECTOR-KEYWORD.
210600     MOVE ZERO TO WS-TALLY.
210700     INSPECT WS-SECTOR-LOWER TALLYING WS-TALLY
210800         FOR ALL WS-KEYWORD-HOLDER(1:WS-KEYWORD-LEN).
210900 8316-EXIT.
211000     EXIT.
211100*   SAME TALLY AGAINST THE CASE-FOLDED INDUSTRY FIELD INSTEAD OF
211200*   SECTOR.
211300 8317-CHECK-INDUSTRY-KEYWORD.
211400     MOVE ZERO TO WS-TALLY.
211500     INSPECT WS-INDUSTRY-LOWER TALLYING WS-TALLY
211600         FOR ALL WS-KEYWORD-HOLDER(1:WS-KEYWORD-LEN).
211700 8317-EXIT.
211800     EXIT.
211900*   ONE STRAIGHT-LINE FORMULA PER MODEL/STYLE COMBINATION, DRIVEN
212000*   OFF THE SCORECARD TOTAL (OR A NEUTRAL 50.0 WHEN NO TOTAL WAS
212100*   COMPUTED) - HIGHER SCORE ALWAYS JUSTIFIES A HIGHER FAIR
212200*   MULTIPLE.  EACH BRANCH IS SIZE-ERROR GUARDED SO A RUNAWAY
212300*   SCORE-TOTAL CANNOT BLOW UP THE RUN.
212400 8320-FAIR-MULTIPLE.
212500     IF AST-SCORE-TOTAL-FLAG = 'Y'
212600         MOVE AST-SCORE-TOTAL TO WS-FAIR-MULT-T
212700     ELSE
212800         MOVE 50.0 TO WS-FAIR-MULT-T
212900     END-IF.
213000     EVALUATE TRUE
213100*       BASE 14.0X PLUS UP TO 42 PTS OF SCORE - THE RICHEST FORMULA
213200*       ON THE CARD, FOR HYPERGROWTH SOFTWARE/SEMI/INTERNET NAMES.
213300         WHEN AST-MODEL-PE AND AST-VALUATION-STYLE = "tech_hypergrowth"
213400             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
213500                 14.0 + (WS-FAIR-MULT-T * 0.42)
213600                 ON SIZE ERROR
213700                     MOVE 'Y' TO WS-CALC-FAILURE-SW
213800             END-COMPUTE
213900*       BASE 11.0X - ESTABLISHED TECHNOLOGY, A SMALLER SCORE-TO-
214000*       MULTIPLE PREMIUM THAN HYPERGROWTH ABOVE.
214100         WHEN AST-MODEL-PE AND AST-VALUATION-STYLE = "tech_quality"
214200             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
214300                 11.0 + (WS-FAIR-MULT-T * 0.34)
214400                 ON SIZE ERROR
214500                     MOVE 'Y' TO WS-CALC-FAILURE-SW
214600             END-COMPUTE
214700*       BASE 9.0X - HEALTHCARE/PHARMA EARNINGS ARE STEADIER, SO A
214800*       SMALLER SCORE SWING MOVES THE FAIR MULTIPLE LESS.
214900         WHEN AST-MODEL-PE AND AST-VALUATION-STYLE = "healthcare"
215000             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
215100                 9.0 + (WS-FAIR-MULT-T * 0.30)
215200                 ON SIZE ERROR
215300                     MOVE 'Y' TO WS-CALC-FAILURE-SW
215400             END-COMPUTE
215500*       BASE 7.0X - CATCH-ALL PE FORMULA FOR EVERY OTHER STYLE
215600*       (FINANCIALS, ENERGY, INDUSTRIALS, BROAD_MARKET).
215700         WHEN AST-MODEL-PE
215800             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
215900                 7.0 + (WS-FAIR-MULT-T * 0.26)
216000                 ON SIZE ERROR
216100                     MOVE 'Y' TO WS-CALC-FAILURE-SW
216200             END-COMPUTE
216300*       PRICE-TO-BOOK RUNS IN A MUCH NARROWER BAND THAN PE, SO THE
216400*       BASE AND SCORE COEFFICIENT ARE SCALED DOWN TO MATCH.
216500         WHEN AST-MODEL-PB
216600             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
216700                 0.6 + (WS-FAIR-MULT-T * 0.018)
216800                 ON SIZE ERROR
216900                     MOVE 'Y' TO WS-CALC-FAILURE-SW
217000             END-COMPUTE
217100*       EV/EBITDA BASE 3.0X - CAPITAL-STRUCTURE NEUTRAL MULTIPLE
217200*       USED FOR ENERGY/INDUSTRIAL/SHIPPING-FAMILY COMPANIES.
217300         WHEN AST-MODEL-EV-EBITDA
217400             COMPUTE AST-FAIR-MULTIPLE ROUNDED =
217500                 3.0 + (WS-FAIR-MULT-T * 0.11)
217600                 ON SIZE ERROR
217700                     MOVE 'Y' TO WS-CALC-FAILURE-SW
217800             END-COMPUTE
217900*       MODEL COULD NOT BE DETERMINED - FLAT 10.0X FALLBACK, NOT
218000*       EXPECTED SINCE 8310 ALWAYS DEFAULTS TO PE.
218100         WHEN OTHER
218200             MOVE 10.0 TO AST-FAIR-MULTIPLE
218300     END-EVALUATE.
218400 8320-EXIT.
218500     EXIT.
218600*   ACTUAL-OVER-FAIR RATIO, THEN FAIR PRICE AND GAP PERCENTAGE OFF
218700*   THAT RATIO, THEN THE UNDERVALUED/FAIR/OVERVALUED CALL AGAINST
218800*   THE STYLE-SPECIFIC BAND SET BY 2200.  EACH DIVISION IS GUARDED
218900*   AGAINST A ZERO DIVISOR AS WELL AS SIZE ERROR.
219000 8330-RATIO-AND-PRICE.
219100*   RATIO OF 1.00 MEANS ACTUAL MULTIPLE EQUALS FAIR MULTIPLE -
219200*   BELOW WS-ASSESS-LOW IS CHEAP, ABOVE WS-ASSESS-HIGH IS RICH.
219300     IF AST-ACTUAL-MULTIPLE-FLAG = 'Y' AND AST-FAIR-MULTIPLE > ZERO
219400         COMPUTE AST-MULTIPLE-RATIO ROUNDED =
219500             AST-ACTUAL-MULTIPLE / AST-FAIR-MULTIPLE
219600             ON SIZE ERROR
219700                 MOVE 'Y' TO WS-CALC-FAILURE-SW
219800         END-COMPUTE
219900         MOVE 'Y' TO AST-MULTIPLE-RATIO-FLAG
220000     ELSE
220100         MOVE ZERO TO AST-MULTIPLE-RATIO
220200         MOVE 'N' TO AST-MULTIPLE-RATIO-FLAG
220300     END-IF.
220400*   BACK OUT WHAT THE PRICE WOULD BE IF THE ACTUAL MULTIPLE
220500*   EQUALED THE FAIR MULTIPLE, HOLDING THE UNDERLYING FUNDAMENTAL
220600*   FIXED - THIS IS THE PRICE THE REPORT CALLS "FAIR PRICE".
220700     IF AST-MULTIPLE-RATIO-FLAG = 'Y' AND WS-CURRENT-PRICE-FLAG = 'Y'
220800        AND AST-MULTIPLE-RATIO NOT = ZERO
220900         COMPUTE AST-FAIR-PRICE ROUNDED =
221000             WS-CURRENT-PRICE / AST-MULTIPLE-RATIO
221100             ON SIZE ERROR
221200                 MOVE 'Y' TO WS-CALC-FAILURE-SW
221300         END-COMPUTE
221400         MOVE 'Y' TO AST-FAIR-PRICE-FLAG
221500     ELSE
221600         MOVE ZERO TO AST-FAIR-PRICE
221700         MOVE 'N' TO AST-FAIR-PRICE-FLAG
221800     END-IF.
221900*   HOW FAR THE CURRENT PRICE SITS FROM FAIR PRICE, AS A PERCENT -
222000*   POSITIVE MEANS FAIR PRICE IS ABOVE CURRENT (UNDERVALUED).
222100     IF AST-FAIR-PRICE-FLAG = 'Y' AND WS-CURRENT-PRICE-FLAG = 'Y'
222200        AND WS-CURRENT-PRICE NOT = ZERO
222300         COMPUTE AST-VALUATION-GAP-PCT ROUNDED =
222400             ((AST-FAIR-PRICE / WS-CURRENT-PRICE) - 1) * 100
222500             ON SIZE ERROR
222600                 MOVE 'Y' TO WS-CALC-FAILURE-SW
222700         END-COMPUTE
222800         MOVE 'Y' TO AST-VALUATION-GAP-FLAG
222900     ELSE
223000         MOVE ZERO TO AST-VALUATION-GAP-PCT
223100         MOVE 'N' TO AST-VALUATION-GAP-FLAG
223200     END-IF.
223300     IF AST-MULTIPLE-RATIO-FLAG NOT = 'Y'
223400         MOVE "N/A        " TO AST-ASSESSMENT
223500     ELSE
223600         IF AST-MULTIPLE-RATIO <= WS-ASSESS-LOW
223700             MOVE "Undervalued" TO AST-ASSESSMENT
223800         ELSE
223900             IF AST-MULTIPLE-RATIO >= WS-ASSESS-HIGH
224000                 MOVE "Overvalued " TO AST-ASSESSMENT
224100             ELSE
224200                 MOVE "Fair       " TO AST-ASSESSMENT
224300             END-IF
224400         END-IF
224500     END-IF.
224600 8330-EXIT.
224700     EXIT.
224800*   SCORECARD TOTAL PLUS OR MINUS A FLAT BONUS/PENALTY BY
224900*   ASSESSMENT - UNDERVALUED +30, FAIR +10, OVERVALUED/N-A -20 -
225000*   SO RANKING FAVORS CHEAP COMPANIES WITH A DECENT SCORECARD OVER
225100*   EXPENSIVE ONES WITH THE SAME SCORECARD.
225200 8340-OPPORTUNITY-SCORE.
225300     IF AST-SCORE-TOTAL-FLAG = 'Y'
225400         MOVE AST-SCORE-TOTAL TO WS-OPP-BASE
225500     ELSE
225600         MOVE ZERO TO WS-OPP-BASE
225700     END-IF.
225800     EVALUATE TRUE
225900         WHEN AST-ASSESSMENT-UNDERVALUED
226000             COMPUTE AST-OPPORTUNITY-SCORE = WS-OPP-BASE + 30
226100                 ON SIZE ERROR
226200                     MOVE 'Y' TO WS-CALC-FAILURE-SW
226300             END-COMPUTE
226400         WHEN AST-ASSESSMENT-FAIR
226500             COMPUTE AST-OPPORTUNITY-SCORE = WS-OPP-BASE + 10
226600                 ON SIZE ERROR
226700                     MOVE 'Y' TO WS-CALC-FAILURE-SW
226800             END-COMPUTE
226900         WHEN OTHER
227000             COMPUTE AST-OPPORTUNITY-SCORE = WS-OPP-BASE - 20
227100                 ON SIZE ERROR
227200                     MOVE 'Y' TO WS-CALC-FAILURE-SW
227300             END-COMPUTE
227400     END-EVALUATE.
227500 8340-EXIT.
227600     EXIT.
227700*   COMPUTE-FAILURE FALLBACK - SIZE ERROR ON ANY VALUATION
227800*   COMPUTE (8320/8330/8340) LANDS HERE.  RECORD IS STILL
227900*   WRITTEN, MARKED "N/A" SO IT CANNOT BE MISTAKEN FOR A
228000*   REAL ASSESSMENT.
228100 8350-FORCE-CALC-FAILURE.
228200     MOVE "N/A        " TO AST-ASSESSMENT.
228300     MOVE 'NA' TO AST-GRADE.
228400     MOVE ZERO TO AST-SCORE-TOTAL.
228500     MOVE 'N' TO AST-SCORE-TOTAL-FLAG.
228600     MOVE -999.0 TO AST-OPPORTUNITY-SCORE.
228700 8350-EXIT.
228800     EXIT.
228900*   READ-AHEAD FOR THE MAIN LOOP - AT-END SETS THE SWITCH 2000
229000*   TESTS, IT DOES NOT LOOP HERE ITSELF.
229100*   READ-AHEAD FOR 2000 - THE NEXT CFD RECORD IS ALREADY IN THE
229200*   RECORD AREA BY THE TIME THE MAIN LOOP TESTS FOR MORE-TO-COME.
229300 9100-READ-COMPANY.
229400     READ COMPANY-FUNDAMENTALS-FILE
229500         AT END
229600             MOVE 'NO ' TO WS-MORE-CFD-RECS-SW
229700         NOT AT END
229800             ADD 1 TO WS-CFD-RECORD-COUNT
229900     END-READ.
230000 9100-EXIT.
230100     EXIT.
230200*   READ-AHEAD FOR 3000, SAME PATTERN AS 9100.
230300 9200-READ-BENCHMARK.
230400     READ BENCHMARK-FILE
230500         AT END
230600             MOVE 'NO ' TO WS-MORE-BMK-RECS-SW
230700         NOT AT END
230800             ADD 1 TO WS-BMK-RECORD-COUNT
230900     END-READ.
231000 9200-EXIT.
231100     EXIT.
231200*   SETTINGS-FILE HAS AT MOST ONE CARD.  NEXT SENTENCE ON AT-END
231300*   LEAVES THE PRESENT-SWITCH AT ITS 'N' DEFAULT WHEN THE FILE IS
231400*   EMPTY.
231500 9300-READ-SETTINGS.
231600     MOVE 'N' TO WS-SCP-CARD-PRESENT-SW.
231700     READ SETTINGS-FILE
231800         AT END
231900             NEXT SENTENCE
232000         NOT AT END
232100             MOVE 'Y' TO WS-SCP-CARD-PRESENT-SW
232200     END-READ.
232300 9300-EXIT.
232400     EXIT.
