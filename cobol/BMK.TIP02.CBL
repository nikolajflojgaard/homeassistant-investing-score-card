000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    BENCHMARK-INDEX-FEED.
000300 AUTHOR.                        R B HARTLEY.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  07/05/1989.
000600 DATE-COMPILED.                 07/05/1989.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  BMK.TIP02  -  BROAD MARKET INDEX BENCHMARK RECORD             *
001100*                                                                *
001200*  ONE RECORD PER INDEX BENCHMARK (ACWI, S&P 500, OMXC25, ETC).  *
001300*  CARRIES THE CONFIGURED FAIR P/E FOR THE INDEX AND ITS LATEST  *
001400*  PRICE LEVEL AND TRAILING P/E SO THE WEEKLY EQUITY SCORECARD   *
001500*  RUN (ESC.R01000) CAN ASSESS THE BROAD MARKET ALONGSIDE THE    *
001600*  WATCH-LIST COMPANIES.  READ AFTER THE FUNDAMENTALS FEED.      *
001700*                                                                *
001800******************************************************************
001900*                 C H A N G E   L O G                           *
002000******************************************************************
002100* 07/05/89  RBH  PGM CHG 0002 - ORIGINAL LAYOUT, ONE HARD-CODED  *
002200*                FAIR P/E PER BENCHMARK INDEX.                  *
002300* 11/14/89  RBH  PGM CHG 0015 - ADDED TRAILING-PE FOR THE INDEX  *
002400*                VALUATION PROXY.                                *
002500* 05/02/93  SKP  PGM CHG 0078 - ADDED PRESENCE FLAGS TO PRICE    *
002600*                AND TRAILING-PE, SOME FEEDS ARRIVE LATE.        *
002700* 12/01/98  JCM  PGM CHG 0141 - Y2K REMEDIATION.  NO DATE FIELDS *
002800*                ON THIS RECORD, REVIEWED AND CLOSED NO CHANGE.  *
002900* 06/19/04  DAO  CR-4403 - WIDENED BENCH-TICKER TO 12 BYTES TO   *
003000*                MATCH THE FUNDAMENTALS FEED TICKER WIDTH.      *
003100* 10/03/07  DAO  CR-4472 - REALIGNED FILLER, RECORD LENGTH HELD  *
003200*                AT 90 BYTES FOR THE TRANSMISSION JOB.          *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BENCHMARK-FILE ASSIGN TO BMKFEED
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-BMK-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  BENCHMARK-FILE
004600     LABEL RECORD IS STANDARD
004700     RECORD CONTAINS 90 CHARACTERS
004800     DATA RECORD IS BENCHMARK-REC.
004900 01  BENCHMARK-REC.
005000*    RECORD-TYPE LITERAL 'BMK' - READ AFTER THE CFD FUNDAMENTALS
005100*    FEED, ONE SEGMENT PER CONFIGURED BROAD-MARKET INDEX.
005200     05  BMK-RECORD-TYPE                   PIC X(3).
005300         88  BMK-TYPE-BENCHMARK                VALUE 'BMK'.
005400*    FEED SEQUENCE NUMBER, SAME ROLE AS CFD-SEQUENCE-NUMBER.
005500     05  BMK-SEQUENCE-NUMBER               PIC 9(3).
005600*    INDEX NAME - PRINTED ON THE BENCHMARK REPORT LINE; THE
005700     05  BMK-NAME                           PIC X(30).
005800*    SHORT/QUALIFIER REDEFINES LETS A WIDE-COLUMN REPORT SPLIT
005900*    'S&P 500' FROM A TRAILING REGIONAL QUALIFIER IF NEEDED.
006000     05  BMK-NAME-BRKDWN REDEFINES BMK-NAME.
006100         10  BMK-NAME-SHORT                 PIC X(15).
006200         10  BMK-NAME-QUALIFIER             PIC X(15).
006300*    INDEX TICKER - WIDENED TO 12 BYTES TO MATCH CFD-TICKER SO
006400     05  BMK-TICKER                         PIC X(12).
006500*    THE TWO FEEDS CAN BE SORT-MERGED ON A COMMON TICKER WIDTH.
006600*    EXCHANGE/SYMBOL SPLIT KEPT FOR CONSISTENCY WITH AST.TIP04.
006700     05  BMK-TICKER-BRKDWN REDEFINES BMK-TICKER.
006800         10  BMK-EXCHANGE-CODE               PIC X(4).
006900         10  BMK-SYMBOL                      PIC X(8).
007000*    CONFIGURED FAIR P/E FOR THE INDEX - A HAND-MAINTAINED
007100     05  BMK-FAIR-PE                         PIC 9(3)V9(1).
007200*    CONSTANT, NOT A COMPUTED VALUE; COMPARED DIRECTLY AGAINST
007300*    BMK-TRAILING-PE IN 3100 TO ASSESS THE BROAD MARKET.
007400     05  BMK-FAIR-PE-BRKDWN REDEFINES BMK-FAIR-PE.
007500         10  BMK-FAIR-PE-WHOLE              PIC 9(3).
007600         10  BMK-FAIR-PE-TENTH               PIC 9(1).
007700*    CURRENT INDEX LEVEL AND ITS TRAILING P/E - BOTH CARRY
007800     05  BMK-PRICE                           PIC 9(7)V9(2).
007900     05  BMK-PRICE-FLAG                      PIC X(1).
008000         88  BMK-PRICE-PRESENT                  VALUE 'Y'.
008100*    PRESENCE FLAGS BECAUSE SOME INDEX FEEDS ARRIVE LATE; A
008200     05  BMK-TRAILING-PE                     PIC S9(5)V9(2).
008300     05  BMK-TRAILING-PE-FLAG                PIC X(1).
008400*    MISSING FLAG SKIPS THE BENCHMARK ASSESSMENT FOR THIS ROW.
008500         88  BMK-TRAILING-PE-PRESENT            VALUE 'Y'.
008600*    PAD TO THE 90-BYTE RECORD LENGTH - CR-4472 REALIGNED THIS.
008700     05  FILLER                              PIC X(20).
008800 WORKING-STORAGE SECTION.
008900 01  WS-BMK-FILE-STATUS                     PIC X(2)    VALUE '00'.
009000 01  WS-BMK-RECORD-COUNT                    PIC S9(5)   COMP VALUE ZERO.
009100 PROCEDURE DIVISION.
009200 0000-BMK-TIP02-LAYOUT.
009300     STOP RUN.
