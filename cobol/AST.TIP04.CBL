000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ASSET-SCORE-VALUATION-RESULT.
000300 AUTHOR.                        S K PORTER.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  05/02/1993.
000600 DATE-COMPILED.                 05/02/1993.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  AST.TIP04  -  SCORED AND VALUED ASSET RESULT RECORD            *
001100*                                                                *
001200*  ONE RECORD WRITTEN PER QUALIFYING COMPANY OR BENCHMARK BY THE  *
001300*  WEEKLY EQUITY SCORECARD RUN (ESC.R01000).  CARRIES THE SEVEN   *
001400*  SCORECARD COMPONENT SCORES AND LETTER GRADE, THE SELECTED      *
001500*  VALUATION MODEL AND STYLE, THE FAIR MULTIPLE AND FAIR PRICE,   *
001600*  THE VALUATION GAP AND ASSESSMENT, AND THE OPPORTUNITY SCORE    *
001700*  USED TO RANK THE TOP-TEN OPPORTUNITIES SECTION OF THE REPORT.  *
001800*                                                                *
001900******************************************************************
002000*                 C H A N G E   L O G                           *
002100******************************************************************
002200* 05/02/93  SKP  PGM CHG 0078 - ORIGINAL LAYOUT, SCORE TOTAL AND  *
002300*                GRADE ONLY, VALUATION WAS A SEPARATE FEED THEN.  *
002400* 01/09/95  SKP  PGM CHG 0103 - ADDED THE SEVEN COMPONENT SCORE   *
002500*                FIELDS SO THE REPORT COULD SHOW THE BREAKOUT.    *
002600* 08/30/96  SKP  PGM CHG 0120 - MERGED THE VALUATION FEED IN -    *
002700*                MODEL, STYLE, FAIR MULTIPLE, FAIR PRICE, GAP.    *
002800* 12/01/98  JCM  PGM CHG 0141 - Y2K REMEDIATION.  NO DATE FIELDS  *
002900*                ON THIS RECORD OTHER THAN THE ISO EARNINGS TEXT  *
003000*                CARRIED THROUGH FROM CFD.TIP01, REVIEWED-CLOSED. *
003100* 03/07/01  JCM  PGM CHG 0159 - ADDED OPPORTUNITY-SCORE FOR THE   *
003200*                NEW TOP-TEN RANKING SECTION OF THE REPORT.       *
003300* 06/19/04  DAO  CR-4405 - WIDENED TICKER TO 12 BYTES TO MATCH    *
003400*                THE ADR-SYMBOL CHANGE MADE ON CFD.TIP01.         *
003500* 10/03/07  DAO  CR-4474 - NO FUNCTIONAL CHANGE.  REALIGNED       *
003600*                FILLER, RECORD LENGTH HELD AT 220 BYTES.         *
003700* 02/14/11  DAO  CR-4980 - CORRECTED SCORE AND VALUATION FIELD    *
003800*                WIDTHS TO MATCH THE SCORECARD DESIGN DOCUMENT -   *
003900*                COMPONENT SCORES AND COMPLETENESS CARRY ONE       *
004000*                DECIMAL, NOT ZERO; VALUATION-MODEL/STYLE WERE     *
004100*                OVERSIZED; OPPORTUNITY-SCORE MOVED OUT OF THE     *
004200*                VALUATION REDEFINES, IT IS CARRIED ALONGSIDE THE  *
004300*                VALUATION FIELDS, NOT AN ALTERNATE VIEW OF THEM.  *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ASSET-RESULT-FILE ASSIGN TO ASTFEED
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-AST-FILE-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ASSET-RESULT-FILE
005700     LABEL RECORD IS STANDARD
005800     RECORD CONTAINS 220 CHARACTERS
005900     DATA RECORD IS ASSET-RESULT-REC.
006000 01  ASSET-RESULT-REC.
006100*    RECORD-TYPE LITERAL 'AST' - ONE ROW PER QUALIFYING COMPANY
006200     05  AST-RECORD-TYPE                    PIC X(3).
006300         88  AST-TYPE-RESULT                    VALUE 'AST'.
006400*    OR INCLUDED BENCHMARK, WRITTEN BY 2350/3150 AS EACH ROW
006500     05  AST-SEQUENCE-NUMBER                PIC 9(3).
006600*    COMPLETES VALUATION, NOT AT END-OF-RUN.
006700     05  AST-ASSET-IDENTITY.
006800         10  AST-COMPANY-NAME                PIC X(30).
006900*    NAME/TICKER CARRIED STRAIGHT FROM THE SOURCE FEED; THE
007000         10  AST-TICKER                      PIC X(12).
007100*    EXCHANGE/SYMBOL REDEFINES SUPPORTS A REPORT VARIANT THAT
007200         10  AST-TICKER-BRKDWN REDEFINES
007300             AST-TICKER.
007400             15  AST-EXCHANGE-CODE            PIC X(4).
007500             15  AST-SYMBOL                    PIC X(8).
007600*    SPLITS THE TWO OUT; NOT USED BY THE STANDARD REPORT.
007700         10  AST-INDEX-NAME                  PIC X(10).
007800*    'Y' MARKS A BENCHMARK ROW (FROM 3150) SO THE RANKING AND
007900         10  AST-BENCHMARK-SW                 PIC X(1).
008000             88  AST-IS-BENCHMARK                 VALUE 'Y'.
008100*    EARNINGS SECTIONS CAN SKIP IT - THOSE ARE COMPANY-ONLY.
008200             88  AST-IS-COMPANY                   VALUE 'N'.
008300*    SCORE-TOTAL/GRADE/COMPLETENESS - THE ROLLED-UP RESULT OF
008400     05  AST-SCORECARD-AREA.
008500*    THE SEVEN WEIGHTED COMPONENTS BELOW.  COMPLETENESS-PCT IS
008600         10  AST-SCORE-TOTAL                 PIC 9(3)V9(1).
008700         10  AST-SCORE-TOTAL-FLAG            PIC X(1).
008800             88  AST-SCORE-TOTAL-PRESENT         VALUE 'Y'.
008900         10  AST-GRADE                        PIC X(2).
009000*    THE PRESENT-WEIGHT SHARE ACTUALLY SCORED, NOT A COMPONENT
009100         10  AST-GRADE-BRKDWN REDEFINES
009200             AST-GRADE.
009300             15  AST-GRADE-LETTER             PIC X(1).
009400*    ITSELF; GRADE LETTER/MODIFIER REDEFINES SPLITS 'B+' INTO
009500             15  AST-GRADE-MODIFIER           PIC X(1).
009600*    'B' AND '+' FOR A REPORT COLUMN THAT WANTS THEM SEPARATE.
009700         10  AST-COMPLETENESS-PCT            PIC 9(3)V9(1).
009800         10  AST-COMPLETENESS-FLAG           PIC X(1).
009900*    THE SEVEN NAMED COMPONENT SCORES, SPEC ORDER - REVENUE,
010000     05  AST-COMPONENT-SCORES.
010100         10  AST-SCORE-GROWTH-REVENUE         PIC 9(2)V9(1).
010200         10  AST-SCORE-GROWTH-REVENUE-FLAG    PIC X(1).
010300             88  AST-SCORE-GROWTH-REVENUE-PRESENT VALUE 'Y'.
010400*    EPS, MARGIN LEVEL, MARGIN YOY, GUIDANCE, FCF, LEVERAGE -
010500         10  AST-SCORE-GROWTH-EPS             PIC 9(2)V9(1).
010600         10  AST-SCORE-GROWTH-EPS-FLAG        PIC X(1).
010700             88  AST-SCORE-GROWTH-EPS-PRESENT     VALUE 'Y'.
010800*    EACH WITH ITS OWN PRESENT FLAG SINCE A MISSING FEED VALUE
010900         10  AST-SCORE-MARGIN-LEVEL           PIC 9(2)V9(1).
011000         10  AST-SCORE-MARGIN-LEVEL-FLAG      PIC X(1).
011100             88  AST-SCORE-MARGIN-LEVEL-PRESENT   VALUE 'Y'.
011200*    DROPS THAT COMPONENT'S WEIGHT FROM THE TOTAL, NOT THE SCORE.
011300         10  AST-SCORE-MARGIN-YOY             PIC 9(2)V9(1).
011400         10  AST-SCORE-MARGIN-YOY-FLAG        PIC X(1).
011500             88  AST-SCORE-MARGIN-YOY-PRESENT     VALUE 'Y'.
011600*    GUIDANCE CARRIES THE HEAVIEST WEIGHT (25) OF THE SEVEN -
011700         10  AST-SCORE-GUIDANCE               PIC 9(2)V9(1).
011800         10  AST-SCORE-GUIDANCE-FLAG          PIC X(1).
011900             88  AST-SCORE-GUIDANCE-PRESENT       VALUE 'Y'.
012000*    SEE WS-GUIDANCE-LOWER IN THE DRIVER FOR THE CASE-FOLD RULE.
012100         10  AST-SCORE-CAPITAL-FCF            PIC 9(2)V9(1).
012200         10  AST-SCORE-CAPITAL-FCF-FLAG       PIC X(1).
012300             88  AST-SCORE-CAPITAL-FCF-PRESENT    VALUE 'Y'.
012400*    FCF AND LEVERAGE MAKE UP THE CAPITAL-DISCIPLINE PAIR, TEN
012500         10  AST-SCORE-CAPITAL-LEVERAGE       PIC 9(2)V9(1).
012600         10  AST-SCORE-CAPITAL-LEVERAGE-FLAG  PIC X(1).
012700             88  AST-SCORE-CAPITAL-LEVERAGE-PRESENT VALUE 'Y'.
012800*    TABLE REDEFINES OVER THE SAME SEVEN FIELDS - USED ONLY BY
012900*    POINTS EACH.
013000     05  AST-COMPONENT-TABLE REDEFINES AST-COMPONENT-SCORES
013100                                       OCCURS 7 TIMES
013200                                       INDEXED BY AST-COMP-IDX.
013300*    4200-PRINT-COMPONENT-BREAKOUT TO WALK THEM FOR THE REPORT.
013400         10  AST-COMP-SCORE                   PIC 9(2)V9(1).
013500         10  AST-COMP-FLAG                    PIC X(1).
013600*    MODEL/STYLE PICKED BY 8310/8315 FROM SECTOR/INDUSTRY -
013700     05  AST-VALUATION-AREA.
013800         10  AST-VALUATION-MODEL             PIC X(9).
013900             88  AST-MODEL-PE                    VALUE 'PE       '.
014000             88  AST-MODEL-PB                    VALUE 'PB       '.
014100*    DRIVES WHICH OF CFD-TRAILING-PE/PRICE-TO-BOOK/EV-TO-EBITDA
014200             88  AST-MODEL-EV-EBITDA             VALUE 'EV/EBITDA'.
014300*    FEEDS ACTUAL-MULTIPLE BELOW, AND WHICH BAND WIDTH 8330 USES.
014400         10  AST-VALUATION-STYLE             PIC X(16).
014500         10  AST-ACTUAL-MULTIPLE             PIC 9(5)V9(2).
014600         10  AST-ACTUAL-MULTIPLE-FLAG        PIC X(1).
014700             88  AST-ACTUAL-MULTIPLE-PRESENT     VALUE 'Y'.
014800*    FAIR MULTIPLE (8320) AND THE RATIO OF ACTUAL TO FAIR (8330)
014900         10  AST-FAIR-MULTIPLE               PIC 9(5)V9(2).
015000         10  AST-MULTIPLE-RATIO               PIC 9(3)V9(2).
015100         10  AST-MULTIPLE-RATIO-FLAG          PIC X(1).
015200             88  AST-MULTIPLE-RATIO-PRESENT      VALUE 'Y'.
015300*    DRIVE FAIR PRICE; GAP-PCT AND ASSESSMENT (8330) COMPARE
015400         10  AST-FAIR-PRICE                   PIC 9(7)V9(2).
015500         10  AST-FAIR-PRICE-FLAG              PIC X(1).
015600             88  AST-FAIR-PRICE-PRESENT          VALUE 'Y'.
015700*    CURRENT PRICE TO FAIR PRICE TO CALL UNDER/FAIR/OVERVALUED.
015800         10  AST-VALUATION-GAP-PCT            PIC S9(4)V9(1).
015900         10  AST-VALUATION-GAP-FLAG           PIC X(1).
016000             88  AST-VALUATION-GAP-PRESENT       VALUE 'Y'.
016100         10  AST-ASSESSMENT                   PIC X(11).
016200             88  AST-ASSESSMENT-UNDERVALUED      VALUE 'Undervalued'.
016300             88  AST-ASSESSMENT-FAIR             VALUE 'Fair       '.
016400             88  AST-ASSESSMENT-OVERVALUED       VALUE 'Overvalued '.
016500             88  AST-ASSESSMENT-NA               VALUE 'N/A        '.
016600*    OPPORTUNITY-SCORE (8340) RANKS THE TOP-TEN SECTION - A
016700*    COMPUTE-FAILURE FORCES THIS TO -999.0 PER CR-5299.
016800     05  AST-OPPORTUNITY-SCORE                PIC S9(4)V9(1).
016900*    CARRIED THROUGH FROM CFD-NEXT-EARNINGS-ISO FOR THE REPORT.
017000     05  AST-NEXT-EARNINGS-ISO               PIC X(20).
017100*    PAD TO THE 220-BYTE RECORD LENGTH - CR-4474 REALIGNED THIS.
017200     05  FILLER                               PIC X(23).
017300 WORKING-STORAGE SECTION.
017400 01  WS-AST-FILE-STATUS                     PIC X(2)    VALUE '00'.
017500 01  WS-AST-RECORD-COUNT                    PIC S9(5)   COMP VALUE ZERO.
017600 PROCEDURE DIVISION.
017700 0000-AST-TIP04-LAYOUT.
017800     STOP RUN.
