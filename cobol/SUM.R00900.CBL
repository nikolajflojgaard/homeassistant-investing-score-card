000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    SCORECARD-RUN-SUMMARY.
000300 AUTHOR.                        J C MORALES.
000400 INSTALLATION.                  FUND SERVICES DATA CENTER.
000500 DATE-WRITTEN.                  08/30/1996.
000600 DATE-COMPILED.                 08/30/1996.
000700 SECURITY.                      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  SUM.R00900  -  SCORECARD RUN SUMMARY TRAILER RECORD           *
001100*                                                                *
001200*  ONE RECORD ACCUMULATED ACROSS THE WHOLE RUN AND WRITTEN AS    *
001300*  THE FINAL TRAILER OF THE WEEKLY EQUITY SCORECARD RUN          *
001400*  (ESC.R01000).  HOLDS THE RUN-WIDE COUNT OF ASSETS ASSESSED    *
001500*  UNDERVALUED, FAIR VALUE, OVERVALUED, AND NOT ASSESSABLE       *
001600*  (VALUATION INPUTS MISSING) FOR THE REPORT SUMMARY LINE.       *
001700*                                                                *
001800******************************************************************
001900*                 C H A N G E   L O G                           *
002000******************************************************************
002100* 08/30/96  JCM  PGM CHG 0121 - ORIGINAL LAYOUT, THREE ASSESSMENT *
002200*                BUCKETS ONLY (UNDERVALUED/FAIR/OVERVALUED).      *
002300* 12/01/98  JCM  PGM CHG 0142 - Y2K REMEDIATION.  NO DATE FIELDS  *
002400*                ON THIS RECORD, REVIEWED AND CLOSED NO CHANGE.  *
002500* 03/07/01  JCM  PGM CHG 0160 - ADDED THE N/A BUCKET, VALUATION   *
002600*                ASSESSMENT CAN NOW COME BACK BLANK ON MISSING    *
002700*                MULTIPLE DATA.                                  *
002800* 10/03/07  DAO  CR-4475 - NO FUNCTIONAL CHANGE.  REALIGNED       *
002900*                FILLER, RECORD LENGTH HELD AT 40 BYTES.          *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SUMMARY-FILE ASSIGN TO SUMFEED
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-SUM-FILE-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  SUMMARY-FILE
004300     LABEL RECORD IS STANDARD
004400     RECORD CONTAINS 40 CHARACTERS
004500     DATA RECORD IS SUMMARY-REC.
004600 01  SUMMARY-REC.
004700*    WRITTEN ONCE, AT THE END OF 2300/4000'S ACCUMULATION - SEE
004800     05  SUM-RECORD-TYPE-CD                 PIC X(1).
004900         88  SUM-RECORD-TYPE-TRAILER            VALUE 'T'.
005000*    2300-ACCUMULATE-SUMMARY IN THE DRIVER.  FOUR NAMED BUCKETS,
005100*    ONE PER AST-ASSESSMENT VALUE (UNDERVALUED/FAIR/OVERVALUED
005200     05  SUM-ASSESSMENT-COUNTS-AREA.
005300         10  CNT-UNDERVALUED                 PIC 9(4).
005400*    /N-A), TALLIED AS EACH COMPANY'S VALUATION COMPLETES.
005500         10  CNT-FAIR                         PIC 9(4).
005600         10  CNT-OVERVALUED                   PIC 9(4).
005700         10  CNT-NA                            PIC 9(4).
005800*    TABLE REDEFINES OVER THE SAME FOUR COUNTERS - LETS THE
005900     05  SUM-ASSESSMENT-COUNTS-TABLE REDEFINES
006000                                  SUM-ASSESSMENT-COUNTS-AREA
006100                                  OCCURS 4 TIMES
006200                                  INDEXED BY SUM-CNT-IDX.
006300*    REPORT FOOTER PRINT ALL FOUR IN ONE PERFORM VARYING LOOP.
006400         10  CNT-BUCKET-TOTAL                 PIC 9(4).
006500*    GRAND TOTAL - SHOULD EQUAL THE SUM OF THE FOUR BUCKETS;
006600     05  SUM-TOTAL-ASSETS-RUN                PIC 9(5).
006700*    NOT CROSS-FOOTED BY THE RUN, JUST PRINTED SIDE BY SIDE.
006800*    PAD TO THE 40-BYTE RECORD LENGTH - CR-4475 REALIGNED THIS.
006900     05  FILLER                              PIC X(18).
007000 WORKING-STORAGE SECTION.
007100 01  WS-SUM-FILE-STATUS                     PIC X(2)    VALUE '00'.
007200 01  WS-SUM-RECORD-COUNT                    PIC S9(3)   COMP VALUE ZERO.
007300 PROCEDURE DIVISION.
007400 0000-SUM-R00900-LAYOUT.
007500     STOP RUN.
